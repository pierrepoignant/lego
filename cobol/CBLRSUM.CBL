000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLRSUM.                                          
000300 AUTHOR.                R. ENGLE.                                         
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          09/08/90.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900*****************************************************************         
001000* CHANGE LOG                                                   *          
001100*   09/08/90  R.ENGLE    REQ 9041 - ORIGINAL PROGRAM.  THREE    *         
001200*                        STEP REBUILD OF THE MONTHLY SUMMARY    *         
001300*                        CHAIN FROM THE FINANCIAL FACT FILE.     *        
001400*   02/11/92  S.PATEL    REQ 9205 - STEP 1 EXCLUDES BRANDS       *        
001500*                        TAGGED GROUP 'stock' (NO SALES FACTS). *         
001600*   11/30/93  K.FARRIS   REQ 9392 - STEP 2 'ALL' MARKETPLACE    *         
001700*                        ROLL-UP ROWS ADDED.                     *        
001800*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - MONTH KEYS ARE 9(8)    *        
001900*                        YYYYMMDD ALREADY, NO CHANGE.            *        
002000*   08/09/02  T.SULLIVAN REQ 0212 - TABLE SCANS AND CONTROL      *        
002100*                        BREAKS NO LONGER USE INLINE PERFORM     *        
002200*                        LOOPS - OUT-OF-LINE PER SHOP STD.       *        
002300*   02/14/03  T.SULLIVAN REQ 0239 - STEP 1 PER-ENTRY PARAGRAPH   *        
002400*                     ALSO MOVING/WRITING/COUNTING EVERY PASS,   *        
002500*                     DUPLICATING PRODMKT-SUMMARY ROWS.  TRIMMED *        
002600*                     TO A PURE ACCUMULATOR LIKE STEP 2/STEP 3.  *        
002700*****************************************************************         
002800* THIS PROGRAM IS THE REFRESH-SUMMARIES BATCH STEP.  EACH OF    *         
002900* THE THREE STEPS BELOW TRUNCATES ITS OWN OUTPUT FILE (OPEN     *         
003000* OUTPUT) AND REBUILDS IT FROM SCRATCH.  THE WORKING-STORAGE    *         
003100* SORT TABLE IS SHARED ACROSS STEPS AND RE-LOADED FOR EACH ONE. *         
003200*****************************************************************         
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.       IBM-370.                                          
003700 OBJECT-COMPUTER.       IBM-370.                                          
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400     SELECT FACT-FILE                                                     
004500         ASSIGN TO FACTFILE                                               
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700                                                                          
004800     SELECT BRAND-MASTER                                                  
004900         ASSIGN TO BRNDMAST                                               
005000         ORGANIZATION IS LINE SEQUENTIAL.                                 
005100                                                                          
005200     SELECT PRODMKT-SUMMARY                                               
005300         ASSIGN TO PRDMKTSM                                               
005400         ORGANIZATION IS LINE SEQUENTIAL.                                 
005500                                                                          
005600     SELECT BRAND-SUMMARY                                                 
005700         ASSIGN TO BRNDSUM                                                
005800         ORGANIZATION IS LINE SEQUENTIAL.                                 
005900                                                                          
006000     SELECT CATEGORY-SUMMARY                                              
006100         ASSIGN TO CATGSUM                                                
006200         ORGANIZATION IS LINE SEQUENTIAL.                                 
006300                                                                          
006400     SELECT PRTOUT                                                        
006500         ASSIGN TO RSUMRPT                                                
006600         ORGANIZATION IS RECORD SEQUENTIAL.                               
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000                                                                          
007100 FD  FACT-FILE                                                            
007200     LABEL RECORD IS STANDARD                                             
007300     RECORD CONTAINS 81 CHARACTERS                                        
007400     DATA RECORD IS I-FACT-REC.                                           
007500 01  I-FACT-REC              PIC X(81).                                   
007600     COPY FACTREC.                                                        
007700                                                                          
007800 FD  BRAND-MASTER                                                         
007900     LABEL RECORD IS STANDARD                                             
008000     RECORD CONTAINS 181 CHARACTERS                                       
008100     DATA RECORD IS I-BRAND-REC.                                          
008200 01  I-BRAND-REC              PIC X(181).                                 
008300     COPY BRNDREC.                                                        
008400                                                                          
008500 FD  PRODMKT-SUMMARY                                                      
008600     LABEL RECORD IS STANDARD                                             
008700     RECORD CONTAINS 81 CHARACTERS                                        
008800     DATA RECORD IS O-PRODMKT-REC.                                        
008900 01  O-PRODMKT-REC            PIC X(81).                                  
009000     COPY FACTREC.                                                        
009100                                                                          
009200 FD  BRAND-SUMMARY                                                        
009300     LABEL RECORD IS STANDARD                                             
009400     RECORD CONTAINS 81 CHARACTERS                                        
009500     DATA RECORD IS O-BRAND-SUM-REC.                                      
009600 01  O-BRAND-SUM-REC          PIC X(81).                                  
009700     COPY FACTREC.                                                        
009800                                                                          
009900 FD  CATEGORY-SUMMARY                                                     
010000     LABEL RECORD IS STANDARD                                             
010100     RECORD CONTAINS 81 CHARACTERS                                        
010200     DATA RECORD IS O-CATG-SUM-REC.                                       
010300 01  O-CATG-SUM-REC           PIC X(81).                                  
010400     COPY FACTREC.                                                        
010500                                                                          
010600 FD  PRTOUT                                                               
010700     LABEL RECORD IS OMITTED                                              
010800     RECORD CONTAINS 132 CHARACTERS                                       
010900     LINAGE IS 60 WITH FOOTING AT 55                                      
011000     DATA RECORD IS PRTLINE.                                              
011100 01  PRTLINE                    PIC X(132).                               
011200                                                                          
011300 WORKING-STORAGE SECTION.                                                 
011400                                                                          
011500 01  WORK-AREA.                                                           
011600     05  MORE-RECS              PIC XXX    VALUE "YES".                   
011700     05  C-PCTR                 PIC 99     VALUE ZERO        COMP.        
011800     05  C-STEP1-ROWS           PIC 9(7)   VALUE ZERO        COMP.        
011900     05  C-STEP2-ROWS           PIC 9(7)   VALUE ZERO        COMP.        
012000     05  C-STEP3-ROWS           PIC 9(7)   VALUE ZERO        COMP.        
012100                                                                          
012200     05  FILLER          PIC X(02).                                       
012300 01  I-DATE.                                                              
012400     05  I-YEAR                 PIC 9(4).                                 
012500     05  I-MONTH                PIC 99.                                   
012600     05  I-DAY                  PIC 99.                                   
012700                                                                          
012800*    --- IN-MEMORY BRAND TABLE -- GROUP TAG AND CATEGORY ONLY ---         
012900     05  FILLER          PIC X(02).                                       
013000 01  BRAND-TABLE.                                                         
013100     05  BRAND-CNT           PIC 9(4)  VALUE ZERO  COMP.                  
013200     05  BRAND-ENTRY OCCURS 300 TIMES                                     
013300                             INDEXED BY BR-IDX.                           
013400         10  WB-BRAND-ID         PIC 9(6).                                
013500         10  WB-BRAND-ID-X REDEFINES WB-BRAND-ID                          
013600                                  PIC X(6).                               
013700         10  WB-GROUP-TAG        PIC X(10).                               
013800             88  WB-GRP-STOCK    VALUE 'stock     '.                      
013900         10  WB-CATEGORY-ID      PIC 9(4).                                
014000         05  FILLER          PIC X(02).                                   
014100 01  SAVE-BR-IDX               USAGE INDEX.                               
014200                                                                          
014300*    --- SHARED SORT/ACCUMULATE TABLE, RE-USED FOR EACH STEP ---          
014400*    --- KEY1/KEY3/KEY4/KEY5 ARE THE GROUPING KEY.  PAYLOAD   ---         
014500*    --- FIELDS CARRY ATTRIBUTES THAT DO NOT PARTICIPATE IN   ---         
014600*    --- THE GROUPING (THEY ARE CONSTANT WITHIN A GROUP).     ---         
014700 01  SORT-TABLE.                                                          
014800     05  SORT-CNT             PIC 9(6)  VALUE ZERO  COMP.                 
014900     05  SORT-ENTRY OCCURS 9000 TIMES                                     
015000                             INDEXED BY SX-IDX.                           
015100         10  WX-SORT-KEY.                                                 
015200             15  WX-KEY1          PIC 9(6).                               
015300             15  WX-KEY3          PIC X(4).                               
015400             15  WX-KEY4          PIC 9(8).                               
015500             15  WX-KEY4-GROUP REDEFINES WX-KEY4.                         
015600                 20  WX-KEY4-YYYY     PIC 9(4).                           
015700                 20  WX-KEY4-MM       PIC 9(2).                           
015800                 20  WX-KEY4-DD       PIC 9(2).                           
015900             15  WX-KEY5          PIC X(20).                              
016000         10  WX-SORT-KEY-X REDEFINES WX-SORT-KEY                          
016100                                  PIC X(38).                              
016200         10  WX-PAYLOAD1          PIC 9(6).                               
016300         10  WX-PAYLOAD2          PIC 9(4).                               
016400         10  WX-VALUE             PIC S9(11)V99.                          
016500         05  FILLER          PIC X(02).                                   
016600 01  SWAP-HOLD.                                                           
016700     05  WX-SORT-KEY-H.                                                   
016800         10  WX-KEY1-H            PIC 9(6).                               
016900         10  WX-KEY3-H            PIC X(4).                               
017000         10  WX-KEY4-H            PIC 9(8).                               
017100         10  WX-KEY5-H            PIC X(20).                              
017200     05  WX-PAYLOAD1-H            PIC 9(6).                               
017300     05  WX-PAYLOAD2-H            PIC 9(4).                               
017400     05  WX-VALUE-H               PIC S9(11)V99.                          
017500                                                                          
017600     05  FILLER          PIC X(02).                                       
017700 01  SUBSCRIPT-AREA.                                                      
017800     05  I                     USAGE INDEX.                               
017900     05  J                     USAGE INDEX.                               
018000     05  BRK-IDX               USAGE INDEX.                               
018100     05  GRP-START             USAGE INDEX.                               
018200                                                                          
018300     05  FILLER          PIC X(02).                                       
018400 01  COMPANY-TITLE.                                                       
018500     05  FILLER                  PIC X(6)   VALUE "DATE: ".               
018600     05  O-MONTH                 PIC 99.                                  
018700     05  FILLER                  PIC X      VALUE "/".                    
018800     05  O-DAY                   PIC 99.                                  
018900     05  FILLER                  PIC X      VALUE "/".                    
019000     05  O-YEAR                  PIC 9(4).                                
019100     05  FILLER                  PIC X(25)  VALUE SPACES.                 
019200     05  FILLER                  PIC X(33)  VALUE                         
019300         'REFRESH-SUMMARIES - THREE PASSES'.                              
019400     05  FILLER                  PIC X(37) VALUE SPACES.                  
019500     05  FILLER                  PIC X(6)   VALUE "PAGE: ".               
019600     05  O-PCTR                  PIC Z9.                                  
019700                                                                          
019800 01  TOTAL-LINE-1.                                                        
019900     05  FILLER                  PIC X(22) VALUE                          
020000         'STEP 1 PRODMKT ROWS..'.                                         
020100     05  O-T-STEP1               PIC ZZZ,ZZ9.                             
020200 01  TOTAL-LINE-2.                                                        
020300     05  FILLER                  PIC X(22) VALUE                          
020400         'STEP 2 BRAND ROWS....'.                                         
020500     05  O-T-STEP2               PIC ZZZ,ZZ9.                             
020600 01  TOTAL-LINE-3.                                                        
020700     05  FILLER                  PIC X(22) VALUE                          
020800         'STEP 3 CATEGORY ROWS.'.                                         
020900     05  O-T-STEP3               PIC ZZZ,ZZ9.                             
021000                                                                          
021100 PROCEDURE DIVISION.                                                      
021200                                                                          
021300 0000-CBLRSUM.                                                            
021400     PERFORM 1000-INIT.                                                   
021500     PERFORM 2000-STEP1-PRODMKT.                                          
021600     PERFORM 2500-STEP2-BRAND.                                            
021700     PERFORM 2800-STEP3-CATEGORY.                                         
021800     PERFORM 3000-CLOSING.                                                
021900     STOP RUN.                                                            
022000                                                                          
022100 1000-INIT.                                                               
022200     MOVE FUNCTION CURRENT-DATE TO I-DATE.                                
022300     MOVE I-MONTH TO O-MONTH.                                             
022400     MOVE I-DAY TO O-DAY.                                                 
022500     MOVE I-YEAR TO O-YEAR.                                               
022600     OPEN INPUT BRAND-MASTER.                                             
022700     PERFORM 1100-LOAD-BRAND-TABLE                                        
022800         UNTIL MORE-RECS = "NO".                                          
022900     CLOSE BRAND-MASTER.                                                  
023000     MOVE "YES" TO MORE-RECS.                                             
023100     OPEN OUTPUT PRTOUT.                                                  
023200     PERFORM 9900-HEADING.                                                
023300                                                                          
023400 1100-LOAD-BRAND-TABLE.                                                   
023500     READ BRAND-MASTER INTO I-BRAND-REC                                   
023600         AT END                                                           
023700             MOVE "NO" TO MORE-RECS                                       
023800         NOT AT END                                                       
023900             ADD 1 TO BRAND-CNT                                           
024000             SET BR-IDX TO BRAND-CNT                                      
024100             MOVE BR-BRAND-ID    TO WB-BRAND-ID (BR-IDX)                  
024200             MOVE BR-GROUP-TAG   TO WB-GROUP-TAG (BR-IDX)                 
024300             MOVE BR-CATEGORY-ID TO WB-CATEGORY-ID (BR-IDX)               
024400     END-READ.                                                            
024500                                                                          
024600*    --- STEP 1: PRODUCT+MARKETPLACE SUMMARY ---                          
024700 2000-STEP1-PRODMKT.                                                      
024800     OPEN OUTPUT PRODMKT-SUMMARY.                                         
024900     MOVE ZERO TO SORT-CNT.                                               
025000     OPEN INPUT FACT-FILE.                                                
025100     PERFORM 2010-LOAD-FACTS                                              
025200         UNTIL MORE-RECS = "NO".                                          
025300     CLOSE FACT-FILE.                                                     
025400     MOVE "YES" TO MORE-RECS.                                             
025500     PERFORM 2020-SORT-TABLE.                                             
025600     PERFORM 2030-BREAK-WRITE-STEP1.                                      
025700     CLOSE PRODMKT-SUMMARY.                                               
025800                                                                          
025900*    --- LOAD ONE SORT ENTRY PER FACT, EXCLUDING GROUP 'stock' ---        
026000 2010-LOAD-FACTS.                                                         
026100     READ FACT-FILE INTO I-FACT-REC                                       
026200         AT END                                                           
026300             MOVE "NO" TO MORE-RECS                                       
026400         NOT AT END                                                       
026500             PERFORM 2011-FIND-BRAND                                      
026600             IF SAVE-BR-IDX > ZERO                                        
026700                 IF NOT WB-GRP-STOCK (SAVE-BR-IDX)                        
026800                     PERFORM 2012-PUSH-ENTRY                              
026900                 END-IF                                                   
027000             ELSE                                                         
027100                 PERFORM 2012-PUSH-ENTRY                                  
027200             END-IF                                                       
027300     END-READ.                                                            
027400                                                                          
027500 2011-FIND-BRAND.                                                         
027600     MOVE ZERO TO SAVE-BR-IDX.                                            
027700     PERFORM 2013-SCAN-BRAND-FOR-FACT                                     
027800         VARYING BR-IDX FROM 1 BY 1                                       
027900         UNTIL BR-IDX > BRAND-CNT.                                        
028000                                                                          
028100 2013-SCAN-BRAND-FOR-FACT.                                                
028200     IF WB-BRAND-ID (BR-IDX) = FR-BRAND-ID                                
028300         SET SAVE-BR-IDX TO BR-IDX                                        
028400     END-IF.                                                              
028500                                                                          
028600 2012-PUSH-ENTRY.                                                         
028700     ADD 1 TO SORT-CNT.                                                   
028800     SET SX-IDX TO SORT-CNT.                                              
028900     MOVE FR-ASIN-ID         TO WX-KEY1 (SX-IDX).                         
029000     MOVE FR-MARKETPLACE     TO WX-KEY3 (SX-IDX).                         
029100     MOVE FR-MONTH           TO WX-KEY4 (SX-IDX).                         
029200     MOVE FR-METRIC          TO WX-KEY5 (SX-IDX).                         
029300     MOVE FR-BRAND-ID        TO WX-PAYLOAD1 (SX-IDX).                     
029400     MOVE FR-CATEGORY-ID     TO WX-PAYLOAD2 (SX-IDX).                     
029500     MOVE FR-VALUE           TO WX-VALUE (SX-IDX).                        
029600                                                                          
029700 *    --- EXCHANGE SORT OF SORT-TABLE ON WX-SORT-KEY ---                  
029800 2020-SORT-TABLE.                                                         
029900     IF SORT-CNT > 1                                                      
030000         PERFORM 2021-SORT-OUTER                                          
030100             VARYING I FROM 1 BY 1                                        
030200             UNTIL I > SORT-CNT - 1                                       
030300     END-IF.                                                              
030400                                                                          
030500 2021-SORT-OUTER.                                                         
030600     PERFORM 2022-SORT-COMPARE                                            
030700         VARYING J FROM 1 BY 1                                            
030800         UNTIL J > SORT-CNT - I.                                          
030900                                                                          
031000 2022-SORT-COMPARE.                                                       
031100     IF WX-SORT-KEY (J) > WX-SORT-KEY (J + 1)                             
031200         MOVE SORT-ENTRY (J)     TO SWAP-HOLD                             
031300         MOVE SORT-ENTRY (J + 1)                                          
031400               TO SORT-ENTRY (J)                                          
031500         MOVE SWAP-HOLD                                                   
031600               TO SORT-ENTRY (J + 1)                                      
031700     END-IF.                                                              
031800                                                                          
031900 *    --- CONTROL BREAK: ONE OUTPUT ROW PER DISTINCT SORT KEY ---         
032000 2030-BREAK-WRITE-STEP1.                                                  
032100     IF SORT-CNT > ZERO                                                   
032200         SET GRP-START TO 1                                               
032300         PERFORM 2032-BREAK-TEST-STEP1                                    
032400             VARYING I FROM 2 BY 1                                        
032500             UNTIL I > SORT-CNT + 1                                       
032600     END-IF.                                                              
032700                                                                          
032800 2032-BREAK-TEST-STEP1.                                                   
032900     IF I > SORT-CNT OR                                                   
033000             WX-SORT-KEY (I) NOT =                                        
033100                 WX-SORT-KEY (GRP-START)                                  
033200         PERFORM 2031-SUM-AND-WRITE-STEP1                                 
033300         SET GRP-START TO I                                               
033400     END-IF.                                                              
033500                                                                          
033600 2031-SUM-AND-WRITE-STEP1.                                                
033700     MOVE ZERO TO WX-VALUE-H.                                             
033800     PERFORM 2033-ADD-ONE-STEP1                                           
033900         VARYING BRK-IDX FROM GRP-START BY 1                              
034000         UNTIL BRK-IDX > I - 1.                                           
034100     MOVE SPACES            TO O-PRODMKT-REC.                             
034200     MOVE WX-KEY1 (GRP-START)       TO FR-ASIN-ID.                        
034300     MOVE WX-PAYLOAD1 (GRP-START)   TO FR-BRAND-ID.                       
034400     MOVE WX-PAYLOAD2 (GRP-START)   TO FR-CATEGORY-ID.                    
034500     MOVE WX-KEY3 (GRP-START)       TO FR-MARKETPLACE.                    
034600     MOVE WX-KEY5 (GRP-START)       TO FR-METRIC.                         
034700     MOVE WX-KEY4 (GRP-START)       TO FR-MONTH.                          
034800     MOVE WX-VALUE-H                   TO FR-VALUE.                       
034900     WRITE O-PRODMKT-REC.                                                 
035000     ADD 1 TO C-STEP1-ROWS.                                               
035100                                                                          
035200*    02/14/03 T.S. - STEP1 ACCUMULATOR WAS ALSO WRITING/COUNTING          
035300*             EVERY ITERATION, DUPLICATING PRODMKT-SUMMARY ROWS.          
035400*             TRIMMED TO MATCH STEP2/STEP3 PATTERN.                       
035500 2033-ADD-ONE-STEP1.                                                      
035600     ADD WX-VALUE (BRK-IDX) TO WX-VALUE-H.                                
035700                                                                          
035800*    --- STEP 2: BRAND SUMMARY, THEN 'ALL' MARKETPLACE ROLL-UP ---        
035900 2500-STEP2-BRAND.                                                        
036000     OPEN OUTPUT BRAND-SUMMARY.                                           
036100     MOVE ZERO TO SORT-CNT.                                               
036200     OPEN INPUT PRODMKT-SUMMARY.                                          
036300     PERFORM 2510-LOAD-PRODMKT                                            
036400         UNTIL MORE-RECS = "NO".                                          
036500     CLOSE PRODMKT-SUMMARY.                                               
036600     MOVE "YES" TO MORE-RECS.                                             
036700     PERFORM 2520-REKEY-BY-BRAND.                                         
036800     PERFORM 2020-SORT-TABLE.                                             
036900     PERFORM 2530-BREAK-WRITE-STEP2.                                      
037000     PERFORM 2540-ALL-MARKET-ROLLUP.                                      
037100     CLOSE BRAND-SUMMARY.                                                 
037200                                                                          
037300 2510-LOAD-PRODMKT.                                                       
037400     READ PRODMKT-SUMMARY INTO I-FACT-REC                                 
037500         AT END                                                           
037600             MOVE "NO" TO MORE-RECS                                       
037700         NOT AT END                                                       
037800             ADD 1 TO SORT-CNT                                            
037900             SET SX-IDX TO SORT-CNT                                       
038000             MOVE FR-BRAND-ID        TO WX-PAYLOAD1 (SX-IDX)              
038100             MOVE FR-CATEGORY-ID     TO WX-PAYLOAD2 (SX-IDX)              
038200             MOVE FR-MARKETPLACE     TO WX-KEY3 (SX-IDX)                  
038300             MOVE FR-MONTH           TO WX-KEY4 (SX-IDX)                  
038400             MOVE FR-METRIC          TO WX-KEY5 (SX-IDX)                  
038500             MOVE FR-VALUE           TO WX-VALUE (SX-IDX)                 
038600     END-READ.                                                            
038700                                                                          
038800 *    --- GROUPING KEY BECOMES BRAND (WAS ASIN, NOW UNUSED) ---           
038900 2520-REKEY-BY-BRAND.                                                     
039000     PERFORM 2521-REKEY-ONE                                               
039100         VARYING SX-IDX FROM 1 BY 1                                       
039200         UNTIL SX-IDX > SORT-CNT.                                         
039300                                                                          
039400 2521-REKEY-ONE.                                                          
039500     MOVE WX-PAYLOAD1 (SX-IDX) TO WX-KEY1 (SX-IDX).                       
039600                                                                          
039700 2530-BREAK-WRITE-STEP2.                                                  
039800     IF SORT-CNT > ZERO                                                   
039900         SET GRP-START TO 1                                               
040000         PERFORM 2532-BREAK-TEST-STEP2                                    
040100             VARYING I FROM 2 BY 1                                        
040200             UNTIL I > SORT-CNT + 1                                       
040300     END-IF.                                                              
040400                                                                          
040500 2532-BREAK-TEST-STEP2.                                                   
040600     IF I > SORT-CNT OR                                                   
040700             WX-SORT-KEY (I) NOT =                                        
040800                 WX-SORT-KEY (GRP-START)                                  
040900         PERFORM 2531-SUM-AND-WRITE-STEP2                                 
041000         SET GRP-START TO I                                               
041100     END-IF.                                                              
041200                                                                          
041300 2531-SUM-AND-WRITE-STEP2.                                                
041400     MOVE ZERO TO WX-VALUE-H.                                             
041500     PERFORM 2533-ADD-ONE-STEP2                                           
041600         VARYING BRK-IDX FROM GRP-START BY 1                              
041700         UNTIL BRK-IDX > I - 1.                                           
041800     MOVE SPACES            TO O-BRAND-SUM-REC.                           
041900     MOVE ZERO                         TO FR-ASIN-ID.                     
042000     MOVE WX-KEY1 (GRP-START)       TO FR-BRAND-ID.                       
042100     MOVE WX-PAYLOAD2 (GRP-START)   TO FR-CATEGORY-ID.                    
042200     MOVE WX-KEY3 (GRP-START)       TO FR-MARKETPLACE.                    
042300     MOVE WX-KEY5 (GRP-START)       TO FR-METRIC.                         
042400     MOVE WX-KEY4 (GRP-START)       TO FR-MONTH.                          
042500     MOVE WX-VALUE-H                   TO FR-VALUE.                       
042600     WRITE O-BRAND-SUM-REC.                                               
042700     ADD 1 TO C-STEP2-ROWS.                                               
042800                                                                          
042900 2533-ADD-ONE-STEP2.                                                      
043000     ADD WX-VALUE (BRK-IDX) TO WX-VALUE-H.                                
043100                                                                          
043200 *    --- 'ALL' MARKETPLACE ROLL-UP: RE-GROUP DROPPING MKT KEY ---        
043300 2540-ALL-MARKET-ROLLUP.                                                  
043400     PERFORM 2542-CLEAR-MKT-KEY                                           
043500         VARYING SX-IDX FROM 1 BY 1                                       
043600         UNTIL SX-IDX > SORT-CNT.                                         
043700     PERFORM 2020-SORT-TABLE.                                             
043800     IF SORT-CNT > ZERO                                                   
043900         SET GRP-START TO 1                                               
044000         PERFORM 2544-BREAK-TEST-ALL                                      
044100             VARYING I FROM 2 BY 1                                        
044200             UNTIL I > SORT-CNT + 1                                       
044300     END-IF.                                                              
044400                                                                          
044500 2542-CLEAR-MKT-KEY.                                                      
044600     MOVE SPACES TO WX-KEY3 (SX-IDX).                                     
044700                                                                          
044800 2544-BREAK-TEST-ALL.                                                     
044900     IF I > SORT-CNT OR                                                   
045000             WX-SORT-KEY (I) NOT =                                        
045100                 WX-SORT-KEY (GRP-START)                                  
045200         PERFORM 2541-SUM-AND-WRITE-ALL                                   
045300         SET GRP-START TO I                                               
045400     END-IF.                                                              
045500                                                                          
045600 2541-SUM-AND-WRITE-ALL.                                                  
045700     MOVE ZERO TO WX-VALUE-H.                                             
045800     PERFORM 2545-ADD-ONE-ALL                                             
045900         VARYING BRK-IDX FROM GRP-START BY 1                              
046000         UNTIL BRK-IDX > I - 1.                                           
046100     MOVE SPACES            TO O-BRAND-SUM-REC.                           
046200     MOVE ZERO                         TO FR-ASIN-ID.                     
046300     MOVE WX-KEY1 (GRP-START)       TO FR-BRAND-ID.                       
046400     MOVE WX-PAYLOAD2 (GRP-START)   TO FR-CATEGORY-ID.                    
046500     MOVE 'ALL '                       TO FR-MARKETPLACE.                 
046600     MOVE WX-KEY5 (GRP-START)       TO FR-METRIC.                         
046700     MOVE WX-KEY4 (GRP-START)       TO FR-MONTH.                          
046800     MOVE WX-VALUE-H                   TO FR-VALUE.                       
046900     WRITE O-BRAND-SUM-REC.                                               
047000     ADD 1 TO C-STEP2-ROWS.                                               
047100                                                                          
047200 2545-ADD-ONE-ALL.                                                        
047300     ADD WX-VALUE (BRK-IDX) TO WX-VALUE-H.                                
047400                                                                          
047500*    --- STEP 3: CATEGORY SUMMARY, FROM BRAND 'ALL' ROWS ONLY ---         
047600 2800-STEP3-CATEGORY.                                                     
047700     OPEN OUTPUT CATEGORY-SUMMARY.                                        
047800     MOVE ZERO TO SORT-CNT.                                               
047900     OPEN INPUT BRAND-SUMMARY.                                            
048000     PERFORM 2810-LOAD-BRAND-ALL                                          
048100         UNTIL MORE-RECS = "NO".                                          
048200     CLOSE BRAND-SUMMARY.                                                 
048300     MOVE "YES" TO MORE-RECS.                                             
048400     PERFORM 2020-SORT-TABLE.                                             
048500     PERFORM 2830-BREAK-WRITE-STEP3.                                      
048600     CLOSE CATEGORY-SUMMARY.                                              
048700                                                                          
048800 2810-LOAD-BRAND-ALL.                                                     
048900     READ BRAND-SUMMARY INTO I-FACT-REC                                   
049000         AT END                                                           
049100             MOVE "NO" TO MORE-RECS                                       
049200         NOT AT END                                                       
049300             IF FR-MP-ALL AND FR-CATEGORY-ID NOT = ZERO                   
049400                 ADD 1 TO SORT-CNT                                        
049500                 SET SX-IDX TO SORT-CNT                                   
049600                 MOVE FR-CATEGORY-ID     TO WX-KEY1 (SX-IDX)              
049700                 MOVE SPACES              TO WX-KEY3 (SX-IDX)             
049800                 MOVE FR-MONTH            TO WX-KEY4 (SX-IDX)             
049900                 MOVE FR-METRIC           TO WX-KEY5 (SX-IDX)             
050000                 MOVE FR-VALUE            TO WX-VALUE (SX-IDX)            
050100             END-IF                                                       
050200     END-READ.                                                            
050300                                                                          
050400 2830-BREAK-WRITE-STEP3.                                                  
050500     IF SORT-CNT > ZERO                                                   
050600         SET GRP-START TO 1                                               
050700         PERFORM 2832-BREAK-TEST-STEP3                                    
050800             VARYING I FROM 2 BY 1                                        
050900             UNTIL I > SORT-CNT + 1                                       
051000     END-IF.                                                              
051100                                                                          
051200 2832-BREAK-TEST-STEP3.                                                   
051300     IF I > SORT-CNT OR                                                   
051400             WX-SORT-KEY (I) NOT =                                        
051500                 WX-SORT-KEY (GRP-START)                                  
051600         PERFORM 2831-SUM-AND-WRITE-STEP3                                 
051700         SET GRP-START TO I                                               
051800     END-IF.                                                              
051900                                                                          
052000 2831-SUM-AND-WRITE-STEP3.                                                
052100     MOVE ZERO TO WX-VALUE-H.                                             
052200     PERFORM 2833-ADD-ONE-STEP3                                           
052300         VARYING BRK-IDX FROM GRP-START BY 1                              
052400         UNTIL BRK-IDX > I - 1.                                           
052500     MOVE SPACES            TO O-CATG-SUM-REC.                            
052600     MOVE ZERO                         TO FR-ASIN-ID.                     
052700     MOVE ZERO                         TO FR-BRAND-ID.                    
052800     MOVE WX-KEY1 (GRP-START)       TO FR-CATEGORY-ID.                    
052900     MOVE SPACES                       TO FR-MARKETPLACE.                 
053000     MOVE WX-KEY5 (GRP-START)       TO FR-METRIC.                         
053100     MOVE WX-KEY4 (GRP-START)       TO FR-MONTH.                          
053200     MOVE WX-VALUE-H                   TO FR-VALUE.                       
053300     WRITE O-CATG-SUM-REC.                                                
053400     ADD 1 TO C-STEP3-ROWS.                                               
053500                                                                          
053600 2833-ADD-ONE-STEP3.                                                      
053700     ADD WX-VALUE (BRK-IDX) TO WX-VALUE-H.                                
053800                                                                          
053900 3000-CLOSING.                                                            
054000     MOVE C-STEP1-ROWS TO O-T-STEP1.                                      
054100     MOVE C-STEP2-ROWS TO O-T-STEP2.                                      
054200     MOVE C-STEP3-ROWS TO O-T-STEP3.                                      
054300     WRITE PRTLINE FROM TOTAL-LINE-1 AFTER ADVANCING 2 LINES.             
054400     WRITE PRTLINE FROM TOTAL-LINE-2 AFTER ADVANCING 1 LINES.             
054500     WRITE PRTLINE FROM TOTAL-LINE-3 AFTER ADVANCING 1 LINES.             
054600     CLOSE PRTOUT.                                                        
054700                                                                          
054800 9900-HEADING.                                                            
054900     ADD 1 TO C-PCTR.                                                     
055000     MOVE C-PCTR TO O-PCTR.                                               
055100     WRITE PRTLINE FROM COMPANY-TITLE                                     
055200         AFTER ADVANCING PAGE.                                            
