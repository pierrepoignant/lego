000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLSEAS.                                          
000300 AUTHOR.                R. ENGLE.                                         
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          09/15/90.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900******************************************************************        
001000* CHANGE LOG                                                     *        
001100*   09/15/90  R.ENGLE    REQ 9042 - ORIGINAL PROGRAM.  DERIVES   *        
001200*                        MONTHLY SEASONALITY FACTORS FROM THE    *        
001300*                        PRIOR CALENDAR YEAR'S NET UNITS.        *        
001400*   02/11/92  S.PATEL    REQ 9206 - SKIP GROUPS WITH A ZERO      *        
001500*                        YEAR TOTAL RATHER THAN DIVIDE BY ZERO.  *        
001600*   11/30/93  K.FARRIS   REQ 9393 - ENUMERATE METRIC-NAME CASE   *        
001700*                        VARIANTS - IMPORT FILES ARE NOT ALWAYS  *        
001800*                        CONSISTENTLY CASED.                     *        
001900*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - CALENDAR YEAR FOR THE  *        
002000*                        FACTOR BASE IS NOW A WORKING-STORAGE    *        
002100*                        CONSTANT, NOT HARD-CODED IN THE LOGIC.  *        
002200*   08/09/02  T.SULLIVAN REQ 0211 - PRODUCT LOOKUP NO LONGER     *        
002300*                        JUMPS OUT OF THE SCAN LOOP - SCANS TO   *        
002400*                        COMPLETION LIKE THE REST OF THE SUITE.  *        
002500******************************************************************        
002600* EACH SEASONALITY GROUP'S 12 FACTORS ARE DERIVED FROM THE       *        
002700* NET UNITS SOLD, BY CALENDAR MONTH, OF THE GROUP'S ACTIVE       *        
002800* (NON-EOL) PRODUCTS DURING FACTOR-BASE-YEAR.  A GROUP WHOSE  *           
002900* YEAR TOTAL IS ZERO IS LEFT UNCHANGED ON THE MASTER.            *        
003000******************************************************************        
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.       IBM-370.                                          
003500 OBJECT-COMPUTER.       IBM-370.                                          
003600 SPECIAL-NAMES.                                                           
003700    C01 IS TOP-OF-FORM.                                                   
003800                                                                          
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100                                                                          
004200    SELECT FACT-FILE                                                      
004300        ASSIGN TO FACTFILE                                                
004400        ORGANIZATION IS LINE SEQUENTIAL.                                  
004500                                                                          
004600    SELECT ASIN-MASTER                                                    
004700        ASSIGN TO ASINMAST                                                
004800        ORGANIZATION IS LINE SEQUENTIAL.                                  
004900                                                                          
005000    SELECT SEASONALITY-MASTER                                             
005100        ASSIGN TO SEASMAST                                                
005200        ORGANIZATION IS LINE SEQUENTIAL.                                  
005300                                                                          
005400    SELECT PRTOUT                                                         
005500        ASSIGN TO SEASRPT                                                 
005600        ORGANIZATION IS RECORD SEQUENTIAL.                                
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 FD  FACT-FILE                                                            
006200    LABEL RECORD IS STANDARD                                              
006300    RECORD CONTAINS 81 CHARACTERS                                         
006400    DATA RECORD IS I-FACT-REC.                                            
006500 01  I-FACT-REC              PIC X(81).                                   
006600    COPY FACTREC.                                                         
006700                                                                          
006800 FD  ASIN-MASTER                                                          
006900    LABEL RECORD IS STANDARD                                              
007000    RECORD CONTAINS 221 CHARACTERS                                        
007100    DATA RECORD IS I-ASIN-REC.                                            
007200 01  I-ASIN-REC              PIC X(221).                                  
007300    COPY PRODREC.                                                         
007400                                                                          
007500 FD  SEASONALITY-MASTER                                                   
007600    LABEL RECORD IS STANDARD                                              
007700    RECORD CONTAINS 136 CHARACTERS                                        
007800    DATA RECORD IS I-SEASON-REC.                                          
007900 01  I-SEASON-REC            PIC X(136).                                  
008000    COPY SEASREC.                                                         
008100                                                                          
008200 FD  PRTOUT                                                               
008300    LABEL RECORD IS OMITTED                                               
008400    RECORD CONTAINS 132 CHARACTERS                                        
008500    LINAGE IS 60 WITH FOOTING AT 55                                       
008600    DATA RECORD IS PRTLINE.                                               
008700 01  PRTLINE                    PIC X(132).                               
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000                                                                          
009100 01  WORK-AREA.                                                           
009200    05  MORE-RECS              PIC XXX    VALUE "YES".                    
009300    05  C-PCTR                 PIC 99     VALUE ZERO        COMP.         
009400    05  C-GRP-CNT              PIC 9(4)   VALUE ZERO        COMP.         
009500    05  C-GRP-SKIPPED          PIC 9(4)   VALUE ZERO        COMP.         
009600    05  FACTOR-BASE-YEAR    PIC 9(4)   VALUE 2024.                        
009700                                                                          
009800    05  FILLER          PIC X(02).                                        
009900 01  I-DATE.                                                              
010000    05  I-YEAR                 PIC 9(4).                                  
010100    05  I-MONTH                PIC 99.                                    
010200    05  I-DAY                  PIC 99.                                    
010300                                                                          
010400* --- IN-MEMORY PRODUCT TABLE -- SEASON GROUP + EOL ONLY ---     *        
010500    05  FILLER          PIC X(02).                                        
010600 01  PRODUCT-TABLE.                                                       
010700    05  PROD-CNT            PIC 9(4)   VALUE ZERO        COMP.            
010800    05  PROD-ENTRY OCCURS 4000 TIMES                                      
010900                            INDEXED BY PX-IDX.                            
011000        10  WP-ASIN-ID          PIC 9(6).                                 
011100        10  WP-ASIN-ID-X REDEFINES WP-ASIN-ID                             
011200                            PIC X(6).                                     
011300        10  WP-SEASON-ID        PIC 9(4).                                 
011400        10  WP-EOL-FLAG         PIC X(1).                                 
011500            88  WP-IS-EOL       VALUE 'Y'.                                
011600                                                                          
011700* --- IN-MEMORY SEASONALITY TABLE, SORTED BY NAME FOR THE ---    *        
011800* --- DRIVING LOOP AND THE FINAL REWRITE OF THE MASTER.   ---    *        
011900        05  FILLER          PIC X(02).                                    
012000 01  SEASON-TABLE.                                                        
012100    05  SEASON-CNT          PIC 9(4)  VALUE ZERO COMP.                    
012200    05  SEASON-ENTRY OCCURS 300 TIMES                                     
012300                            INDEXED BY SX-IDX.                            
012400        10  SE-ID             PIC 9(4).                                   
012500        10  SE-ID-X REDEFINES SE-ID                                       
012600                            PIC X(4).                                     
012700        10  SE-NAME           PIC X(30).                                  
012800        10  SE-UNITS OCCURS 12 TIMES                                      
012900                            INDEXED BY UN-IDX                             
013000                            PIC V9(6).                                    
013100        05  FILLER          PIC X(02).                                    
013200 01  SEASON-SWAP.                                                         
013300    05  SE-ID-H               PIC 9(4).                                   
013400    05  SE-NAME-H             PIC X(30).                                  
013500    05  SE-UNITS-H OCCURS 12 TIMES PIC V9(6).                             
013600                                                                          
013700    05  FILLER          PIC X(02).                                        
013800 01  MONTH-ACCUM-AREA.                                                    
013900    05  MONTH-ACCUM OCCURS 12 TIMES                                       
014000                            INDEXED BY MO-IDX                             
014100                            PIC S9(9)V99       COMP.                      
014200    05  YEAR-TOTAL            PIC S9(11)V99  COMP.                        
014300    05  YEAR-TOTAL-X REDEFINES YEAR-TOTAL                                 
014400                                 PIC X(8).                                
014500    05  FACTOR-SUM            PIC S9(3)V9(6) COMP.                        
014600                                                                          
014700    05  FILLER          PIC X(02).                                        
014800 01  SUBSCRIPT-AREA.                                                      
014900    05  I                     USAGE INDEX.                                
015000    05  J                     USAGE INDEX.                                
015100                                                                          
015200* --- KNOWN CASINGS OF THE 'NET UNITS' METRIC NAME ---           *        
015300    05  FILLER          PIC X(02).                                        
015400 01  METRIC-CHECK.                                                        
015500    05  METRIC-WORK           PIC X(20).                                  
015600        88  METRIC-IS-UNITS   VALUE 'Net units           '                
015700                                       'NET UNITS           '             
015800                                       'net units           '             
015900                                       'Net Units           '.            
016000                                                                          
016100    05  FILLER          PIC X(02).                                        
016200 01  COMPANY-TITLE.                                                       
016300    05  FILLER                  PIC X(6)   VALUE "DATE: ".                
016400    05  O-MONTH                 PIC 99.                                   
016500    05  FILLER                  PIC X      VALUE "/".                     
016600    05  O-DAY                   PIC 99.                                   
016700    05  FILLER                  PIC X      VALUE "/".                     
016800    05  O-YEAR                  PIC 9(4).                                 
016900    05  FILLER                  PIC X(25)  VALUE SPACES.                  
017000    05  FILLER                  PIC X(33)  VALUE                          
017100        'SEASONALITY - MONTHLY FACTORS   '.                               
017200    05  FILLER                  PIC X(37) VALUE SPACES.                   
017300    05  FILLER                  PIC X(6)   VALUE "PAGE: ".                
017400    05  O-PCTR                  PIC Z9.                                   
017500                                                                          
017600 01  GROUP-NAME-LINE.                                                     
017700    05  FILLER               PIC X(14)  VALUE "SEASON GROUP: ".           
017800    05  O-GRP-NAME               PIC X(30).                               
017900    05  FILLER                  PIC X(88)  VALUE SPACES.                  
018000                                                                          
018100 01  COLUMN-HEADING-1.                                                    
018200    05  FILLER                  PIC X(5)   VALUE 'MONTH'.                 
018300    05  FILLER                  PIC X(10)  VALUE SPACES.                  
018400    05  FILLER                  PIC X(10)  VALUE 'NET UNITS'.             
018500    05  FILLER                  PIC X(10)  VALUE SPACES.                  
018600    05  FILLER                  PIC X(6)   VALUE 'FACTOR'.                
018700                                                                          
018800 01  DETAIL-LINE.                                                         
018900    05  O-MON                    PIC 99.                                  
019000    05  FILLER                  PIC X(13)  VALUE SPACES.                  
019100    05  O-MON-UNITS              PIC ZZZ,ZZZ,ZZ9.99.                      
019200    05  FILLER                  PIC X(8)   VALUE SPACES.                  
019300    05  O-MON-FACTOR             PIC .999999.                             
019400                                                                          
019500 01  YEAR-TOTAL-LINE.                                                     
019600    05  FILLER               PIC X(14)  VALUE 'YEAR TOTAL....'.           
019700    05  O-YR-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.                      
019800    05  FILLER                  PIC X(6)   VALUE SPACES.                  
019900    05  FILLER                  PIC X(13)  VALUE 'FACTOR SUM...'.         
020000    05  O-FACTOR-SUM             PIC 9.999999.                            
020100                                                                          
020200 01  SKIP-LINE.                                                           
020300    05  FILLER                  PIC X(45)  VALUE                          
020400        'YEAR TOTAL IS ZERO - GROUP LEFT UNCHANGED.'.                     
020500                                                                          
020600 01  BLANK-LINE.                                                          
020700    05  FILLER                  PIC X(132) VALUE SPACES.                  
020800                                                                          
020900 01  TOTAL-LINE-1.                                                        
021000    05  FILLER                  PIC X(22)  VALUE                          
021100        'GROUPS PROCESSED.....'.                                          
021200    05  O-T-GRP-CNT              PIC ZZZ9.                                
021300 01  TOTAL-LINE-2.                                                        
021400    05  FILLER                  PIC X(22)  VALUE                          
021500        'GROUPS SKIPPED (ZERO).'.                                         
021600    05  O-T-GRP-SKP              PIC ZZZ9.                                
021700                                                                          
021800 PROCEDURE DIVISION.                                                      
021900                                                                          
022000 0000-CBLSEAS.                                                            
022100    PERFORM 1000-INIT.                                                    
022200    PERFORM 2000-MAINLINE                                                 
022300        VARYING SX-IDX FROM 1 BY 1                                        
022400        UNTIL SX-IDX > SEASON-CNT.                                        
022500    PERFORM 3000-CLOSING.                                                 
022600    STOP RUN.                                                             
022700                                                                          
022800 1000-INIT.                                                               
022900    MOVE FUNCTION CURRENT-DATE TO I-DATE.                                 
023000    MOVE I-MONTH TO O-MONTH.                                              
023100    MOVE I-DAY TO O-DAY.                                                  
023200    MOVE I-YEAR TO O-YEAR.                                                
023300    OPEN INPUT ASIN-MASTER.                                               
023400    PERFORM 1100-LOAD-PRODUCT-TABLE                                       
023500        UNTIL MORE-RECS = "NO".                                           
023600    CLOSE ASIN-MASTER.                                                    
023700    MOVE "YES" TO MORE-RECS.                                              
023800    OPEN INPUT SEASONALITY-MASTER.                                        
023900    PERFORM 1200-LOAD-SEASON-TABLE                                        
024000        UNTIL MORE-RECS = "NO".                                           
024100    CLOSE SEASONALITY-MASTER.                                             
024200    MOVE "YES" TO MORE-RECS.                                              
024300    PERFORM 1300-SORT-BY-NAME.                                            
024400    OPEN OUTPUT PRTOUT.                                                   
024500    PERFORM 9900-HEADING.                                                 
024600                                                                          
024700 1100-LOAD-PRODUCT-TABLE.                                                 
024800    READ ASIN-MASTER INTO I-ASIN-REC                                      
024900        AT END                                                            
025000            MOVE "NO" TO MORE-RECS                                        
025100        NOT AT END                                                        
025200            ADD 1 TO PROD-CNT                                             
025300            SET PX-IDX TO PROD-CNT                                        
025400            MOVE PR-ASIN-ID        TO WP-ASIN-ID (PX-IDX)                 
025500            MOVE PR-SEASONALITY-ID TO WP-SEASON-ID (PX-IDX)               
025600            MOVE PR-EOL-FLAG       TO WP-EOL-FLAG (PX-IDX)                
025700    END-READ.                                                             
025800                                                                          
025900 1200-LOAD-SEASON-TABLE.                                                  
026000    READ SEASONALITY-MASTER INTO I-SEASON-REC                             
026100        AT END                                                            
026200            MOVE "NO" TO MORE-RECS                                        
026300        NOT AT END                                                        
026400            ADD 1 TO SEASON-CNT                                           
026500            SET SX-IDX TO SEASON-CNT                                      
026600            MOVE SE-SEASONALITY-ID   TO SE-ID (SX-IDX)                    
026700            MOVE SE-SEASONALITY-NAME TO SE-NAME (SX-IDX)                  
026800            PERFORM 1210-LOAD-ONE-FACTOR                                  
026900                VARYING UN-IDX FROM 1 BY 1                                
027000                UNTIL UN-IDX > 12                                         
027100    END-READ.                                                             
027200                                                                          
027300 1210-LOAD-ONE-FACTOR.                                                    
027400    MOVE SE-FACTOR-TBL (UN-IDX)                                           
027500        TO SE-UNITS (SX-IDX, UN-IDX).                                     
027600                                                                          
027700* --- EXCHANGE SORT OF SEASON-TABLE ON SE-NAME ---         *              
027800 1300-SORT-BY-NAME.                                                       
027900    IF SEASON-CNT > 1                                                     
028000        PERFORM 1310-SORT-OUTER                                           
028100            VARYING I FROM 1 BY 1                                         
028200            UNTIL I > SEASON-CNT - 1                                      
028300    END-IF.                                                               
028400                                                                          
028500 1310-SORT-OUTER.                                                         
028600    PERFORM 1320-SORT-COMPARE                                             
028700        VARYING J FROM 1 BY 1                                             
028800        UNTIL J > SEASON-CNT - I.                                         
028900                                                                          
029000 1320-SORT-COMPARE.                                                       
029100    IF SE-NAME (J) > SE-NAME (J + 1)                                      
029200        MOVE SEASON-ENTRY (J)                                             
029300            TO SEASON-SWAP                                                
029400        MOVE SEASON-ENTRY (J + 1)                                         
029500            TO SEASON-ENTRY (J)                                           
029600        MOVE SEASON-SWAP                                                  
029700            TO SEASON-ENTRY (J + 1)                                       
029800    END-IF.                                                               
029900                                                                          
030000* --- ONE SEASONALITY GROUP (SEASON-ENTRY (SX-IDX)) ---    *              
030100 2000-MAINLINE.                                                           
030200    MOVE ZERO TO YEAR-TOTAL.                                              
030300    PERFORM 2050-ZERO-ONE-MONTH                                           
030400        VARYING MO-IDX FROM 1 BY 1                                        
030500        UNTIL MO-IDX > 12.                                                
030600    PERFORM 2100-ACCUM-MONTH.                                             
030700    ADD 1 TO C-GRP-CNT.                                                   
030800    PERFORM 2900-BREAK-PROC.                                              
030900                                                                          
031000 2050-ZERO-ONE-MONTH.                                                     
031100    MOVE ZERO TO MONTH-ACCUM (MO-IDX).                                    
031200                                                                          
031300* --- SCAN THE FACT FILE ONCE PER GROUP FOR ITS 2024 UNITS.   -  *        
031400* --- (TABLE-DRIVEN SCAN, NOT A KEYED READ -- THE FACT FILE   -  *        
031500* --- HAS NO SORT ORDER RELATIVE TO SEASONALITY GROUP.)       -  *        
031600 2100-ACCUM-MONTH.                                                        
031700    OPEN INPUT FACT-FILE.                                                 
031800    PERFORM 2105-READ-ONE-FACT                                            
031900        UNTIL MORE-RECS = "NO".                                           
032000    CLOSE FACT-FILE.                                                      
032100    MOVE "YES" TO MORE-RECS.                                              
032200                                                                          
032300 2105-READ-ONE-FACT.                                                      
032400    READ FACT-FILE INTO I-FACT-REC                                        
032500        AT END                                                            
032600            MOVE "NO" TO MORE-RECS                                        
032700        NOT AT END                                                        
032800            PERFORM 2110-TEST-AND-ACCUM                                   
032900    END-READ.                                                             
033000                                                                          
033100 2110-TEST-AND-ACCUM.                                                     
033200    MOVE FR-METRIC TO METRIC-WORK.                                        
033300    IF METRIC-IS-UNITS                                                    
033400        AND FR-MONTH-YYYY = FACTOR-BASE-YEAR                              
033500        PERFORM 2120-FIND-PRODUCT                                         
033600        IF PX-IDX > ZERO                                                  
033700            IF WP-SEASON-ID (PX-IDX) = SE-ID (SX-IDX)                     
033800                AND NOT WP-IS-EOL (PX-IDX)                                
033900                ADD FR-VALUE                                              
034000                    TO MONTH-ACCUM (FR-MONTH-MM)                          
034100                ADD FR-VALUE TO YEAR-TOTAL                                
034200            END-IF                                                        
034300        END-IF                                                            
034400    END-IF.                                                               
034500                                                                          
034600* --- SAVE-INDEX SCAN, NOT A GO-TO SHORT-CIRCUIT -- SCANS   ---  *        
034700* --- THE WHOLE TABLE AND LEAVES PX-IDX ZERO IF NO MATCH. --  *           
034800 2120-FIND-PRODUCT.                                                       
034900    MOVE ZERO TO PX-IDX.                                                  
035000    PERFORM 2125-SCAN-PRODUCT                                             
035100        VARYING I FROM 1 BY 1                                             
035200        UNTIL I > PROD-CNT.                                               
035300                                                                          
035400 2125-SCAN-PRODUCT.                                                       
035500    IF WP-ASIN-ID (I) = FR-ASIN-ID                                        
035600        SET PX-IDX TO I                                                   
035700    END-IF.                                                               
035800                                                                          
035900* --- COMPUTE THE 12 FACTORS, PRINT BREAKDOWN, UPDATE TABLE ---  *        
036000 2900-BREAK-PROC.                                                         
036100    MOVE SE-NAME (SX-IDX) TO O-GRP-NAME.                                  
036200    WRITE PRTLINE FROM GROUP-NAME-LINE AFTER ADVANCING 2 LINES.           
036300    WRITE PRTLINE FROM COLUMN-HEADING-1 AFTER ADVANCING 1 LINES.          
036400    IF YEAR-TOTAL = ZERO                                                  
036500        ADD 1 TO C-GRP-SKIPPED                                            
036600        WRITE PRTLINE FROM SKIP-LINE AFTER ADVANCING 1 LINES              
036700    ELSE                                                                  
036800        MOVE ZERO TO FACTOR-SUM                                           
036900        PERFORM 2910-PRINT-ONE-MONTH                                      
037000            VARYING MO-IDX FROM 1 BY 1                                    
037100            UNTIL MO-IDX > 12                                             
037200        MOVE YEAR-TOTAL TO O-YR-TOTAL                                     
037300        MOVE FACTOR-SUM TO O-FACTOR-SUM                                   
037400        WRITE PRTLINE FROM YEAR-TOTAL-LINE                                
037500            AFTER ADVANCING 2 LINES                                       
037600    END-IF.                                                               
037700    WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.                
037800                                                                          
037900 2910-PRINT-ONE-MONTH.                                                    
038000    COMPUTE SE-UNITS (SX-IDX, MO-IDX) ROUNDED =                           
038100        MONTH-ACCUM (MO-IDX) / YEAR-TOTAL.                                
038200    ADD SE-UNITS (SX-IDX, MO-IDX)                                         
038300        TO FACTOR-SUM.                                                    
038400    MOVE MO-IDX TO O-MON.                                                 
038500    MOVE MONTH-ACCUM (MO-IDX) TO O-MON-UNITS.                             
038600    MOVE SE-UNITS (SX-IDX, MO-IDX)                                        
038700        TO O-MON-FACTOR.                                                  
038800    WRITE PRTLINE FROM DETAIL-LINE                                        
038900        AFTER ADVANCING 1 LINES.                                          
039000                                                                          
039100 3000-CLOSING.                                                            
039200    OPEN OUTPUT SEASONALITY-MASTER.                                       
039300    PERFORM 3100-REWRITE-ONE-SEASON                                       
039400        VARYING SX-IDX FROM 1 BY 1                                        
039500        UNTIL SX-IDX > SEASON-CNT.                                        
039600    CLOSE SEASONALITY-MASTER.                                             
039700    MOVE C-GRP-CNT     TO O-T-GRP-CNT.                                    
039800    MOVE C-GRP-SKIPPED TO O-T-GRP-SKP.                                    
039900    WRITE PRTLINE FROM TOTAL-LINE-1 AFTER ADVANCING 2 LINES.              
040000    WRITE PRTLINE FROM TOTAL-LINE-2 AFTER ADVANCING 1 LINES.              
040100    CLOSE PRTOUT.                                                         
040200                                                                          
040300 3100-REWRITE-ONE-SEASON.                                                 
040400    MOVE SPACES             TO I-SEASON-REC.                              
040500    MOVE SE-ID (SX-IDX)   TO SE-SEASONALITY-ID.                           
040600    MOVE SE-NAME (SX-IDX) TO SE-SEASONALITY-NAME.                         
040700    PERFORM 3110-REWRITE-ONE-FACTOR                                       
040800        VARYING UN-IDX FROM 1 BY 1                                        
040900        UNTIL UN-IDX > 12.                                                
041000    WRITE I-SEASON-REC.                                                   
041100                                                                          
041200 3110-REWRITE-ONE-FACTOR.                                                 
041300    MOVE SE-UNITS (SX-IDX, UN-IDX)                                        
041400        TO SE-FACTOR-TBL (UN-IDX).                                        
041500                                                                          
041600 9900-HEADING.                                                            
041700    ADD 1 TO C-PCTR.                                                      
041800    MOVE C-PCTR TO O-PCTR.                                                
041900    WRITE PRTLINE FROM COMPANY-TITLE                                      
042000        AFTER ADVANCING PAGE.                                             
042100                                                                          
