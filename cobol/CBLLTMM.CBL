000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLLTMM.                                          
000300 AUTHOR.                R. ENGLE.                                         
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          10/02/90.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900*****************************************************************         
001000* CHANGE LOG                                                   *          
001100*   10/02/90  R.ENGLE    REQ 9052 - ORIGINAL PROGRAM.  SUMS    *          
001200*                        TRAILING-12-MONTH REVENUE/CM3/UNITS   *          
001300*                        FROM THE PRODUCT-MARKET AND BRAND     *          
001400*                        SUMMARY CHAINS AND POSTS THEM BACK TO *          
001500*                        THE ASIN AND BRAND MASTERS.            *         
001600*   02/18/92  S.PATEL    REQ 9207 - BRAND PASS NOW EXCLUDES    *          
001700*                        GROUP 'stock' BRANDS AND SUMS STOCK   *          
001800*                        VALUE BY BRAND-ID INSTEAD OF ASIN-ID. *          
001900*   11/30/93  K.FARRIS   REQ 9388 - NEW FORECAST CHAIN NEEDS   *          
002000*                        LAST-3-MONTH REVENUE/UNITS AND A      *          
002100*                        TRAILING-12-MONTH UNITS FIGURE ON THE *          
002200*                        ASIN MASTER.  ADDED TO THE SAME FACT  *          
002300*                        RESCAN SO NO NEW STEP IS NEEDED.       *         
002400*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - WINDOW TESTS REWRITTEN*         
002500*                        AGAINST THE 4-DIGIT FR-MONTH-YYYY/MM   *         
002600*                        FIELDS, NO 2-DIGIT YEAR MATH ANYWHERE. *         
002700*   03/09/00  M.ORTIZ    REQ 0021 - PROGRESS LINE EVERY 10      *         
002800*                        PRODUCTS PER OPERATIONS REQUEST.       *         
002900*****************************************************************         
003000* THIS PROGRAM IS THE LTM-METRICS BATCH STEP.  PASS 1 RESCANS  *          
003100* PRODMKT-SUMMARY AND STOCK-MASTER ONCE PER ASIN TO POST THE    *         
003200* TRAILING-12-MONTH (NOV/24-OCT/25) AND LAST-3-MONTH (AUG-OCT/25)*        
003300* FIGURES ONTO THE ASIN MASTER.  PASS 2 DOES THE SAME FOR EVERY *         
003400* NON-STOCK BRAND FROM BRAND-SUMMARY'S 'ALL' MARKETPLACE ROWS.  *         
003500*****************************************************************         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.       IBM-370.                                          
004000 OBJECT-COMPUTER.       IBM-370.                                          
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700     SELECT ASIN-MASTER                                                   
004800         ASSIGN TO ASINMAST                                               
004900         ORGANIZATION IS LINE SEQUENTIAL.                                 
005000                                                                          
005100     SELECT BRAND-MASTER                                                  
005200         ASSIGN TO BRNDMAST                                               
005300         ORGANIZATION IS LINE SEQUENTIAL.                                 
005400                                                                          
005500     SELECT PRODMKT-SUMMARY                                               
005600         ASSIGN TO PRDMKTSM                                               
005700         ORGANIZATION IS LINE SEQUENTIAL.                                 
005800                                                                          
005900     SELECT BRAND-SUMMARY                                                 
006000         ASSIGN TO BRNDSUM                                                
006100         ORGANIZATION IS LINE SEQUENTIAL.                                 
006200                                                                          
006300     SELECT STOCK-MASTER                                                  
006400         ASSIGN TO STCKMAST                                               
006500         ORGANIZATION IS LINE SEQUENTIAL.                                 
006600                                                                          
006700     SELECT PRTOUT                                                        
006800         ASSIGN TO LTMMRPT                                                
006900         ORGANIZATION IS RECORD SEQUENTIAL.                               
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300                                                                          
007400 FD  ASIN-MASTER                                                          
007500     LABEL RECORD IS STANDARD                                             
007600     RECORD CONTAINS 221 CHARACTERS                                       
007700     DATA RECORD IS I-ASIN-REC.                                           
007800 01  I-ASIN-REC              PIC X(221).                                  
007900     COPY PRODREC.                                                        
008000                                                                          
008100 FD  BRAND-MASTER                                                         
008200     LABEL RECORD IS STANDARD                                             
008300     RECORD CONTAINS 181 CHARACTERS                                       
008400     DATA RECORD IS I-BRAND-REC.                                          
008500 01  I-BRAND-REC              PIC X(181).                                 
008600     COPY BRNDREC.                                                        
008700                                                                          
008800 FD  PRODMKT-SUMMARY                                                      
008900     LABEL RECORD IS STANDARD                                             
009000     RECORD CONTAINS 81 CHARACTERS                                        
009100     DATA RECORD IS O-PRODMKT-REC.                                        
009200 01  O-PRODMKT-REC            PIC X(81).                                  
009300     COPY FACTREC.                                                        
009400                                                                          
009500 FD  BRAND-SUMMARY                                                        
009600     LABEL RECORD IS STANDARD                                             
009700     RECORD CONTAINS 81 CHARACTERS                                        
009800     DATA RECORD IS O-BRAND-SUM-REC.                                      
009900 01  O-BRAND-SUM-REC          PIC X(81).                                  
010000     COPY FACTREC.                                                        
010100                                                                          
010200 FD  STOCK-MASTER                                                         
010300     LABEL RECORD IS STANDARD                                             
010400     RECORD CONTAINS 95 CHARACTERS                                        
010500     DATA RECORD IS I-STOCK-REC.                                          
010600 01  I-STOCK-REC              PIC X(95).                                  
010700     COPY STCKREC.                                                        
010800                                                                          
010900 FD  PRTOUT                                                               
011000     LABEL RECORD IS OMITTED                                              
011100     RECORD CONTAINS 132 CHARACTERS                                       
011200     LINAGE IS 60 WITH FOOTING AT 55                                      
011300     DATA RECORD IS PRTLINE.                                              
011400 01  PRTLINE                    PIC X(132).                               
011500                                                                          
011600 WORKING-STORAGE SECTION.                                                 
011700                                                                          
011800 01  WORK-AREA.                                                           
011900     05  MORE-RECS              PIC XXX    VALUE "YES".                   
012000     05  MORE-PM-RECS           PIC XXX    VALUE "YES".                   
012100     05  MORE-STK-RECS          PIC XXX    VALUE "YES".                   
012200     05  MORE-BS-RECS           PIC XXX    VALUE "YES".                   
012300     05  C-PCTR                 PIC 99     VALUE ZERO        COMP.        
012400     05  DIV-QUOT            PIC 9(6)   VALUE ZERO        COMP.           
012500     05  DIV-REM             PIC 9      VALUE ZERO        COMP.           
012600                                                                          
012700     05  FILLER          PIC X(02).                                       
012800 01  I-DATE.                                                              
012900     05  I-YEAR                 PIC 9(4).                                 
013000     05  I-MONTH                PIC 99.                                   
013100     05  I-DAY                  PIC 99.                                   
013200     05  FILLER          PIC X(02).                                       
013300 01  I-DATE-N REDEFINES I-DATE  PIC 9(8).                                 
013400                                                                          
013500*    --- IN-MEMORY ASIN TABLE (LOAD, UPDATE, REWRITE WHOLE) ---           
013600 01  PRODUCT-TABLE.                                                       
013700     05  PROD-CNT        PIC 9(4) VALUE ZERO     COMP.                    
013800     05  WP-ENTRY OCCURS 4000 TIMES                                       
013900                             INDEXED BY WP-IDX.                           
014000         10  WP-ASIN-ID            PIC 9(6).                              
014100         10  WP-ASIN-ID-X REDEFINES WP-ASIN-ID                            
014200                                   PIC X(6).                              
014300         10  WP-ASIN-CODE          PIC X(20).                             
014400         10  WP-PRODUCT-ID         PIC X(20).                             
014500         10  WP-BRAND-ID           PIC 9(6).                              
014600         10  WP-STATUS             PIC X(20).                             
014700         10  WP-EOL-FLAG           PIC X(1).                              
014800         10  WP-SEASONALITY-ID     PIC 9(4).                              
014900         10  WP-LTM-REVENUE        PIC S9(11)V99.                         
015000         10  WP-LTM-CM3            PIC S9(11)V99.                         
015100         10  WP-LTM-EBITDA-PCT     PIC S9(3)V99.                          
015200         10  WP-LTM-UNITS          PIC S9(9)V99.                          
015300         10  WP-L3M-REVENUE        PIC S9(11)V99.                         
015400         10  WP-L3M-UNITS          PIC S9(9)V99.                          
015500         10  WP-STOCK-VALUE        PIC S9(11)V99.                         
015600         10  WP-STOCK-UNITS        PIC S9(9).                             
015700         10  WP-OVERSTOCK-UNITS    PIC S9(9)V99.                          
015800         10  WP-OVERSTOCK-VALUE    PIC S9(11)V99.                         
015900         10  WP-STOCK-IND          PIC X(1).                              
016000         10  FILLER                PIC X(31).                             
016100                                                                          
016200*    --- IN-MEMORY BRAND TABLE (LOAD, UPDATE, REWRITE WHOLE) ---          
016300 01  BRAND-TABLE.                                                         
016400     05  BRAND-CNT       PIC 9(4) VALUE ZERO     COMP.                    
016500     05  WN-ENTRY OCCURS 300 TIMES                                        
016600                             INDEXED BY WN-IDX.                           
016700         10  WN-BRAND-ID           PIC 9(6).                              
016800         10  WN-BRAND-ID-X REDEFINES WN-BRAND-ID                          
016900                                   PIC X(6).                              
017000         10  WN-BRAND-NAME         PIC X(30).                             
017100         10  WN-CATEGORY-ID        PIC 9(4).                              
017200         10  WN-GROUP-TAG          PIC X(10).                             
017300             88  WN-GRP-STOCK      VALUE 'stock     '.                    
017400         10  WN-LTM-REVENUE        PIC S9(11)V99.                         
017500         10  WN-LTM-CM3            PIC S9(11)V99.                         
017600         10  WN-LTM-EBITDA-PCT     PIC S9(3)V99.                          
017700         10  WN-STOCK-VALUE        PIC S9(11)V99.                         
017800         10  WN-STOCK-UNITS        PIC S9(9).                             
017900         10  WN-OVERSTOCK-UNITS    PIC S9(9)V99.                          
018000         10  WN-OVERSTOCK-VALUE    PIC S9(11)V99.                         
018100         10  WN-STOCK-IND          PIC X(1).                              
018200         10  FILLER                PIC X(53).                             
018300                                                                          
018400*    --- PER-PRODUCT FACT-RESCAN ACCUMULATORS ---                         
018500 01  ACCUM-AREA.                                                          
018600     05  ACC-LTM-REV         PIC S9(11)V99  VALUE ZERO.                   
018700     05  ACC-LTM-CM3         PIC S9(11)V99  VALUE ZERO.                   
018800     05  ACC-LTM-UNITS       PIC S9(9)V99   VALUE ZERO.                   
018900     05  ACC-L3M-REV         PIC S9(11)V99  VALUE ZERO.                   
019000     05  ACC-L3M-UNITS       PIC S9(9)V99   VALUE ZERO.                   
019100     05  ACC-STOCK-VAL       PIC S9(11)V99  VALUE ZERO.                   
019200                                                                          
019300*    --- CASE-INSENSITIVE METRIC TEST (NO UPPER-CASE FUNC) ---            
019400     05  FILLER          PIC X(02).                                       
019500 01  METRIC-CHECK.                                                        
019600     05  METRIC-WORK         PIC X(20).                                   
019700         88  METRIC-IS-REVENUE VALUE                                      
019800                 'Net revenue         '                                   
019900                 'NET REVENUE         '                                   
020000                 'net revenue         '                                   
020100                 'Net Revenue         '.                                  
020200         88  METRIC-IS-CM3 VALUE                                          
020300                 'cm3                 '                                   
020400                 'CM3                 '                                   
020500                 'Cm3                 '.                                  
020600         88  METRIC-IS-UNITS VALUE                                        
020700                 'Net units           '                                   
020800                 'NET UNITS           '                                   
020900                 'net units           '                                   
021000                 'Net Units           '.                                  
021100*    --- PRODUCT PASS RUNNING TOTALS ---                                  
021200     05  FILLER          PIC X(02).                                       
021300 01  PP-TOTALS.                                                           
021400     05  PP-COUNT            PIC 9(6)       VALUE ZERO COMP.              
021500     05  PP-REV-POS-CNT      PIC 9(6)       VALUE ZERO COMP.              
021600     05  PP-REV-TOT          PIC S9(11)V99  VALUE ZERO.                   
021700     05  PP-CM3-TOT          PIC S9(11)V99  VALUE ZERO.                   
021800     05  PP-MARGIN-SUM       PIC S9(7)V99   VALUE ZERO.                   
021900     05  PP-AVG-MARGIN       PIC S9(3)V99   VALUE ZERO.                   
022000     05  PP-MAX-REV          PIC S9(11)V99  VALUE ZERO.                   
022100     05  PP-MIN-REV          PIC S9(11)V99  VALUE ZERO.                   
022200                                                                          
022300*    --- BRAND PASS RUNNING TOTALS ---                                    
022400     05  FILLER          PIC X(02).                                       
022500 01  BP-TOTALS.                                                           
022600     05  BP-COUNT            PIC 9(4)       VALUE ZERO COMP.              
022700     05  BP-REV-POS-CNT      PIC 9(4)       VALUE ZERO COMP.              
022800     05  BP-REV-TOT          PIC S9(11)V99  VALUE ZERO.                   
022900     05  BP-CM3-TOT          PIC S9(11)V99  VALUE ZERO.                   
023000     05  BP-MARGIN-SUM       PIC S9(7)V99   VALUE ZERO.                   
023100     05  BP-AVG-MARGIN       PIC S9(3)V99   VALUE ZERO.                   
023200     05  BP-MAX-REV          PIC S9(11)V99  VALUE ZERO.                   
023300     05  BP-MIN-REV          PIC S9(11)V99  VALUE ZERO.                   
023400                                                                          
023500     05  FILLER          PIC X(02).                                       
023600 01  COMPANY-TITLE.                                                       
023700     05  FILLER                  PIC X(6)   VALUE "DATE: ".               
023800     05  O-MONTH                 PIC 99.                                  
023900     05  FILLER                  PIC X      VALUE "/".                    
024000     05  O-DAY                   PIC 99.                                  
024100     05  FILLER                  PIC X      VALUE "/".                    
024200     05  O-YEAR                  PIC 9(4).                                
024300     05  FILLER                  PIC X(27)  VALUE SPACES.                 
024400     05  FILLER                  PIC X(29)  VALUE                         
024500         'LTM-METRICS - REFRESH RUN'.                                     
024600     05  FILLER                  PIC X(48) VALUE SPACES.                  
024700     05  FILLER                  PIC X(6)   VALUE "PAGE: ".               
024800     05  O-PCTR                  PIC Z9.                                  
024900                                                                          
025000 01  PROGRESS-LINE.                                                       
025100     05  FILLER          PIC X(20) VALUE 'PRODUCTS PROCESSED..'.          
025200     05  O-PP-PROGRESS           PIC ZZZ,ZZ9.                             
025300     05  FILLER              PIC X(4)  VALUE ' OF '.                      
025400     05  O-PP-PROGRESS-TOT       PIC ZZZ,ZZ9.                             
025500                                                                          
025600 01  PP-TOTAL-LINE-1.                                                     
025700     05  FILLER            PIC X(20) VALUE 'PRODUCTS UPDATED....'.        
025800     05  O-PP-COUNT              PIC ZZZ,ZZ9.                             
025900 01  PP-TOTAL-LINE-2.                                                     
026000     05  FILLER            PIC X(20) VALUE 'LTM REVENUE TOTAL...'.        
026100     05  O-PP-REV-TOT            PIC ZZZ,ZZZ,ZZ9.99-.                     
026200 01  PP-TOTAL-LINE-3.                                                     
026300     05  FILLER            PIC X(20) VALUE 'LTM CM3 TOTAL.......'.        
026400     05  O-PP-CM3-TOT            PIC ZZZ,ZZZ,ZZ9.99-.                     
026500 01  PP-TOTAL-LINE-4.                                                     
026600     05  FILLER        PIC X(20) VALUE 'AVERAGE MARGIN PCT...'.           
026700     05  O-PP-AVG-MARGIN         PIC ZZ9.99-.                             
026800 01  PP-TOTAL-LINE-5.                                                     
026900     05  FILLER            PIC X(20) VALUE 'MAX / MIN REVENUE...'.        
027000     05  O-PP-MAX-REV            PIC ZZZ,ZZZ,ZZ9.99-.                     
027100     05  FILLER                  PIC X(3)  VALUE ' / '.                   
027200     05  O-PP-MIN-REV            PIC ZZZ,ZZZ,ZZ9.99-.                     
027300                                                                          
027400 01  BP-TOTAL-LINE-1.                                                     
027500     05  FILLER            PIC X(20) VALUE 'BRANDS UPDATED......'.        
027600     05  O-BP-COUNT              PIC ZZZ9.                                
027700 01  BP-TOTAL-LINE-2.                                                     
027800     05  FILLER            PIC X(20) VALUE 'LTM REVENUE TOTAL...'.        
027900     05  O-BP-REV-TOT            PIC ZZZ,ZZZ,ZZ9.99-.                     
028000 01  BP-TOTAL-LINE-3.                                                     
028100     05  FILLER            PIC X(20) VALUE 'LTM CM3 TOTAL.......'.        
028200     05  O-BP-CM3-TOT            PIC ZZZ,ZZZ,ZZ9.99-.                     
028300 01  BP-TOTAL-LINE-4.                                                     
028400     05  FILLER        PIC X(20) VALUE 'AVERAGE MARGIN PCT...'.           
028500     05  O-BP-AVG-MARGIN         PIC ZZ9.99-.                             
028600 01  BP-TOTAL-LINE-5.                                                     
028700     05  FILLER            PIC X(20) VALUE 'MAX / MIN REVENUE...'.        
028800     05  O-BP-MAX-REV            PIC ZZZ,ZZZ,ZZ9.99-.                     
028900     05  FILLER                  PIC X(3)  VALUE ' / '.                   
029000     05  O-BP-MIN-REV            PIC ZZZ,ZZZ,ZZ9.99-.                     
029100                                                                          
029200 PROCEDURE DIVISION.                                                      
029300                                                                          
029400 0000-CBLLTMM.                                                            
029500     PERFORM 1000-INIT.                                                   
029600     PERFORM 2000-PRODUCT-PASS.                                           
029700     PERFORM 2500-BRAND-PASS.                                             
029800     PERFORM 3000-CLOSING.                                                
029900     STOP RUN.                                                            
030000                                                                          
030100 1000-INIT.                                                               
030200     MOVE FUNCTION CURRENT-DATE TO I-DATE.                                
030300     MOVE I-MONTH TO O-MONTH.                                             
030400     MOVE I-DAY TO O-DAY.                                                 
030500     MOVE I-YEAR TO O-YEAR.                                               
030600     OPEN INPUT ASIN-MASTER.                                              
030700     PERFORM 1100-LOAD-PRODUCT-TABLE                                      
030800         UNTIL MORE-RECS = "NO".                                          
030900     CLOSE ASIN-MASTER.                                                   
031000     MOVE "YES" TO MORE-RECS.                                             
031100     OPEN INPUT BRAND-MASTER.                                             
031200     PERFORM 1200-LOAD-BRAND-TABLE                                        
031300         UNTIL MORE-RECS = "NO".                                          
031400     CLOSE BRAND-MASTER.                                                  
031500     MOVE "YES" TO MORE-RECS.                                             
031600     OPEN OUTPUT PRTOUT.                                                  
031700     PERFORM 9900-HEADING.                                                
031800                                                                          
031900 1100-LOAD-PRODUCT-TABLE.                                                 
032000     READ ASIN-MASTER INTO I-ASIN-REC                                     
032100         AT END                                                           
032200             MOVE "NO" TO MORE-RECS                                       
032300         NOT AT END                                                       
032400             ADD 1 TO PROD-CNT                                            
032500             SET WP-IDX TO PROD-CNT                                       
032600             MOVE PR-ASIN-ID          TO WP-ASIN-ID (WP-IDX)              
032700             MOVE PR-ASIN-CODE        TO WP-ASIN-CODE (WP-IDX)            
032800             MOVE PR-PRODUCT-ID       TO WP-PRODUCT-ID (WP-IDX)           
032900             MOVE PR-BRAND-ID         TO WP-BRAND-ID (WP-IDX)             
033000             MOVE PR-STATUS           TO WP-STATUS (WP-IDX)               
033100             MOVE PR-EOL-FLAG         TO WP-EOL-FLAG (WP-IDX)             
033200             MOVE PR-SEASONALITY-ID   TO                                  
033300                 WP-SEASONALITY-ID (WP-IDX)                               
033400             MOVE PR-LTM-REVENUE      TO WP-LTM-REVENUE (WP-IDX)          
033500             MOVE PR-LTM-CM3          TO WP-LTM-CM3 (WP-IDX)              
033600             MOVE PR-LTM-EBITDA-PCT   TO                                  
033700                 WP-LTM-EBITDA-PCT (WP-IDX)                               
033800             MOVE PR-LTM-UNITS        TO WP-LTM-UNITS (WP-IDX)            
033900             MOVE PR-L3M-REVENUE      TO WP-L3M-REVENUE (WP-IDX)          
034000             MOVE PR-L3M-UNITS        TO WP-L3M-UNITS (WP-IDX)            
034100             MOVE PR-STOCK-VALUE      TO WP-STOCK-VALUE (WP-IDX)          
034200             MOVE PR-STOCK-UNITS      TO WP-STOCK-UNITS (WP-IDX)          
034300             MOVE PR-OVERSTOCK-UNITS  TO                                  
034400                 WP-OVERSTOCK-UNITS (WP-IDX)                              
034500             MOVE PR-OVERSTOCK-VALUE  TO                                  
034600                 WP-OVERSTOCK-VALUE (WP-IDX)                              
034700             MOVE PR-STOCK-IND        TO WP-STOCK-IND (WP-IDX)            
034800     END-READ.                                                            
034900                                                                          
035000 1200-LOAD-BRAND-TABLE.                                                   
035100     READ BRAND-MASTER INTO I-BRAND-REC                                   
035200         AT END                                                           
035300             MOVE "NO" TO MORE-RECS                                       
035400         NOT AT END                                                       
035500             ADD 1 TO BRAND-CNT                                           
035600             SET WN-IDX TO BRAND-CNT                                      
035700             MOVE BR-BRAND-ID        TO WN-BRAND-ID (WN-IDX)              
035800             MOVE BR-BRAND-NAME      TO WN-BRAND-NAME (WN-IDX)            
035900             MOVE BR-CATEGORY-ID     TO WN-CATEGORY-ID (WN-IDX)           
036000             MOVE BR-GROUP-TAG       TO WN-GROUP-TAG (WN-IDX)             
036100             MOVE BR-LTM-REVENUE     TO WN-LTM-REVENUE (WN-IDX)           
036200             MOVE BR-LTM-CM3         TO WN-LTM-CM3 (WN-IDX)               
036300             MOVE BR-LTM-EBITDA-PCT  TO                                   
036400                 WN-LTM-EBITDA-PCT (WN-IDX)                               
036500             MOVE BR-STOCK-VALUE     TO WN-STOCK-VALUE (WN-IDX)           
036600             MOVE BR-STOCK-UNITS     TO WN-STOCK-UNITS (WN-IDX)           
036700             MOVE BR-OVERSTOCK-UNITS TO                                   
036800                 WN-OVERSTOCK-UNITS (WN-IDX)                              
036900             MOVE BR-OVERSTOCK-VALUE TO                                   
037000                 WN-OVERSTOCK-VALUE (WN-IDX)                              
037100             MOVE BR-STOCK-IND       TO WN-STOCK-IND (WN-IDX)             
037200     END-READ.                                                            
037300                                                                          
037400 2000-PRODUCT-PASS.                                                       
037500     MOVE ZERO TO PP-COUNT PP-REV-TOT PP-CM3-TOT                          
037600                  PP-MARGIN-SUM PP-REV-POS-CNT                            
037700                  PP-MAX-REV PP-MIN-REV.                                  
037800     PERFORM 2050-PRODUCT-LOOP                                            
037900         VARYING WP-IDX FROM 1 BY 1                                       
038000         UNTIL WP-IDX > PROD-CNT.                                         
038100     PERFORM 2400-PRODUCT-PASS-TOTALS.                                    
038200     PERFORM 2450-REWRITE-PRODUCTS.                                       
038300                                                                          
038400 2050-PRODUCT-LOOP.                                                       
038500     PERFORM 2100-SUM-PRODUCT-FACTS.                                      
038600     PERFORM 2200-CALC-MARGIN.                                            
038700     ADD 1 TO PP-COUNT.                                                   
038800     ADD WP-LTM-REVENUE (WP-IDX) TO PP-REV-TOT.                           
038900     ADD WP-LTM-CM3 (WP-IDX)     TO PP-CM3-TOT.                           
039000     IF WP-LTM-REVENUE (WP-IDX) > ZERO                                    
039100         ADD 1 TO PP-REV-POS-CNT                                          
039200         ADD WP-LTM-EBITDA-PCT (WP-IDX) TO PP-MARGIN-SUM                  
039300         IF WP-LTM-REVENUE (WP-IDX) > PP-MAX-REV                          
039400             MOVE WP-LTM-REVENUE (WP-IDX) TO PP-MAX-REV                   
039500         END-IF                                                           
039600         IF PP-MIN-REV = ZERO OR                                          
039700                 WP-LTM-REVENUE (WP-IDX) < PP-MIN-REV                     
039800             MOVE WP-LTM-REVENUE (WP-IDX) TO PP-MIN-REV                   
039900         END-IF                                                           
040000     END-IF.                                                              
040100     DIVIDE PP-COUNT BY 10 GIVING DIV-QUOT                                
040200         REMAINDER DIV-REM.                                               
040300     IF DIV-REM = ZERO                                                    
040400         MOVE PP-COUNT TO O-PP-PROGRESS                                   
040500         MOVE PROD-CNT TO O-PP-PROGRESS-TOT                               
040600         WRITE PRTLINE FROM PROGRESS-LINE                                 
040700             AFTER ADVANCING 1 LINE                                       
040800     END-IF.                                                              
040900                                                                          
041000 2100-SUM-PRODUCT-FACTS.                                                  
041100     MOVE ZERO TO ACC-LTM-REV ACC-LTM-CM3 ACC-LTM-UNITS                   
041200                  ACC-L3M-REV ACC-L3M-UNITS                               
041300                  ACC-STOCK-VAL.                                          
041400     OPEN INPUT PRODMKT-SUMMARY.                                          
041500     PERFORM 2110-READ-PRODMKT.                                           
041600     PERFORM 2120-SCAN-PRODMKT                                            
041700         UNTIL MORE-PM-RECS = "NO".                                       
041800     CLOSE PRODMKT-SUMMARY.                                               
041900     MOVE "YES" TO MORE-PM-RECS.                                          
042000     OPEN INPUT STOCK-MASTER.                                             
042100     PERFORM 2150-READ-STOCK.                                             
042200     PERFORM 2160-SCAN-STOCK                                              
042300         UNTIL MORE-STK-RECS = "NO".                                      
042400     CLOSE STOCK-MASTER.                                                  
042500     MOVE "YES" TO MORE-STK-RECS.                                         
042600     MOVE ACC-LTM-REV   TO WP-LTM-REVENUE (WP-IDX).                       
042700     MOVE ACC-LTM-CM3   TO WP-LTM-CM3 (WP-IDX).                           
042800     MOVE ACC-LTM-UNITS TO WP-LTM-UNITS (WP-IDX).                         
042900     MOVE ACC-L3M-REV   TO WP-L3M-REVENUE (WP-IDX).                       
043000     MOVE ACC-L3M-UNITS TO WP-L3M-UNITS (WP-IDX).                         
043100     MOVE ACC-STOCK-VAL TO WP-STOCK-VALUE (WP-IDX).                       
043200                                                                          
043300 2110-READ-PRODMKT.                                                       
043400     READ PRODMKT-SUMMARY INTO O-PRODMKT-REC                              
043500         AT END                                                           
043600             MOVE "NO" TO MORE-PM-RECS.                                   
043700                                                                          
043800 2120-SCAN-PRODMKT.                                                       
043900     IF FR-ASIN-ID = WP-ASIN-ID (WP-IDX)                                  
044000         PERFORM 2130-TEST-LTM-WINDOW                                     
044100         PERFORM 2140-TEST-L3M-WINDOW                                     
044200     END-IF.                                                              
044300     PERFORM 2110-READ-PRODMKT.                                           
044400                                                                          
044500 2130-TEST-LTM-WINDOW.                                                    
044600     IF (FR-MONTH-YYYY = 2024 AND FR-MONTH-MM >= 11)                      
044700             OR (FR-MONTH-YYYY = 2025 AND FR-MONTH-MM <= 10)              
044800         MOVE FR-METRIC TO METRIC-WORK                                    
044900         IF METRIC-IS-REVENUE                                             
045000             ADD FR-VALUE TO ACC-LTM-REV                                  
045100         END-IF                                                           
045200         IF METRIC-IS-CM3                                                 
045300             ADD FR-VALUE TO ACC-LTM-CM3                                  
045400         END-IF                                                           
045500         IF METRIC-IS-UNITS                                               
045600             ADD FR-VALUE TO ACC-LTM-UNITS                                
045700         END-IF                                                           
045800     END-IF.                                                              
045900                                                                          
046000 2140-TEST-L3M-WINDOW.                                                    
046100     IF FR-MONTH-YYYY = 2025 AND FR-MONTH-MM >= 08                        
046200             AND FR-MONTH-MM <= 10                                        
046300         MOVE FR-METRIC TO METRIC-WORK                                    
046400         IF METRIC-IS-REVENUE                                             
046500             ADD FR-VALUE TO ACC-L3M-REV                                  
046600         END-IF                                                           
046700         IF METRIC-IS-UNITS                                               
046800             ADD FR-VALUE TO ACC-L3M-UNITS                                
046900         END-IF                                                           
047000     END-IF.                                                              
047100                                                                          
047200 2150-READ-STOCK.                                                         
047300     READ STOCK-MASTER INTO I-STOCK-REC                                   
047400         AT END                                                           
047500             MOVE "NO" TO MORE-STK-RECS.                                  
047600                                                                          
047700 2160-SCAN-STOCK.                                                         
047800     IF SK-ASIN-ID = WP-ASIN-ID (WP-IDX)                                  
047900         IF (SK-MONTH-YYYY = 2024 AND SK-MONTH-MM >= 11)                  
048000                 OR (SK-MONTH-YYYY = 2025 AND SK-MONTH-MM <= 10)          
048100             ADD SK-VALUE TO ACC-STOCK-VAL                                
048200         END-IF                                                           
048300     END-IF.                                                              
048400     PERFORM 2150-READ-STOCK.                                             
048500                                                                          
048600 2200-CALC-MARGIN.                                                        
048700     IF WP-LTM-REVENUE (WP-IDX) > ZERO                                    
048800         COMPUTE WP-LTM-EBITDA-PCT (WP-IDX) ROUNDED =                     
048900             (WP-LTM-CM3 (WP-IDX) / WP-LTM-REVENUE (WP-IDX))              
049000                 * 100                                                    
049100     ELSE                                                                 
049200         MOVE ZERO TO WP-LTM-EBITDA-PCT (WP-IDX)                          
049300     END-IF.                                                              
049400                                                                          
049500 2400-PRODUCT-PASS-TOTALS.                                                
049600     IF PP-REV-POS-CNT > ZERO                                             
049700         COMPUTE PP-AVG-MARGIN ROUNDED =                                  
049800             PP-MARGIN-SUM / PP-REV-POS-CNT                               
049900     ELSE                                                                 
050000         MOVE ZERO TO PP-AVG-MARGIN                                       
050100     END-IF.                                                              
050200     MOVE PP-COUNT      TO O-PP-COUNT.                                    
050300     MOVE PP-REV-TOT    TO O-PP-REV-TOT.                                  
050400     MOVE PP-CM3-TOT    TO O-PP-CM3-TOT.                                  
050500     MOVE PP-AVG-MARGIN TO O-PP-AVG-MARGIN.                               
050600     MOVE PP-MAX-REV    TO O-PP-MAX-REV.                                  
050700     MOVE PP-MIN-REV    TO O-PP-MIN-REV.                                  
050800     WRITE PRTLINE FROM PP-TOTAL-LINE-1 AFTER ADVANCING 2 LINES.          
050900     WRITE PRTLINE FROM PP-TOTAL-LINE-2 AFTER ADVANCING 1 LINES.          
051000     WRITE PRTLINE FROM PP-TOTAL-LINE-3 AFTER ADVANCING 1 LINES.          
051100     WRITE PRTLINE FROM PP-TOTAL-LINE-4 AFTER ADVANCING 1 LINES.          
051200     WRITE PRTLINE FROM PP-TOTAL-LINE-5 AFTER ADVANCING 1 LINES.          
051300                                                                          
051400 2450-REWRITE-PRODUCTS.                                                   
051500     OPEN OUTPUT ASIN-MASTER.                                             
051600     PERFORM 2460-REWRITE-ONE-PRODUCT                                     
051700         VARYING WP-IDX FROM 1 BY 1                                       
051800         UNTIL WP-IDX > PROD-CNT.                                         
051900     CLOSE ASIN-MASTER.                                                   
052000                                                                          
052100 2460-REWRITE-ONE-PRODUCT.                                                
052200     MOVE SPACES TO I-ASIN-REC.                                           
052300     MOVE WP-ASIN-ID (WP-IDX)         TO PR-ASIN-ID.                      
052400     MOVE WP-ASIN-CODE (WP-IDX)       TO PR-ASIN-CODE.                    
052500     MOVE WP-PRODUCT-ID (WP-IDX)      TO PR-PRODUCT-ID.                   
052600     MOVE WP-BRAND-ID (WP-IDX)        TO PR-BRAND-ID.                     
052700     MOVE WP-STATUS (WP-IDX)          TO PR-STATUS.                       
052800     MOVE WP-EOL-FLAG (WP-IDX)        TO PR-EOL-FLAG.                     
052900     MOVE WP-SEASONALITY-ID (WP-IDX)  TO PR-SEASONALITY-ID.               
053000     MOVE WP-LTM-REVENUE (WP-IDX)     TO PR-LTM-REVENUE.                  
053100     MOVE WP-LTM-CM3 (WP-IDX)         TO PR-LTM-CM3.                      
053200     MOVE WP-LTM-EBITDA-PCT (WP-IDX)  TO PR-LTM-EBITDA-PCT.               
053300     MOVE WP-LTM-UNITS (WP-IDX)       TO PR-LTM-UNITS.                    
053400     MOVE WP-L3M-REVENUE (WP-IDX)     TO PR-L3M-REVENUE.                  
053500     MOVE WP-L3M-UNITS (WP-IDX)       TO PR-L3M-UNITS.                    
053600     MOVE WP-STOCK-VALUE (WP-IDX)     TO PR-STOCK-VALUE.                  
053700     MOVE WP-STOCK-UNITS (WP-IDX)     TO PR-STOCK-UNITS.                  
053800     MOVE WP-OVERSTOCK-UNITS (WP-IDX) TO PR-OVERSTOCK-UNITS.              
053900     MOVE WP-OVERSTOCK-VALUE (WP-IDX) TO PR-OVERSTOCK-VALUE.              
054000     MOVE WP-STOCK-IND (WP-IDX)       TO PR-STOCK-IND.                    
054100     WRITE I-ASIN-REC.                                                    
054200                                                                          
054300 2500-BRAND-PASS.                                                         
054400     MOVE ZERO TO BP-COUNT BP-REV-TOT BP-CM3-TOT                          
054500                  BP-MARGIN-SUM BP-REV-POS-CNT                            
054600                  BP-MAX-REV BP-MIN-REV.                                  
054700     PERFORM 2550-BRAND-LOOP THRU 2550-EXIT                               
054800         VARYING WN-IDX FROM 1 BY 1                                       
054900         UNTIL WN-IDX > BRAND-CNT.                                        
055000     PERFORM 2700-BRAND-PASS-TOTALS.                                      
055100     PERFORM 2750-REWRITE-BRANDS.                                         
055200                                                                          
055300 2550-BRAND-LOOP.                                                         
055400     IF WN-GRP-STOCK (WN-IDX)                                             
055500         GO TO 2550-EXIT                                                  
055600     END-IF.                                                              
055700     PERFORM 2600-SUM-BRAND-FACTS.                                        
055800     PERFORM 2650-CALC-BRAND-MARGIN.                                      
055900     ADD 1 TO BP-COUNT.                                                   
056000     ADD WN-LTM-REVENUE (WN-IDX) TO BP-REV-TOT.                           
056100     ADD WN-LTM-CM3 (WN-IDX)     TO BP-CM3-TOT.                           
056200     IF WN-LTM-REVENUE (WN-IDX) > ZERO                                    
056300         ADD 1 TO BP-REV-POS-CNT                                          
056400         ADD WN-LTM-EBITDA-PCT (WN-IDX) TO BP-MARGIN-SUM                  
056500         IF WN-LTM-REVENUE (WN-IDX) > BP-MAX-REV                          
056600             MOVE WN-LTM-REVENUE (WN-IDX) TO BP-MAX-REV                   
056700         END-IF                                                           
056800         IF BP-MIN-REV = ZERO OR                                          
056900                 WN-LTM-REVENUE (WN-IDX) < BP-MIN-REV                     
057000             MOVE WN-LTM-REVENUE (WN-IDX) TO BP-MIN-REV                   
057100         END-IF                                                           
057200     END-IF.                                                              
057300 2550-EXIT.                                                               
057400     EXIT.                                                                
057500                                                                          
057600 2600-SUM-BRAND-FACTS.                                                    
057700     MOVE ZERO TO ACC-LTM-REV ACC-LTM-CM3 ACC-STOCK-VAL.                  
057800     OPEN INPUT BRAND-SUMMARY.                                            
057900     PERFORM 2610-READ-BRANDSUM.                                          
058000     PERFORM 2620-SCAN-BRANDSUM                                           
058100         UNTIL MORE-BS-RECS = "NO".                                       
058200     CLOSE BRAND-SUMMARY.                                                 
058300     MOVE "YES" TO MORE-BS-RECS.                                          
058400     OPEN INPUT STOCK-MASTER.                                             
058500     PERFORM 2150-READ-STOCK.                                             
058600     PERFORM 2660-SCAN-STOCK-BY-BRAND                                     
058700         UNTIL MORE-STK-RECS = "NO".                                      
058800     CLOSE STOCK-MASTER.                                                  
058900     MOVE "YES" TO MORE-STK-RECS.                                         
059000     MOVE ACC-LTM-REV   TO WN-LTM-REVENUE (WN-IDX).                       
059100     MOVE ACC-LTM-CM3   TO WN-LTM-CM3 (WN-IDX).                           
059200     MOVE ACC-STOCK-VAL TO WN-STOCK-VALUE (WN-IDX).                       
059300                                                                          
059400 2610-READ-BRANDSUM.                                                      
059500     READ BRAND-SUMMARY INTO O-BRAND-SUM-REC                              
059600         AT END                                                           
059700             MOVE "NO" TO MORE-BS-RECS.                                   
059800                                                                          
059900 2620-SCAN-BRANDSUM.                                                      
060000     IF FR-BRAND-ID = WN-BRAND-ID (WN-IDX) AND FR-MP-ALL                  
060100         IF (FR-MONTH-YYYY = 2024 AND FR-MONTH-MM >= 11)                  
060200                 OR (FR-MONTH-YYYY = 2025 AND FR-MONTH-MM <= 10)          
060300             MOVE FR-METRIC TO METRIC-WORK                                
060400             IF METRIC-IS-REVENUE                                         
060500                 ADD FR-VALUE TO ACC-LTM-REV                              
060600             END-IF                                                       
060700             IF METRIC-IS-CM3                                             
060800                 ADD FR-VALUE TO ACC-LTM-CM3                              
060900             END-IF                                                       
061000         END-IF                                                           
061100     END-IF.                                                              
061200     PERFORM 2610-READ-BRANDSUM.                                          
061300                                                                          
061400 2660-SCAN-STOCK-BY-BRAND.                                                
061500     IF SK-BRAND-ID = WN-BRAND-ID (WN-IDX)                                
061600         IF (SK-MONTH-YYYY = 2024 AND SK-MONTH-MM >= 11)                  
061700                 OR (SK-MONTH-YYYY = 2025 AND SK-MONTH-MM <= 10)          
061800             ADD SK-VALUE TO ACC-STOCK-VAL                                
061900         END-IF                                                           
062000     END-IF.                                                              
062100     PERFORM 2150-READ-STOCK.                                             
062200                                                                          
062300 2650-CALC-BRAND-MARGIN.                                                  
062400     IF WN-LTM-REVENUE (WN-IDX) > ZERO                                    
062500         COMPUTE WN-LTM-EBITDA-PCT (WN-IDX) ROUNDED =                     
062600             (WN-LTM-CM3 (WN-IDX) / WN-LTM-REVENUE (WN-IDX))              
062700                 * 100                                                    
062800     ELSE                                                                 
062900         MOVE ZERO TO WN-LTM-EBITDA-PCT (WN-IDX)                          
063000     END-IF.                                                              
063100                                                                          
063200 2700-BRAND-PASS-TOTALS.                                                  
063300     IF BP-REV-POS-CNT > ZERO                                             
063400         COMPUTE BP-AVG-MARGIN ROUNDED =                                  
063500             BP-MARGIN-SUM / BP-REV-POS-CNT                               
063600     ELSE                                                                 
063700         MOVE ZERO TO BP-AVG-MARGIN                                       
063800     END-IF.                                                              
063900     MOVE BP-COUNT      TO O-BP-COUNT.                                    
064000     MOVE BP-REV-TOT    TO O-BP-REV-TOT.                                  
064100     MOVE BP-CM3-TOT    TO O-BP-CM3-TOT.                                  
064200     MOVE BP-AVG-MARGIN TO O-BP-AVG-MARGIN.                               
064300     MOVE BP-MAX-REV    TO O-BP-MAX-REV.                                  
064400     MOVE BP-MIN-REV    TO O-BP-MIN-REV.                                  
064500     WRITE PRTLINE FROM BP-TOTAL-LINE-1 AFTER ADVANCING 2 LINES.          
064600     WRITE PRTLINE FROM BP-TOTAL-LINE-2 AFTER ADVANCING 1 LINES.          
064700     WRITE PRTLINE FROM BP-TOTAL-LINE-3 AFTER ADVANCING 1 LINES.          
064800     WRITE PRTLINE FROM BP-TOTAL-LINE-4 AFTER ADVANCING 1 LINES.          
064900     WRITE PRTLINE FROM BP-TOTAL-LINE-5 AFTER ADVANCING 1 LINES.          
065000                                                                          
065100 2750-REWRITE-BRANDS.                                                     
065200     OPEN OUTPUT BRAND-MASTER.                                            
065300     PERFORM 2760-REWRITE-ONE-BRAND                                       
065400         VARYING WN-IDX FROM 1 BY 1                                       
065500         UNTIL WN-IDX > BRAND-CNT.                                        
065600     CLOSE BRAND-MASTER.                                                  
065700                                                                          
065800 2760-REWRITE-ONE-BRAND.                                                  
065900     MOVE SPACES TO I-BRAND-REC.                                          
066000     MOVE WN-BRAND-ID (WN-IDX)        TO BR-BRAND-ID.                     
066100     MOVE WN-BRAND-NAME (WN-IDX)      TO BR-BRAND-NAME.                   
066200     MOVE WN-CATEGORY-ID (WN-IDX)     TO BR-CATEGORY-ID.                  
066300     MOVE WN-GROUP-TAG (WN-IDX)       TO BR-GROUP-TAG.                    
066400     MOVE WN-LTM-REVENUE (WN-IDX)     TO BR-LTM-REVENUE.                  
066500     MOVE WN-LTM-CM3 (WN-IDX)         TO BR-LTM-CM3.                      
066600     MOVE WN-LTM-EBITDA-PCT (WN-IDX)  TO BR-LTM-EBITDA-PCT.               
066700     MOVE WN-STOCK-VALUE (WN-IDX)     TO BR-STOCK-VALUE.                  
066800     MOVE WN-STOCK-UNITS (WN-IDX)     TO BR-STOCK-UNITS.                  
066900     MOVE WN-OVERSTOCK-UNITS (WN-IDX) TO BR-OVERSTOCK-UNITS.              
067000     MOVE WN-OVERSTOCK-VALUE (WN-IDX) TO BR-OVERSTOCK-VALUE.              
067100     MOVE WN-STOCK-IND (WN-IDX)       TO BR-STOCK-IND.                    
067200     WRITE I-BRAND-REC.                                                   
067300                                                                          
067400 3000-CLOSING.                                                            
067500     CLOSE PRTOUT.                                                        
067600                                                                          
067700 9900-HEADING.                                                            
067800     ADD 1 TO C-PCTR.                                                     
067900     MOVE C-PCTR TO O-PCTR.                                               
068000     WRITE PRTLINE FROM COMPANY-TITLE                                     
068100         AFTER ADVANCING PAGE.                                            
