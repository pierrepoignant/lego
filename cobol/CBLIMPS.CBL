000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLIMPS.                                          
000300 AUTHOR.                D. KOVACH.                                        
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          06/02/89.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900*****************************************************************         
001000* CHANGE LOG                                                   *          
001100*   06/02/89  D.KOVACH   REQ 8807 - ORIGINAL PROGRAM.  LOADS    *         
001200*                        THE MONTHLY STOCK EXTRACT AND UPSERTS  *         
001300*                        THE STOCK POSITION MASTER.              *        
001400*   02/11/92  S.PATEL    REQ 9203 - ADD VALUE COLUMN, CARRY TO  *         
001500*                        THE NEW OVERSTOCK VALUATION CHAIN.      *        
001600*   11/30/93  K.FARRIS   REQ 9391 - MATCH BY INTERNAL PRODUCT   *         
001700*                        ID FIRST, PRODUCT CODE SECOND; WRITE   *         
001800*                        AN UNMATCHED-ROW WARNING LINE.          *        
001900*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - STOCK MONTH NOW       *         
002000*                        ACCEPTED AS A FULL 9(8) YYYYMMDD        *        
002100*                        PARAMETER, DEFAULT IS CURRENT MONTH.    *        
002200*   03/14/00  M.ORTIZ    REQ 0017 - DECIMAL-COMMA ON COGS/VALUE.*         
002300*   08/09/02  T.SULLIVAN REQ 0212 - TABLE SCANS NO LONGER USE    *        
002400*                        INLINE PERFORM LOOPS - OUT-OF-LINE      *        
002500*                        PARAGRAPHS PER SHOP STANDARD.           *        
002600*****************************************************************         
002700* THIS PROGRAM IS THE IMPORT-STOCK BATCH STEP.  INPUT IS A      *         
002800* ';'-DELIMITED FLAT FILE: PRODUCT-ID;LOCATION;QUANTITY;COGS;   *         
002900* VALUE;ASIN;BRAND.  ONE HEADER LINE IS SKIPPED.  A ROW WITH NO *         
003000* PRODUCT-ID OR NO LOCATION IS SKIPPED OUTRIGHT.  EVERY OTHER   *         
003100* ROW UPSERTS THE STOCK MASTER FOR (PRODUCT, LOCATION, MONTH).  *         
003200*****************************************************************         
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.       IBM-370.                                          
003700 OBJECT-COMPUTER.       IBM-370.                                          
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400     SELECT STK-IMPORT-FILE                                               
004500         ASSIGN TO STKINPUT                                               
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700                                                                          
004800     SELECT ASIN-MASTER                                                   
004900         ASSIGN TO ASINMAST                                               
005000         ORGANIZATION IS LINE SEQUENTIAL.                                 
005100                                                                          
005200     SELECT BRAND-MASTER                                                  
005300         ASSIGN TO BRNDMAST                                               
005400         ORGANIZATION IS LINE SEQUENTIAL.                                 
005500                                                                          
005600     SELECT STOCK-MASTER                                                  
005700         ASSIGN TO STCKMAST                                               
005800         ORGANIZATION IS LINE SEQUENTIAL.                                 
005900                                                                          
006000     SELECT PRTOUT                                                        
006100         ASSIGN TO IMPSRPT                                                
006200         ORGANIZATION IS RECORD SEQUENTIAL.                               
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700 FD  STK-IMPORT-FILE                                                      
006800     LABEL RECORD IS STANDARD                                             
006900     RECORD CONTAINS 120 CHARACTERS                                       
007000     DATA RECORD IS I-STK-LINE.                                           
007100 01  I-STK-LINE                 PIC X(120).                               
007200                                                                          
007300 FD  ASIN-MASTER                                                          
007400     LABEL RECORD IS STANDARD                                             
007500     RECORD CONTAINS 221 CHARACTERS                                       
007600     DATA RECORD IS I-ASIN-REC.                                           
007700 01  I-ASIN-REC              PIC X(221).                                  
007800     COPY PRODREC.                                                        
007900                                                                          
008000 FD  BRAND-MASTER                                                         
008100     LABEL RECORD IS STANDARD                                             
008200     RECORD CONTAINS 181 CHARACTERS                                       
008300     DATA RECORD IS I-BRAND-REC.                                          
008400 01  I-BRAND-REC              PIC X(181).                                 
008500     COPY BRNDREC.                                                        
008600                                                                          
008700 FD  STOCK-MASTER                                                         
008800     LABEL RECORD IS STANDARD                                             
008900     RECORD CONTAINS 95 CHARACTERS                                        
009000     DATA RECORD IS I-STOCK-REC.                                          
009100 01  I-STOCK-REC              PIC X(95).                                  
009200     COPY STCKREC.                                                        
009300                                                                          
009400 FD  PRTOUT                                                               
009500     LABEL RECORD IS OMITTED                                              
009600     RECORD CONTAINS 132 CHARACTERS                                       
009700     LINAGE IS 60 WITH FOOTING AT 55                                      
009800     DATA RECORD IS PRTLINE.                                              
009900 01  PRTLINE                    PIC X(132).                               
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200                                                                          
010300 01  WORK-AREA.                                                           
010400     05  MORE-RECS              PIC XXX    VALUE "YES".                   
010500     05  C-PCTR                 PIC 99     VALUE ZERO        COMP.        
010600     05  C-PROCESSED            PIC 9(7)   VALUE ZERO        COMP.        
010700     05  C-MATCH-BY-ID          PIC 9(7)   VALUE ZERO        COMP.        
010800     05  C-MATCH-BY-CODE        PIC 9(7)   VALUE ZERO        COMP.        
010900     05  C-UNMATCHED            PIC 9(7)   VALUE ZERO        COMP.        
011000     05  C-SKIPPED              PIC 9(7)   VALUE ZERO        COMP.        
011100                                                                          
011200     05  FILLER          PIC X(02).                                       
011300 01  I-DATE.                                                              
011400     05  I-YEAR                 PIC 9(4).                                 
011500     05  I-MONTH                PIC 99.                                   
011600     05  I-DAY                  PIC 99.                                   
011700     05  FILLER          PIC X(02).                                       
011800 01  STOCK-MONTH.                                                         
011900     05  SM-YEAR              PIC 9(4).                                   
012000     05  SM-MONTH             PIC 99.                                     
012100     05  SM-DAY               PIC 99   VALUE 1.                           
012200     05  FILLER          PIC X(02).                                       
012300 01  STOCK-MONTH-X REDEFINES STOCK-MONTH                                  
012400                             PIC 9(8).                                    
012500                                                                          
012600*    --- TOKENIZER WORK AREA (PRODUCT-ID;LOCATION;QTY;COGS; ---           
012700*    --- VALUE;ASIN;BRAND)                                  ---           
012800 01  TOKEN-AREA.                                                          
012900     05  COL-COUNT            PIC 9     VALUE ZERO        COMP.           
013000     05  PTR                  PIC 9(3) VALUE 1            COMP.           
013100     05  LINE-LEN              PIC 9(3) VALUE ZERO        COMP.           
013200     05  COL-TBL OCCURS 7 TIMES                                           
013300                             INDEXED BY COL-IDX                           
013400                                         PIC X(20).                       
013500     05  FILLER          PIC X(02).                                       
013600 01  COL-TBL-X REDEFINES COL-TBL.                                         
013700     05  COL-BYTES            PIC X(140).                                 
013800     05  FILLER          PIC X(02).                                       
013900 01  NUMERIC-PARSE.                                                       
014000     05  NP-TOKEN         PIC X(20)  VALUE SPACES.                        
014100     05  NP-SIGN          PIC X(1)   VALUE SPACE.                         
014200     05  NP-WHOLE-A       PIC X(9)   VALUE SPACES                         
014300                                 JUSTIFIED RIGHT.                         
014400     05  NP-FRAC-A        PIC X(2)   VALUE SPACES                         
014500                                 JUSTIFIED RIGHT.                         
014600     05  NP-WHOLE-N REDEFINES NP-WHOLE-A                                  
014700                                 PIC 9(9).                                
014800     05  NP-FRAC-N  REDEFINES NP-FRAC-A                                   
014900                                 PIC 9(2).                                
015000     05  NP-RESULT        PIC S9(9)V99 VALUE ZERO.                        
015100                                                                          
015200     05  FILLER          PIC X(02).                                       
015300 01  ROW-PROD-ID              PIC X(20).                                  
015400 01  ROW-LOCATION              PIC X(20).                                 
015500 01  ROW-QTY                   PIC S9(9)     VALUE ZERO.                  
015600 01  ROW-COGS                   PIC S9(7)V99 VALUE ZERO.                  
015700 01  ROW-VALUE                   PIC S9(11)V99 VALUE ZERO.                
015800 01  ROW-ASIN                     PIC X(20).                              
015900 01  ROW-BRAND                     PIC X(30).                             
016000                                                                          
016100 01  FOUND-SW                  PIC X(1)   VALUE 'N'.                      
016200     88  FOUND                 VALUE 'Y'.                                 
016300     88  NOT-FOUND              VALUE 'N'.                                
016400 01  CURR-ASIN-ID               PIC 9(6)  VALUE ZERO.                     
016500 01  CURR-BRAND-ID              PIC 9(6)  VALUE ZERO.                     
016600 01  MATCH-KIND                 PIC X(1)  VALUE SPACE.                    
016700     88  MATCHED-BY-ID          VALUE '1'.                                
016800     88  MATCHED-BY-CODE        VALUE '2'.                                
016900     88  UNMATCHED-ROW          VALUE '0'.                                
017000                                                                          
017100*    --- IN-MEMORY PRODUCT TABLE (MATCH BY ID, THEN CODE) ---             
017200 01  PRODUCT-TABLE.                                                       
017300     05  PROD-CNT         PIC 9(6) VALUE ZERO    COMP.                    
017400     05  PROD-ENTRY OCCURS 4000 TIMES                                     
017500                             INDEXED BY PR-IDX.                           
017600         10  WP-ASIN-ID            PIC 9(6).                              
017700         10  WP-ASIN-CODE          PIC X(20).                             
017800         10  WP-PRODUCT-ID         PIC X(20).                             
017900                                                                          
018000*    --- IN-MEMORY BRAND TABLE (GET-OR-CREATE, GROUP 'stock') ---         
018100*    --- CARRIES THE WHOLE BRAND RECORD SO THE FINANCIAL AND  ---         
018200*    --- OVERSTOCK FIELDS SURVIVE THE REWRITE AT CLOSING.      ---        
018300         05  FILLER          PIC X(02).                                   
018400 01  BRAND-TABLE.                                                         
018500     05  BRAND-CNT        PIC 9(4) VALUE ZERO    COMP.                    
018600     05  BRAND-ENTRY OCCURS 300 TIMES                                     
018700                             INDEXED BY BR-IDX.                           
018800         10  WB-BRAND-ID          PIC 9(6).                               
018900         10  WB-BRAND-NAME        PIC X(30).                              
019000         10  WB-CATEGORY-ID       PIC 9(4).                               
019100         10  WB-GROUP-TAG         PIC X(10).                              
019200         10  WB-REST-OF-REC       PIC X(52).                              
019300         05  FILLER          PIC X(02).                                   
019400 01  BRAND-ENTRY-X REDEFINES BRAND-ENTRY.                                 
019500     05  WB-ENTRY-BYTES           PIC X(30600).                           
019600                                                                          
019700*    --- IN-MEMORY LOCATION TABLE (GET-OR-CREATE BY NAME) ---             
019800     05  FILLER          PIC X(02).                                       
019900 01  LOCATION-TABLE.                                                      
020000     05  LOC-CNT          PIC 9(4) VALUE ZERO    COMP.                    
020100     05  LOC-ENTRY OCCURS 200 TIMES                                       
020200                             INDEXED BY LC-IDX.                           
020300         10  WL-LOCATION-ID        PIC 9(4).                              
020400         10  WL-LOCATION-NAME      PIC X(20).                             
020500         05  FILLER          PIC X(02).                                   
020600 01  LOC-ENTRY-X REDEFINES LOC-ENTRY.                                     
020700     05  WL-ENTRY-BYTES            PIC X(4800).                           
020800                                                                          
020900*    --- IN-MEMORY STOCK TABLE (UPSERT BY PRODUCT/LOC/MONTH) ---          
021000     05  FILLER          PIC X(02).                                       
021100 01  STOCK-TABLE.                                                         
021200     05  STOCK-CNT        PIC 9(6) VALUE ZERO    COMP.                    
021300     05  STOCK-ENTRY OCCURS 8000 TIMES                                    
021400                             INDEXED BY SK-IDX.                           
021500         10  WK-ASIN-ID             PIC 9(6).                             
021600         10  WK-PRODUCT-ID          PIC X(20).                            
021700         10  WK-BRAND-ID            PIC 9(6).                             
021800         10  WK-LOCATION-ID         PIC 9(4).                             
021900         10  WK-MONTH               PIC 9(8).                             
022000         10  WK-QUANTITY            PIC S9(9).                            
022100         10  WK-COGS                PIC S9(7)V99.                         
022200         10  WK-VALUE               PIC S9(11)V99.                        
022300                                                                          
022400         05  FILLER          PIC X(02).                                   
022500 01  COMPANY-TITLE.                                                       
022600     05  FILLER                  PIC X(6)   VALUE "DATE: ".               
022700     05  O-MONTH                 PIC 99.                                  
022800     05  FILLER                  PIC X      VALUE "/".                    
022900     05  O-DAY                   PIC 99.                                  
023000     05  FILLER                  PIC X      VALUE "/".                    
023100     05  O-YEAR                  PIC 9(4).                                
023200     05  FILLER                  PIC X(26)  VALUE SPACES.                 
023300     05  FILLER                  PIC X(29)  VALUE                         
023400         'IMPORT-STOCK - STOCK UPSERT'.                                   
023500     05  FILLER                  PIC X(45) VALUE SPACES.                  
023600     05  FILLER                  PIC X(6)   VALUE "PAGE: ".               
023700     05  O-PCTR                  PIC Z9.                                  
023800                                                                          
023900 01  WARNING-LINE.                                                        
024000     05  FILLER         PIC X(20) VALUE 'UNMATCHED ROW  ID: '.            
024100     05  O-WARN-PRODID            PIC X(20).                              
024200     05  FILLER                  PIC X(5)  VALUE SPACES.                  
024300     05  FILLER                  PIC X(5)  VALUE 'LOC: '.                 
024400     05  O-WARN-LOC               PIC X(20).                              
024500                                                                          
024600 01  TOTAL-LINE-1.                                                        
024700     05  FILLER         PIC X(20) VALUE 'ROWS PROCESSED......'.           
024800     05  O-T-PROC                PIC ZZZ,ZZ9.                             
024900 01  TOTAL-LINE-2.                                                        
025000     05  FILLER         PIC X(20) VALUE 'MATCHED BY PROD ID..'.           
025100     05  O-T-BY-ID               PIC ZZZ,ZZ9.                             
025200 01  TOTAL-LINE-3.                                                        
025300     05  FILLER         PIC X(20) VALUE 'MATCHED BY CODE.....'.           
025400     05  O-T-BY-CODE             PIC ZZZ,ZZ9.                             
025500 01  TOTAL-LINE-4.                                                        
025600     05  FILLER         PIC X(20) VALUE 'UNMATCHED...........'.           
025700     05  O-T-UNMATCH             PIC ZZZ,ZZ9.                             
025800 01  TOTAL-LINE-5.                                                        
025900     05  FILLER         PIC X(20) VALUE 'SKIPPED.............'.           
026000     05  O-T-SKIP                PIC ZZZ,ZZ9.                             
026100                                                                          
026200 PROCEDURE DIVISION.                                                      
026300                                                                          
026400 0000-CBLIMPS.                                                            
026500     PERFORM 1000-INIT.                                                   
026600     PERFORM 2000-MAINLINE                                                
026700         UNTIL MORE-RECS = "NO".                                          
026800     PERFORM 3000-CLOSING.                                                
026900     STOP RUN.                                                            
027000                                                                          
027100 1000-INIT.                                                               
027200     MOVE FUNCTION CURRENT-DATE TO I-DATE.                                
027300     MOVE I-MONTH TO O-MONTH.                                             
027400     MOVE I-DAY TO O-DAY.                                                 
027500     MOVE I-YEAR TO O-YEAR.                                               
027600     MOVE I-YEAR TO SM-YEAR.                                              
027700     MOVE I-MONTH TO SM-MONTH.                                            
027800     OPEN INPUT ASIN-MASTER.                                              
027900     PERFORM 1100-LOAD-PRODUCT-TABLE                                      
028000         UNTIL MORE-RECS = "NO".                                          
028100     CLOSE ASIN-MASTER.                                                   
028200     MOVE "YES" TO MORE-RECS.                                             
028300     OPEN INPUT BRAND-MASTER.                                             
028400     PERFORM 1200-LOAD-BRAND-TABLE                                        
028500         UNTIL MORE-RECS = "NO".                                          
028600     CLOSE BRAND-MASTER.                                                  
028700     MOVE "YES" TO MORE-RECS.                                             
028800     OPEN INPUT STOCK-MASTER.                                             
028900     PERFORM 1300-LOAD-STOCK-TABLE                                        
029000         UNTIL MORE-RECS = "NO".                                          
029100     CLOSE STOCK-MASTER.                                                  
029200     MOVE "YES" TO MORE-RECS.                                             
029300     OPEN INPUT STK-IMPORT-FILE.                                          
029400     OPEN OUTPUT PRTOUT.                                                  
029500     PERFORM 9900-HEADING.                                                
029600     PERFORM 9000-READ-STK.                                               
029700     PERFORM 9000-READ-STK.                                               
029800                                                                          
029900 1100-LOAD-PRODUCT-TABLE.                                                 
030000     READ ASIN-MASTER INTO I-ASIN-REC                                     
030100         AT END                                                           
030200             MOVE "NO" TO MORE-RECS                                       
030300         NOT AT END                                                       
030400             ADD 1 TO PROD-CNT                                            
030500             SET PR-IDX TO PROD-CNT                                       
030600             MOVE PR-ASIN-ID    TO WP-ASIN-ID (PR-IDX)                    
030700             MOVE PR-ASIN-CODE  TO WP-ASIN-CODE (PR-IDX)                  
030800             MOVE PR-PRODUCT-ID TO WP-PRODUCT-ID (PR-IDX)                 
030900     END-READ.                                                            
031000                                                                          
031100 1200-LOAD-BRAND-TABLE.                                                   
031200     READ BRAND-MASTER INTO I-BRAND-REC                                   
031300         AT END                                                           
031400             MOVE "NO" TO MORE-RECS                                       
031500         NOT AT END                                                       
031600             ADD 1 TO BRAND-CNT                                           
031700             SET BR-IDX TO BRAND-CNT                                      
031800             MOVE BR-BRAND-ID   TO WB-BRAND-ID (BR-IDX)                   
031900             MOVE BR-BRAND-NAME TO WB-BRAND-NAME (BR-IDX)                 
032000             MOVE BR-CATEGORY-ID TO WB-CATEGORY-ID (BR-IDX)               
032100             MOVE BR-GROUP-TAG  TO WB-GROUP-TAG (BR-IDX)                  
032200             MOVE I-BRAND-REC (51:52)                                     
032300                 TO WB-REST-OF-REC (BR-IDX)                               
032400     END-READ.                                                            
032500                                                                          
032600 1300-LOAD-STOCK-TABLE.                                                   
032700     READ STOCK-MASTER INTO I-STOCK-REC                                   
032800         AT END                                                           
032900             MOVE "NO" TO MORE-RECS                                       
033000         NOT AT END                                                       
033100             ADD 1 TO STOCK-CNT                                           
033200             SET SK-IDX TO STOCK-CNT                                      
033300             MOVE SK-ASIN-ID    TO WK-ASIN-ID (SK-IDX)                    
033400             MOVE SK-PRODUCT-ID TO WK-PRODUCT-ID (SK-IDX)                 
033500             MOVE SK-BRAND-ID   TO WK-BRAND-ID (SK-IDX)                   
033600             MOVE SK-LOCATION-ID TO WK-LOCATION-ID (SK-IDX)               
033700             MOVE SK-MONTH      TO WK-MONTH (SK-IDX)                      
033800             MOVE SK-QUANTITY   TO WK-QUANTITY (SK-IDX)                   
033900             MOVE SK-COGS       TO WK-COGS (SK-IDX)                       
034000             MOVE SK-VALUE      TO WK-VALUE (SK-IDX)                      
034100     END-READ.                                                            
034200                                                                          
034300 2000-MAINLINE.                                                           
034400     PERFORM 2100-TOKENIZE.                                               
034500     MOVE COL-TBL (1) TO ROW-PROD-ID.                                     
034600     MOVE COL-TBL (2) TO ROW-LOCATION.                                    
034700     IF ROW-PROD-ID = SPACES OR ROW-LOCATION = SPACES                     
034800         ADD 1 TO C-SKIPPED                                               
034900     ELSE                                                                 
035000         ADD 1 TO C-PROCESSED                                             
035100         PERFORM 2200-CLEAN-ROW                                           
035200         PERFORM 2300-MATCH-PRODUCT                                       
035300         PERFORM 2400-GET-OR-CREATE-BRAND                                 
035400         PERFORM 2500-GET-OR-CREATE-LOCATION                              
035500         PERFORM 2600-UPSERT-STOCK                                        
035600     END-IF.                                                              
035700     PERFORM 9000-READ-STK.                                               
035800                                                                          
035900*    --- SPLIT THE ';'-DELIMITED LINE INTO COL-TBL ---                    
036000 2100-TOKENIZE.                                                           
036100     MOVE ZERO TO COL-COUNT.                                              
036200     MOVE 1 TO PTR.                                                       
036300     MOVE SPACES TO COL-BYTES.                                            
036400     MOVE 120 TO LINE-LEN.                                                
036500     PERFORM 2110-TOKENIZE-ONE                                            
036600         UNTIL PTR > LINE-LEN OR COL-COUNT = 7.                           
036700                                                                          
036800 2110-TOKENIZE-ONE.                                                       
036900     ADD 1 TO COL-COUNT.                                                  
037000     SET COL-IDX TO COL-COUNT.                                            
037100     UNSTRING I-STK-LINE DELIMITED BY ';'                                 
037200         INTO COL-TBL (COL-IDX)                                           
037300         WITH POINTER PTR.                                                
037400                                                                          
037500*    --- QUANTITY BLANK=0; DECIMAL COMMA ON COGS/VALUE ---                
037600 2200-CLEAN-ROW.                                                          
037700     MOVE ZERO TO ROW-QTY.                                                
037800     IF COL-TBL (3) NOT = SPACES                                          
037900         INSPECT COL-TBL (3) REPLACING ALL ',' BY '.'                     
038000         MOVE COL-TBL (3) TO NP-TOKEN                                     
038100         PERFORM 2280-PARSE-DECIMAL                                       
038200         MOVE NP-RESULT TO ROW-QTY                                        
038300     END-IF.                                                              
038400     MOVE ZERO TO ROW-COGS.                                               
038500     IF COL-TBL (4) NOT = SPACES                                          
038600         INSPECT COL-TBL (4) REPLACING ALL ',' BY '.'                     
038700         MOVE COL-TBL (4) TO NP-TOKEN                                     
038800         PERFORM 2280-PARSE-DECIMAL                                       
038900         MOVE NP-RESULT TO ROW-COGS                                       
039000     END-IF.                                                              
039100     MOVE ZERO TO ROW-VALUE.                                              
039200     IF COL-TBL (5) NOT = SPACES                                          
039300         INSPECT COL-TBL (5) REPLACING ALL ',' BY '.'                     
039400         MOVE COL-TBL (5) TO NP-TOKEN                                     
039500         PERFORM 2280-PARSE-DECIMAL                                       
039600         MOVE NP-RESULT TO ROW-VALUE                                      
039700     END-IF.                                                              
039800     MOVE COL-TBL (6) TO ROW-ASIN.                                        
039900     MOVE COL-TBL (7) (1:30) TO ROW-BRAND.                                
040000                                                                          
040100 *    --- HAND-ROLLED DECIMAL PARSE -- NO INTRINSIC FUNCTIONS --          
040200 2280-PARSE-DECIMAL.                                                      
040300     MOVE SPACES TO NP-WHOLE-A NP-FRAC-A.                                 
040400     MOVE SPACE TO NP-SIGN.                                               
040500     IF NP-TOKEN (1:1) = '-'                                              
040600         MOVE '-' TO NP-SIGN                                              
040700         UNSTRING NP-TOKEN (2:19) DELIMITED BY '.'                        
040800             INTO NP-WHOLE-A NP-FRAC-A                                    
040900     ELSE                                                                 
041000         UNSTRING NP-TOKEN DELIMITED BY '.'                               
041100             INTO NP-WHOLE-A NP-FRAC-A                                    
041200     END-IF.                                                              
041300     INSPECT NP-WHOLE-A REPLACING ALL SPACE BY ZERO.                      
041400     INSPECT NP-FRAC-A REPLACING ALL SPACE BY ZERO.                       
041500     COMPUTE NP-RESULT =                                                  
041600         NP-WHOLE-N + (NP-FRAC-N / 100).                                  
041700     IF NP-SIGN = '-'                                                     
041800         COMPUTE NP-RESULT = NP-RESULT * -1                               
041900     END-IF.                                                              
042000                                                                          
042100*    --- MATCH BY INTERNAL PRODUCT ID FIRST, THEN CODE ---                
042200 2300-MATCH-PRODUCT.                                                      
042300     SET UNMATCHED-ROW TO TRUE.                                           
042400     MOVE ZERO TO CURR-ASIN-ID.                                           
042500     PERFORM 2310-SCAN-BY-ID                                              
042600         VARYING PR-IDX FROM 1 BY 1                                       
042700         UNTIL PR-IDX > PROD-CNT.                                         
042800     IF UNMATCHED-ROW                                                     
042900         PERFORM 2320-SCAN-BY-CODE                                        
043000             VARYING PR-IDX FROM 1 BY 1                                   
043100             UNTIL PR-IDX > PROD-CNT                                      
043200     END-IF.                                                              
043300     EVALUATE TRUE                                                        
043400         WHEN MATCHED-BY-ID                                               
043500             ADD 1 TO C-MATCH-BY-ID                                       
043600         WHEN MATCHED-BY-CODE                                             
043700             ADD 1 TO C-MATCH-BY-CODE                                     
043800         WHEN OTHER                                                       
043900             ADD 1 TO C-UNMATCHED                                         
044000             MOVE ROW-PROD-ID TO O-WARN-PRODID                            
044100             MOVE ROW-LOCATION TO O-WARN-LOC                              
044200             WRITE PRTLINE FROM WARNING-LINE                              
044300                 AFTER ADVANCING 1 LINE                                   
044400     END-EVALUATE.                                                        
044500                                                                          
044600 2310-SCAN-BY-ID.                                                         
044700     IF WP-PRODUCT-ID (PR-IDX) = ROW-PROD-ID                              
044800         SET MATCHED-BY-ID TO TRUE                                        
044900         MOVE WP-ASIN-ID (PR-IDX) TO CURR-ASIN-ID                         
045000     END-IF.                                                              
045100                                                                          
045200 2320-SCAN-BY-CODE.                                                       
045300     IF WP-ASIN-CODE (PR-IDX) = ROW-ASIN                                  
045400         SET MATCHED-BY-CODE TO TRUE                                      
045500         MOVE WP-ASIN-ID (PR-IDX) TO CURR-ASIN-ID                         
045600     END-IF.                                                              
045700                                                                          
045800 2400-GET-OR-CREATE-BRAND.                                                
045900     IF ROW-BRAND = SPACES                                                
046000         MOVE ZERO TO CURR-BRAND-ID                                       
046100     ELSE                                                                 
046200         SET NOT-FOUND TO TRUE                                            
046300         PERFORM 2410-SCAN-BRAND                                          
046400             VARYING BR-IDX FROM 1 BY 1                                   
046500             UNTIL BR-IDX > BRAND-CNT                                     
046600         IF NOT-FOUND                                                     
046700             ADD 1 TO BRAND-CNT                                           
046800             SET BR-IDX TO BRAND-CNT                                      
046900             COMPUTE WB-BRAND-ID (BR-IDX) =                               
047000                 500000 + BRAND-CNT                                       
047100             MOVE ROW-BRAND TO WB-BRAND-NAME (BR-IDX)                     
047200             MOVE ZERO TO WB-CATEGORY-ID (BR-IDX)                         
047300             MOVE 'stock     ' TO WB-GROUP-TAG (BR-IDX)                   
047400             MOVE SPACES TO WB-REST-OF-REC (BR-IDX)                       
047500             MOVE WB-BRAND-ID (BR-IDX) TO CURR-BRAND-ID                   
047600         END-IF                                                           
047700     END-IF.                                                              
047800                                                                          
047900 2410-SCAN-BRAND.                                                         
048000     IF WB-BRAND-NAME (BR-IDX) = ROW-BRAND                                
048100         SET FOUND TO TRUE                                                
048200         MOVE WB-BRAND-ID (BR-IDX) TO CURR-BRAND-ID                       
048300     END-IF.                                                              
048400                                                                          
048500 2500-GET-OR-CREATE-LOCATION.                                             
048600     SET NOT-FOUND TO TRUE.                                               
048700     PERFORM 2510-SCAN-LOCATION                                           
048800         VARYING LC-IDX FROM 1 BY 1                                       
048900         UNTIL LC-IDX > LOC-CNT.                                          
049000     IF NOT-FOUND                                                         
049100         ADD 1 TO LOC-CNT                                                 
049200         SET LC-IDX TO LOC-CNT                                            
049300         COMPUTE WL-LOCATION-ID (LC-IDX) = 9000 + LOC-CNT                 
049400         MOVE ROW-LOCATION TO WL-LOCATION-NAME (LC-IDX)                   
049500     END-IF.                                                              
049600                                                                          
049700 2510-SCAN-LOCATION.                                                      
049800     IF WL-LOCATION-NAME (LC-IDX) = ROW-LOCATION                          
049900         SET FOUND TO TRUE                                                
050000     END-IF.                                                              
050100                                                                          
050200*    --- UPSERT (PRODUCT, LOCATION, MONTH) -- KEY ON ASIN-ID  ---         
050300*    --- WHEN MATCHED, ELSE ON PRODUCT-ID TEXT WHEN UNMATCHED ---         
050400 2600-UPSERT-STOCK.                                                       
050500     SET NOT-FOUND TO TRUE.                                               
050600     PERFORM 2610-SCAN-STOCK                                              
050700         VARYING SK-IDX FROM 1 BY 1                                       
050800         UNTIL SK-IDX > STOCK-CNT.                                        
050900     IF NOT-FOUND                                                         
051000         ADD 1 TO STOCK-CNT                                               
051100         SET SK-IDX TO STOCK-CNT                                          
051200     END-IF.                                                              
051300                                                                          
051400 2610-SCAN-STOCK.                                                         
051500     IF WK-LOCATION-ID (SK-IDX) =                                         
051600         WL-LOCATION-ID (LC-IDX)                                          
051700         AND WK-MONTH (SK-IDX) = STOCK-MONTH-X                            
051800         AND ((CURR-ASIN-ID NOT = ZERO AND                                
051900                  WK-ASIN-ID (SK-IDX) = CURR-ASIN-ID)                     
052000             OR (CURR-ASIN-ID = ZERO AND                                  
052100                  WK-PRODUCT-ID (SK-IDX) = ROW-PROD-ID))                  
052200         SET FOUND TO TRUE                                                
052300     END-IF.                                                              
052400     MOVE CURR-ASIN-ID          TO WK-ASIN-ID (SK-IDX).                   
052500     MOVE ROW-PROD-ID           TO WK-PRODUCT-ID (SK-IDX).                
052600     MOVE CURR-BRAND-ID         TO WK-BRAND-ID (SK-IDX).                  
052700     MOVE WL-LOCATION-ID (LC-IDX)                                         
052800         TO WK-LOCATION-ID (SK-IDX).                                      
052900     MOVE STOCK-MONTH-X          TO WK-MONTH (SK-IDX).                    
053000     MOVE ROW-QTY                TO WK-QUANTITY (SK-IDX).                 
053100     MOVE ROW-COGS               TO WK-COGS (SK-IDX).                     
053200     MOVE ROW-VALUE               TO WK-VALUE (SK-IDX).                   
053300                                                                          
053400 3000-CLOSING.                                                            
053500     MOVE C-PROCESSED      TO O-T-PROC.                                   
053600     MOVE C-MATCH-BY-ID    TO O-T-BY-ID.                                  
053700     MOVE C-MATCH-BY-CODE  TO O-T-BY-CODE.                                
053800     MOVE C-UNMATCHED      TO O-T-UNMATCH.                                
053900     MOVE C-SKIPPED        TO O-T-SKIP.                                   
054000     WRITE PRTLINE FROM TOTAL-LINE-1 AFTER ADVANCING 2 LINES.             
054100     WRITE PRTLINE FROM TOTAL-LINE-2 AFTER ADVANCING 1 LINES.             
054200     WRITE PRTLINE FROM TOTAL-LINE-3 AFTER ADVANCING 1 LINES.             
054300     WRITE PRTLINE FROM TOTAL-LINE-4 AFTER ADVANCING 1 LINES.             
054400     WRITE PRTLINE FROM TOTAL-LINE-5 AFTER ADVANCING 1 LINES.             
054500     CLOSE STK-IMPORT-FILE.                                               
054600     CLOSE PRTOUT.                                                        
054700     OPEN OUTPUT STOCK-MASTER.                                            
054800     PERFORM 3100-REWRITE-STOCK                                           
054900         VARYING SK-IDX FROM 1 BY 1                                       
055000             UNTIL SK-IDX > STOCK-CNT.                                    
055100     CLOSE STOCK-MASTER.                                                  
055200     OPEN OUTPUT BRAND-MASTER.                                            
055300     PERFORM 3200-REWRITE-BRANDS                                          
055400         VARYING BR-IDX FROM 1 BY 1                                       
055500             UNTIL BR-IDX > BRAND-CNT.                                    
055600     CLOSE BRAND-MASTER.                                                  
055700                                                                          
055800 3100-REWRITE-STOCK.                                                      
055900     MOVE SPACES             TO I-STOCK-REC.                              
056000     MOVE WK-ASIN-ID (SK-IDX)     TO SK-ASIN-ID.                          
056100     MOVE WK-PRODUCT-ID (SK-IDX)  TO SK-PRODUCT-ID.                       
056200     MOVE WK-BRAND-ID (SK-IDX)    TO SK-BRAND-ID.                         
056300     MOVE WK-LOCATION-ID (SK-IDX) TO SK-LOCATION-ID.                      
056400     MOVE WK-MONTH (SK-IDX)       TO SK-MONTH.                            
056500     MOVE WK-QUANTITY (SK-IDX)    TO SK-QUANTITY.                         
056600     MOVE WK-COGS (SK-IDX)        TO SK-COGS.                             
056700     MOVE WK-VALUE (SK-IDX)       TO SK-VALUE.                            
056800     WRITE I-STOCK-REC.                                                   
056900                                                                          
057000 3200-REWRITE-BRANDS.                                                     
057100     MOVE SPACES             TO I-BRAND-REC.                              
057200     MOVE WB-BRAND-ID (BR-IDX)    TO BR-BRAND-ID.                         
057300     MOVE WB-BRAND-NAME (BR-IDX)  TO BR-BRAND-NAME.                       
057400     MOVE WB-CATEGORY-ID (BR-IDX) TO BR-CATEGORY-ID.                      
057500     MOVE WB-GROUP-TAG (BR-IDX)   TO BR-GROUP-TAG.                        
057600     MOVE WB-REST-OF-REC (BR-IDX) TO I-BRAND-REC (51:52).                 
057700     WRITE I-BRAND-REC.                                                   
057800                                                                          
057900 9000-READ-STK.                                                           
058000     READ STK-IMPORT-FILE                                                 
058100         AT END                                                           
058200             MOVE "NO" TO MORE-RECS                                       
058300     END-READ.                                                            
058400                                                                          
058500 9900-HEADING.                                                            
058600     ADD 1 TO C-PCTR.                                                     
058700     MOVE C-PCTR TO O-PCTR.                                               
058800     WRITE PRTLINE FROM COMPANY-TITLE                                     
058900         AFTER ADVANCING PAGE.                                            
