000100*****************************************************************         
000200*   PRODREC  --  PRODUCT (ASIN) MASTER RECORD LAYOUT           *          
000300*   ONE ENTRY PER PRODUCT.  OWNED BY A BRAND.  CARRIES THE     *          
000400*   LAST-TWELVE-MONTH, LAST-3-MONTH, STOCK AND OVERSTOCK       *          
000500*   FIGURES MAINTAINED BY THE NIGHTLY ANALYTICS CHAIN.         *          
000600*****************************************************************         
000700* MAINTENANCE HISTORY                                          *          
000800*   04/02/89  D.KOVACH   REQ 8805 - ORIGINAL LAYOUT             *         
000900*   09/08/90  R.ENGLE    REQ 9041 - ADD SEASONALITY-ID          *         
001000*   02/11/92  S.PATEL    REQ 9203 - ADD OVERSTOCK FIELDS        *         
001100*   11/30/93  K.FARRIS   REQ 9388 - ADD L3M FIGURES FOR THE     *         
001200*                        NEW FORECAST CHAIN                     *         
001300*   01/06/99  M.ORTIZ    REQ 9902 - Y2K REVIEW, NO DATE         *         
001400*                        FIELDS ON THIS RECORD, NO CHANGE       *         
001500*   07/19/01  T.SULLIVAN REQ 0143 - ADD EOL-FLAG 88-LEVELS      *         
001600*****************************************************************         
001700                                                                          
001800 01  PR-ASIN-RECORD.                                                      
001900*    --- IDENTIFICATION BLOCK ---                                         
002000     05  PR-ASIN-ID          PIC 9(6).                                    
002100     05  PR-ASIN-ID-X REDEFINES PR-ASIN-ID                                
002200                              PIC X(6).                                   
002300     05  PR-ASIN-CODE        PIC X(20).                                   
002400     05  PR-PRODUCT-ID       PIC X(20).                                   
002500     05  PR-BRAND-ID         PIC 9(6).                                    
002600         88  PR-NO-BRAND     VALUE ZERO.                                  
002700                                                                          
002800*    --- LIFECYCLE BLOCK ---                                              
002900     05  PR-STATUS           PIC X(20).                                   
003000     05  PR-EOL-FLAG         PIC X(1).                                    
003100         88  PR-IS-EOL       VALUE 'Y'.                                   
003200         88  PR-NOT-EOL      VALUE 'N'.                                   
003300     05  PR-SEASONALITY-ID   PIC 9(4).                                    
003400         88  PR-NO-SEASON    VALUE ZERO.                                  
003500                                                                          
003600*    --- LAST-TWELVE-MONTH FINANCIAL BLOCK ---                            
003700*    WINDOW IS FIXED NOV-2024 THRU OCT-2025.                              
003800     05  PR-LTM-FIGURES.                                                  
003900         10  PR-LTM-REVENUE     PIC S9(11)V99.                            
004000         10  PR-LTM-CM3         PIC S9(11)V99.                            
004100         10  PR-LTM-EBITDA-PCT  PIC S9(3)V99.                             
004200         10  PR-LTM-UNITS       PIC S9(9)V99.                             
004300     05  PR-LTM-FIGURES-X REDEFINES PR-LTM-FIGURES.                       
004400         10  PR-LTM-REVENUE-X   PIC X(13).                                
004500         10  PR-LTM-CM3-X       PIC X(13).                                
004600         10  PR-LTM-EBITDA-PX   PIC X(5).                                 
004700         10  PR-LTM-UNITS-X     PIC X(11).                                
004800                                                                          
004900*    --- LAST-3-MONTHS RUN-RATE BLOCK (AUG-OCT 2025) ---                  
005000     05  PR-L3M-FIGURES.                                                  
005100         10  PR-L3M-REVENUE     PIC S9(11)V99.                            
005200         10  PR-L3M-UNITS       PIC S9(9)V99.                             
005300                                                                          
005400*    --- STOCK / OVERSTOCK BLOCK ---                                      
005500     05  PR-STOCK-FIGURES.                                                
005600         10  PR-STOCK-VALUE     PIC S9(11)V99.                            
005700         10  PR-STOCK-UNITS     PIC S9(9).                                
005800         10  PR-OVERSTOCK-UNITS PIC S9(9)V99.                             
005900         10  PR-OVERSTOCK-VALUE PIC S9(11)V99.                            
006000     05  PR-STOCK-IND        PIC X(1).                                    
006100         88  PR-HAS-STOCK    VALUE 'Y'.                                   
006200         88  PR-NO-STOCK     VALUE 'N'.                                   
006300                                                                          
006400*    --- PAD TO FIXED RECORD LENGTH ---                                   
006500     05  FILLER              PIC X(31).                                   
