000100*****************************************************************         
000200*   STCKREC  --  STOCK POSITION RECORD LAYOUT                  *          
000300*   ONE ROW PER (PRODUCT, LOCATION, MONTH).  UPSERTED BY THE   *          
000400*   STOCK IMPORT -- NEVER DUPLICATED FOR THE SAME KEY.         *          
000500*****************************************************************         
000600* MAINTENANCE HISTORY                                          *          
000700*   06/02/89  D.KOVACH   REQ 8807 - ORIGINAL LAYOUT             *         
000800*   02/11/92  S.PATEL    REQ 9203 - ADD SK-VALUE FOR THE NEW    *         
000900*                        OVERSTOCK VALUATION CHAIN              *         
001000*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - MONTH IS STORED AS    *         
001100*                        9(8) YYYYMMDD ALREADY, NO CHANGE       *         
001200*****************************************************************         
001300                                                                          
001400 01  SK-STOCK-RECORD.                                                     
001500     05  SK-ASIN-ID          PIC 9(6).                                    
001600         88  SK-UNMATCHED    VALUE ZERO.                                  
001700     05  SK-PRODUCT-ID       PIC X(20).                                   
001800     05  SK-BRAND-ID         PIC 9(6).                                    
001900     05  SK-LOCATION-ID      PIC 9(4).                                    
002000     05  SK-MONTH            PIC 9(8).                                    
002100     05  SK-MONTH-GROUP REDEFINES SK-MONTH.                               
002200         10  SK-MONTH-YYYY   PIC 9(4).                                    
002300         10  SK-MONTH-MM     PIC 9(2).                                    
002400         10  SK-MONTH-DD     PIC 9(2).                                    
002500     05  SK-QUANTITY         PIC S9(9).                                   
002600     05  SK-QUANTITY-X REDEFINES SK-QUANTITY                              
002700                              PIC X(9).                                   
002800     05  SK-COGS             PIC S9(7)V99.                                
002900     05  SK-VALUE            PIC S9(11)V99.                               
003000     05  FILLER              PIC X(20).                                   
