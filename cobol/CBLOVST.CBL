000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLOVST.                                          
000300 AUTHOR.                S. PATEL.                                         
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          02/11/92.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900******************************************************************        
001000* CHANGE LOG                                                     *        
001100*   02/11/92  S.PATEL    REQ 9203 - ORIGINAL PROGRAM.  COMPARES  *        
001200*                        STOCK UNITS ON HAND TO THE NEXT-6-MONTH *        
001300*                        FORECAST TO FLAG OVERSTOCK, AND VALUES  *        
001400*                        THE OVERAGE AT THE PRODUCT'S UNIT COST. *        
001500*   06/02/94  D.KOVACH   REQ 9417 - OVERSTOCK VALUE NOW ZEROED   *        
001600*                        WHENEVER STOCK-UNITS OR STOCK-VALUE IS  *        
001700*                        ZERO, NOT JUST WHEN BOTH ARE, PER THE   *        
001800*                        INVENTORY DESK'S AUDIT FINDING.         *        
001900*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - FORECAST MONTH WINDOW  *        
002000*                        TEST REWRITTEN AGAINST THE 9(8) FC-MONTH*        
002100*                        FIELD DIRECTLY, NO 2-DIGIT YEAR MATH.   *        
002200*   07/19/01  T.SULLIVAN REQ 0143 - BRAND PASS NOW ZEROES BEFORE *        
002300*                        SUMMING SO A BRAND WITH NO PRODUCTS     *        
002400*                        REPORTS ZERO INSTEAD OF ITS STALE PRIOR *        
002500*                        OVERSTOCK FIGURE.                       *        
002600******************************************************************        
002700* THIS PROGRAM IS THE OVERSTOCK BATCH STEP.  PASS 1 RESCANS THE  *        
002800* PRODUCT FORECAST FILE FOR EACH ASIN'S NOV/25-APR/26 NET UNITS  *        
002900* TO GET ITS 6-MONTH DEMAND, THEN COMPARES THAT TO STOCK ON HAND *        
003000* TO FLAG AND VALUE THE OVERAGE.  PASS 2 SUMS PRODUCT OVERSTOCK  *        
003100* UP TO EACH PRODUCT'S BRAND.                                    *        
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.       IBM-370.                                          
003700 OBJECT-COMPUTER.       IBM-370.                                          
003800 SPECIAL-NAMES.                                                           
003900    C01 IS TOP-OF-FORM.                                                   
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400    SELECT ASIN-MASTER                                                    
004500        ASSIGN TO ASINMAST                                                
004600        ORGANIZATION IS LINE SEQUENTIAL.                                  
004700                                                                          
004800    SELECT BRAND-MASTER                                                   
004900        ASSIGN TO BRNDMAST                                                
005000        ORGANIZATION IS LINE SEQUENTIAL.                                  
005100                                                                          
005200    SELECT FORECAST-PRODUCT                                               
005300        ASSIGN TO FCSTPROD                                                
005400        ORGANIZATION IS LINE SEQUENTIAL.                                  
005500                                                                          
005600    SELECT PRTOUT                                                         
005700        ASSIGN TO OVSTRPT                                                 
005800        ORGANIZATION IS RECORD SEQUENTIAL.                                
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200                                                                          
006300 FD  ASIN-MASTER                                                          
006400    LABEL RECORD IS STANDARD                                              
006500    RECORD CONTAINS 221 CHARACTERS                                        
006600    DATA RECORD IS I-ASIN-REC.                                            
006700 01  I-ASIN-REC              PIC X(221).                                  
006800    COPY PRODREC.                                                         
006900                                                                          
007000 FD  BRAND-MASTER                                                         
007100    LABEL RECORD IS STANDARD                                              
007200    RECORD CONTAINS 181 CHARACTERS                                        
007300    DATA RECORD IS I-BRAND-REC.                                           
007400 01  I-BRAND-REC             PIC X(181).                                  
007500    COPY BRNDREC.                                                         
007600                                                                          
007700 FD  FORECAST-PRODUCT                                                     
007800    LABEL RECORD IS STANDARD                                              
007900    RECORD CONTAINS 67 CHARACTERS                                         
008000    DATA RECORD IS O-FCST-PROD-REC.                                       
008100 01  O-FCST-PROD-REC         PIC X(67).                                   
008200    COPY FCSTREC.                                                         
008300                                                                          
008400 FD  PRTOUT                                                               
008500    LABEL RECORD IS OMITTED                                               
008600    RECORD CONTAINS 132 CHARACTERS                                        
008700    LINAGE IS 60 WITH FOOTING AT 55                                       
008800    DATA RECORD IS PRTLINE.                                               
008900 01  PRTLINE                 PIC X(132).                                  
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200 01  WORK-AREA.                                                           
009300    05  MORE-RECS              PIC XXX  VALUE "YES".                      
009400    05  MORE-FC-RECS           PIC XXX  VALUE "YES".                      
009500    05  C-PCTR                 PIC 99   VALUE ZERO     COMP.              
009600    05  DIV-QUOT            PIC 9(6) VALUE ZERO     COMP.                 
009700    05  DIV-REM             PIC 9    VALUE ZERO     COMP.                 
009800                                                                          
009900    05  FILLER          PIC X(02).                                        
010000 01  I-DATE.                                                              
010100    05  I-YEAR                 PIC 9(4).                                  
010200    05  I-MONTH                PIC 99.                                    
010300    05  I-DAY                  PIC 99.                                    
010400    05  FILLER          PIC X(02).                                        
010500 01  I-DATE-N REDEFINES I-DATE  PIC 9(8).                                 
010600                                                                          
010700*    --- IN-MEMORY ASIN TABLE (LOAD, UPDATE, REWRITE WHOLE) ---           
010800 01  PRODUCT-TABLE.                                                       
010900    05  PROD-CNT        PIC 9(4) VALUE ZERO     COMP.                     
011000    05  WP-ENTRY OCCURS 4000 TIMES                                        
011100                            INDEXED BY WP-IDX.                            
011200        10  WP-ASIN-ID            PIC 9(6).                               
011300        10  WP-ASIN-ID-X REDEFINES WP-ASIN-ID                             
011400                                  PIC X(6).                               
011500        10  WP-ASIN-CODE          PIC X(20).                              
011600        10  WP-PRODUCT-ID         PIC X(20).                              
011700        10  WP-BRAND-ID           PIC 9(6).                               
011800            88  WP-NO-BRAND       VALUE ZERO.                             
011900        10  WP-STATUS             PIC X(20).                              
012000        10  WP-EOL-FLAG           PIC X(1).                               
012100        10  WP-SEASONALITY-ID     PIC 9(4).                               
012200        10  WP-LTM-REVENUE        PIC S9(11)V99.                          
012300        10  WP-LTM-CM3            PIC S9(11)V99.                          
012400        10  WP-LTM-EBITDA-PCT     PIC S9(3)V99.                           
012500        10  WP-LTM-UNITS          PIC S9(9)V99.                           
012600        10  WP-L3M-REVENUE        PIC S9(11)V99.                          
012700        10  WP-L3M-UNITS          PIC S9(9)V99.                           
012800        10  WP-STOCK-VALUE        PIC S9(11)V99.                          
012900        10  WP-STOCK-UNITS        PIC S9(9).                              
013000        10  WP-OVERSTOCK-UNITS    PIC S9(9)V99.                           
013100        10  WP-OVERSTOCK-VALUE    PIC S9(11)V99.                          
013200        10  WP-STOCK-IND          PIC X(1).                               
013300        10  FILLER                PIC X(31).                              
013400                                                                          
013500*    --- IN-MEMORY BRAND TABLE (LOAD, UPDATE, REWRITE WHOLE) ---          
013600 01  BRAND-TABLE.                                                         
013700    05  BRAND-CNT       PIC 9(4) VALUE ZERO     COMP.                     
013800    05  WN-ENTRY OCCURS 300 TIMES                                         
013900                            INDEXED BY WN-IDX.                            
014000        10  WN-BRAND-ID           PIC 9(6).                               
014100        10  WN-BRAND-ID-X REDEFINES WN-BRAND-ID                           
014200                                  PIC X(6).                               
014300        10  WN-BRAND-NAME         PIC X(30).                              
014400        10  WN-CATEGORY-ID        PIC 9(4).                               
014500        10  WN-GROUP-TAG          PIC X(10).                              
014600        10  WN-LTM-REVENUE        PIC S9(11)V99.                          
014700        10  WN-LTM-CM3            PIC S9(11)V99.                          
014800        10  WN-LTM-EBITDA-PCT     PIC S9(3)V99.                           
014900        10  WN-STOCK-VALUE        PIC S9(11)V99.                          
015000        10  WN-STOCK-UNITS        PIC S9(9).                              
015100        10  WN-OVERSTOCK-UNITS    PIC S9(9)V99.                           
015200        10  WN-OVERSTOCK-VALUE    PIC S9(11)V99.                          
015300        10  WN-STOCK-IND          PIC X(1).                               
015400        10  FILLER                PIC X(53).                              
015500                                                                          
015600*    --- PER-PRODUCT FORECAST-RESCAN ACCUMULATOR ---                      
015700 01  ACCUM-AREA.                                                          
015800    05  ACC-DEMAND          PIC S9(9)V99   VALUE ZERO.                    
015900    05  OVST-UNITS          PIC S9(9)V99   VALUE ZERO.                    
016000                                                                          
016100*    --- PRODUCT PASS RUNNING TOTALS ---                                  
016200    05  FILLER          PIC X(02).                                        
016300 01  PP-TOTALS.                                                           
016400    05  PP-COUNT            PIC 9(6)       VALUE ZERO COMP.               
016500    05  PP-WITH-CNT         PIC 9(6)       VALUE ZERO COMP.               
016600    05  PP-WITHOUT-CNT      PIC 9(6)       VALUE ZERO COMP.               
016700    05  PP-ZEROSTOCK-CNT    PIC 9(6)       VALUE ZERO COMP.               
016800    05  PP-VALUE-TOT        PIC S9(11)V99  VALUE ZERO.                    
016900                                                                          
017000*    --- BRAND PASS RUNNING TOTALS ---                                    
017100    05  FILLER          PIC X(02).                                        
017200 01  BP-TOTALS.                                                           
017300    05  BP-COUNT            PIC 9(4)       VALUE ZERO COMP.               
017400    05  BP-WITH-CNT         PIC 9(4)       VALUE ZERO COMP.               
017500    05  BP-WITHOUT-CNT      PIC 9(4)       VALUE ZERO COMP.               
017600    05  BP-ZEROSTOCK-CNT    PIC 9(4)       VALUE ZERO COMP.               
017700    05  BP-VALUE-TOT        PIC S9(11)V99  VALUE ZERO.                    
017800                                                                          
017900    05  FILLER          PIC X(02).                                        
018000 01  COMPANY-TITLE.                                                       
018100    05  FILLER                 PIC X(6) VALUE "DATE:".                    
018200    05  O-MONTH                PIC 99.                                    
018300    05  FILLER                 PIC X    VALUE "/".                        
018400    05  O-DAY                  PIC 99.                                    
018500    05  FILLER                 PIC X    VALUE "/".                        
018600    05  O-YEAR                 PIC 9(4).                                  
018700    05  FILLER                 PIC X(26) VALUE SPACES.                    
018800    05  FILLER                 PIC X(33)                                  
018900                             VALUE 'OVERSTOCK - REFRESH RUN'.             
019000    05  FILLER                 PIC X(27) VALUE SPACES.                    
019100    05  FILLER                 PIC X(6) VALUE "PAGE:".                    
019200    05  O-PCTR                 PIC Z9.                                    
019300                                                                          
019400 01  PROGRESS-LINE.                                                       
019500    05  FILLER          PIC X(20) VALUE 'PRODUCTS SCANNED....'.           
019600    05  O-PP-PROGRESS           PIC ZZZ,ZZ9.                              
019700    05  FILLER              PIC X(4)  VALUE ' OF '.                       
019800    05  O-PP-PROGRESS-TOT       PIC ZZZ,ZZ9.                              
019900                                                                          
020000 01  PP-TOTAL-LINE-1.                                                     
020100    05  FILLER            PIC X(20) VALUE 'PRODUCTS PROCESSED..'.         
020200    05  O-PP-COUNT              PIC ZZZ,ZZ9.                              
020300 01  PP-TOTAL-LINE-2.                                                     
020400    05  FILLER            PIC X(20) VALUE 'WITH OVERSTOCK......'.         
020500    05  O-PP-WITH-CNT           PIC ZZZ,ZZ9.                              
020600 01  PP-TOTAL-LINE-3.                                                     
020700    05  FILLER            PIC X(20) VALUE 'WITHOUT OVERSTOCK...'.         
020800    05  O-PP-WITHOUT-CNT        PIC ZZZ,ZZ9.                              
020900 01  PP-TOTAL-LINE-4.                                                     
021000    05  FILLER            PIC X(20) VALUE 'ZERO STOCK ON HAND..'.         
021100    05  O-PP-ZEROSTOCK-CNT      PIC ZZZ,ZZ9.                              
021200 01  PP-TOTAL-LINE-5.                                                     
021300    05  FILLER            PIC X(20) VALUE 'OVERSTOCK VALUE TOT.'.         
021400    05  O-PP-VALUE-TOT          PIC ZZZ,ZZZ,ZZ9.99-.                      
021500                                                                          
021600 01  BP-TOTAL-LINE-1.                                                     
021700    05  FILLER            PIC X(20) VALUE 'BRANDS PROCESSED....'.         
021800    05  O-BP-COUNT              PIC ZZZ9.                                 
021900 01  BP-TOTAL-LINE-2.                                                     
022000    05  FILLER            PIC X(20) VALUE 'WITH OVERSTOCK......'.         
022100    05  O-BP-WITH-CNT           PIC ZZZ9.                                 
022200 01  BP-TOTAL-LINE-3.                                                     
022300    05  FILLER            PIC X(20) VALUE 'WITHOUT OVERSTOCK...'.         
022400    05  O-BP-WITHOUT-CNT        PIC ZZZ9.                                 
022500 01  BP-TOTAL-LINE-4.                                                     
022600    05  FILLER            PIC X(20) VALUE 'ZERO STOCK ON HAND..'.         
022700    05  O-BP-ZEROSTOCK-CNT      PIC ZZZ9.                                 
022800 01  BP-TOTAL-LINE-5.                                                     
022900    05  FILLER            PIC X(20) VALUE 'OVERSTOCK VALUE TOT.'.         
023000    05  O-BP-VALUE-TOT          PIC ZZZ,ZZZ,ZZ9.99-.                      
023100                                                                          
023200 PROCEDURE DIVISION.                                                      
023300                                                                          
023400 0000-CBLOVST.                                                            
023500    PERFORM 1000-INIT.                                                    
023600    PERFORM 2000-PRODUCT-PASS.                                            
023700    PERFORM 2500-BRAND-PASS.                                              
023800    PERFORM 3000-CLOSING.                                                 
023900    STOP RUN.                                                             
024000                                                                          
024100 1000-INIT.                                                               
024200    MOVE FUNCTION CURRENT-DATE TO I-DATE.                                 
024300    MOVE I-MONTH TO O-MONTH.                                              
024400    MOVE I-DAY TO O-DAY.                                                  
024500    MOVE I-YEAR TO O-YEAR.                                                
024600    OPEN INPUT ASIN-MASTER.                                               
024700    PERFORM 1100-LOAD-PRODUCT-TABLE                                       
024800        UNTIL MORE-RECS = "NO".                                           
024900    CLOSE ASIN-MASTER.                                                    
025000    MOVE "YES" TO MORE-RECS.                                              
025100    OPEN INPUT BRAND-MASTER.                                              
025200    PERFORM 1200-LOAD-BRAND-TABLE                                         
025300        UNTIL MORE-RECS = "NO".                                           
025400    CLOSE BRAND-MASTER.                                                   
025500    MOVE "YES" TO MORE-RECS.                                              
025600    OPEN OUTPUT PRTOUT.                                                   
025700    PERFORM 9900-HEADING.                                                 
025800                                                                          
025900 1100-LOAD-PRODUCT-TABLE.                                                 
026000    READ ASIN-MASTER INTO I-ASIN-REC                                      
026100        AT END                                                            
026200            MOVE "NO" TO MORE-RECS                                        
026300        NOT AT END                                                        
026400            ADD 1 TO PROD-CNT                                             
026500            SET WP-IDX TO PROD-CNT                                        
026600            MOVE PR-ASIN-ID          TO WP-ASIN-ID (WP-IDX)               
026700            MOVE PR-ASIN-CODE        TO WP-ASIN-CODE (WP-IDX)             
026800            MOVE PR-PRODUCT-ID       TO WP-PRODUCT-ID (WP-IDX)            
026900            MOVE PR-BRAND-ID         TO WP-BRAND-ID (WP-IDX)              
027000            MOVE PR-STATUS           TO WP-STATUS (WP-IDX)                
027100            MOVE PR-EOL-FLAG         TO WP-EOL-FLAG (WP-IDX)              
027200            MOVE PR-SEASONALITY-ID   TO                                   
027300                WP-SEASONALITY-ID (WP-IDX)                                
027400            MOVE PR-LTM-REVENUE      TO WP-LTM-REVENUE (WP-IDX)           
027500            MOVE PR-LTM-CM3          TO WP-LTM-CM3 (WP-IDX)               
027600            MOVE PR-LTM-EBITDA-PCT   TO                                   
027700                WP-LTM-EBITDA-PCT (WP-IDX)                                
027800            MOVE PR-LTM-UNITS        TO WP-LTM-UNITS (WP-IDX)             
027900            MOVE PR-L3M-REVENUE      TO WP-L3M-REVENUE (WP-IDX)           
028000            MOVE PR-L3M-UNITS        TO WP-L3M-UNITS (WP-IDX)             
028100            MOVE PR-STOCK-VALUE      TO WP-STOCK-VALUE (WP-IDX)           
028200            MOVE PR-STOCK-UNITS      TO WP-STOCK-UNITS (WP-IDX)           
028300            MOVE PR-OVERSTOCK-UNITS  TO                                   
028400                WP-OVERSTOCK-UNITS (WP-IDX)                               
028500            MOVE PR-OVERSTOCK-VALUE  TO                                   
028600                WP-OVERSTOCK-VALUE (WP-IDX)                               
028700            MOVE PR-STOCK-IND        TO WP-STOCK-IND (WP-IDX)             
028800    END-READ.                                                             
028900                                                                          
029000 1200-LOAD-BRAND-TABLE.                                                   
029100    READ BRAND-MASTER INTO I-BRAND-REC                                    
029200        AT END                                                            
029300            MOVE "NO" TO MORE-RECS                                        
029400        NOT AT END                                                        
029500            ADD 1 TO BRAND-CNT                                            
029600            SET WN-IDX TO BRAND-CNT                                       
029700            MOVE BR-BRAND-ID        TO WN-BRAND-ID (WN-IDX)               
029800            MOVE BR-BRAND-NAME      TO WN-BRAND-NAME (WN-IDX)             
029900            MOVE BR-CATEGORY-ID     TO WN-CATEGORY-ID (WN-IDX)            
030000            MOVE BR-GROUP-TAG       TO WN-GROUP-TAG (WN-IDX)              
030100            MOVE BR-LTM-REVENUE     TO WN-LTM-REVENUE (WN-IDX)            
030200            MOVE BR-LTM-CM3         TO WN-LTM-CM3 (WN-IDX)                
030300            MOVE BR-LTM-EBITDA-PCT  TO                                    
030400                WN-LTM-EBITDA-PCT (WN-IDX)                                
030500            MOVE BR-STOCK-VALUE     TO WN-STOCK-VALUE (WN-IDX)            
030600            MOVE BR-STOCK-UNITS     TO WN-STOCK-UNITS (WN-IDX)            
030700            MOVE BR-OVERSTOCK-UNITS TO                                    
030800                WN-OVERSTOCK-UNITS (WN-IDX)                               
030900            MOVE BR-OVERSTOCK-VALUE TO                                    
031000                WN-OVERSTOCK-VALUE (WN-IDX)                               
031100            MOVE BR-STOCK-IND       TO WN-STOCK-IND (WN-IDX)              
031200    END-READ.                                                             
031300                                                                          
031400 2000-PRODUCT-PASS.                                                       
031500    MOVE ZERO TO PP-COUNT PP-WITH-CNT PP-WITHOUT-CNT                      
031600                 PP-ZEROSTOCK-CNT PP-VALUE-TOT.                           
031700    PERFORM 2050-PRODUCT-LOOP                                             
031800        VARYING WP-IDX FROM 1 BY 1                                        
031900        UNTIL WP-IDX > PROD-CNT.                                          
032000    PERFORM 2400-PRODUCT-PASS-TOTALS.                                     
032100    PERFORM 2450-REWRITE-PRODUCTS.                                        
032200                                                                          
032300 2050-PRODUCT-LOOP.                                                       
032400    IF WP-NO-BRAND (WP-IDX)                                               
032500        MOVE ZERO TO WP-OVERSTOCK-UNITS (WP-IDX)                          
032600        MOVE ZERO TO WP-OVERSTOCK-VALUE (WP-IDX)                          
032700    ELSE                                                                  
032800        PERFORM 2100-CALC-DEMAND                                          
032900        PERFORM 2200-CALC-OVERSTOCK                                       
033000        ADD 1 TO PP-COUNT                                                 
033100        IF WP-OVERSTOCK-UNITS (WP-IDX) > ZERO                             
033200            ADD 1 TO PP-WITH-CNT                                          
033300        ELSE                                                              
033400            ADD 1 TO PP-WITHOUT-CNT                                       
033500        END-IF                                                            
033600        IF WP-STOCK-UNITS (WP-IDX) = ZERO                                 
033700            ADD 1 TO PP-ZEROSTOCK-CNT                                     
033800        END-IF                                                            
033900        ADD WP-OVERSTOCK-VALUE (WP-IDX) TO PP-VALUE-TOT                   
034000    END-IF.                                                               
034100    DIVIDE WP-IDX BY 10 GIVING DIV-QUOT                                   
034200        REMAINDER DIV-REM.                                                
034300    IF DIV-REM = ZERO                                                     
034400        MOVE WP-IDX TO O-PP-PROGRESS                                      
034500        MOVE PROD-CNT TO O-PP-PROGRESS-TOT                                
034600        WRITE PRTLINE FROM PROGRESS-LINE                                  
034700            AFTER ADVANCING 1 LINE                                        
034800    END-IF.                                                               
034900                                                                          
035000*    --- SUMS THE ASIN'S 'NET UNITS' FORECAST FOR THE 6      ---          
035100*    --- DEMAND MONTHS, NOV/25 THRU APR/26, INTO ACC-DEMAND.---           
035200 2100-CALC-DEMAND.                                                        
035300    MOVE ZERO TO ACC-DEMAND.                                              
035400    OPEN INPUT FORECAST-PRODUCT.                                          
035500    PERFORM 2110-READ-FCST.                                               
035600    PERFORM 2120-SCAN-FCST                                                
035700        UNTIL MORE-FC-RECS = "NO".                                        
035800    CLOSE FORECAST-PRODUCT.                                               
035900    MOVE "YES" TO MORE-FC-RECS.                                           
036000                                                                          
036100 2110-READ-FCST.                                                          
036200    READ FORECAST-PRODUCT INTO O-FCST-PROD-REC                            
036300        AT END                                                            
036400            MOVE "NO" TO MORE-FC-RECS.                                    
036500                                                                          
036600 2120-SCAN-FCST.                                                          
036700    IF FC-KEY-ID = WP-ASIN-ID (WP-IDX) AND FC-MET-UNITS                   
036800            AND FC-MONTH >= 20251101 AND FC-MONTH <= 20260401             
036900        ADD FC-VALUE TO ACC-DEMAND                                        
037000    END-IF.                                                               
037100    PERFORM 2110-READ-FCST.                                               
037200                                                                          
037300 2200-CALC-OVERSTOCK.                                                     
037400    COMPUTE OVST-UNITS =                                                  
037500        WP-STOCK-UNITS (WP-IDX) - ACC-DEMAND.                             
037600    IF OVST-UNITS < ZERO                                                  
037700        MOVE ZERO TO OVST-UNITS                                           
037800    END-IF.                                                               
037900    MOVE OVST-UNITS TO WP-OVERSTOCK-UNITS (WP-IDX).                       
038000    IF WP-STOCK-UNITS (WP-IDX) > ZERO                                     
038100            AND WP-STOCK-VALUE (WP-IDX) > ZERO                            
038200            AND OVST-UNITS > ZERO                                         
038300        COMPUTE WP-OVERSTOCK-VALUE (WP-IDX) ROUNDED =                     
038400            OVST-UNITS *                                                  
038500            (WP-STOCK-VALUE (WP-IDX) / WP-STOCK-UNITS (WP-IDX))           
038600    ELSE                                                                  
038700        MOVE ZERO TO WP-OVERSTOCK-VALUE (WP-IDX)                          
038800    END-IF.                                                               
038900                                                                          
039000 2400-PRODUCT-PASS-TOTALS.                                                
039100    MOVE PP-COUNT         TO O-PP-COUNT.                                  
039200    MOVE PP-WITH-CNT      TO O-PP-WITH-CNT.                               
039300    MOVE PP-WITHOUT-CNT   TO O-PP-WITHOUT-CNT.                            
039400    MOVE PP-ZEROSTOCK-CNT TO O-PP-ZEROSTOCK-CNT.                          
039500    MOVE PP-VALUE-TOT     TO O-PP-VALUE-TOT.                              
039600    WRITE PRTLINE FROM PP-TOTAL-LINE-1 AFTER ADVANCING 2 LINES.           
039700    WRITE PRTLINE FROM PP-TOTAL-LINE-2 AFTER ADVANCING 1 LINES.           
039800    WRITE PRTLINE FROM PP-TOTAL-LINE-3 AFTER ADVANCING 1 LINES.           
039900    WRITE PRTLINE FROM PP-TOTAL-LINE-4 AFTER ADVANCING 1 LINES.           
040000    WRITE PRTLINE FROM PP-TOTAL-LINE-5 AFTER ADVANCING 1 LINES.           
040100                                                                          
040200 2450-REWRITE-PRODUCTS.                                                   
040300    OPEN OUTPUT ASIN-MASTER.                                              
040400    PERFORM 2460-REWRITE-ONE-PRODUCT                                      
040500        VARYING WP-IDX FROM 1 BY 1                                        
040600        UNTIL WP-IDX > PROD-CNT.                                          
040700    CLOSE ASIN-MASTER.                                                    
040800                                                                          
040900 2460-REWRITE-ONE-PRODUCT.                                                
041000    MOVE SPACES TO I-ASIN-REC.                                            
041100    MOVE WP-ASIN-ID (WP-IDX)         TO PR-ASIN-ID.                       
041200    MOVE WP-ASIN-CODE (WP-IDX)       TO PR-ASIN-CODE.                     
041300    MOVE WP-PRODUCT-ID (WP-IDX)      TO PR-PRODUCT-ID.                    
041400    MOVE WP-BRAND-ID (WP-IDX)        TO PR-BRAND-ID.                      
041500    MOVE WP-STATUS (WP-IDX)          TO PR-STATUS.                        
041600    MOVE WP-EOL-FLAG (WP-IDX)        TO PR-EOL-FLAG.                      
041700    MOVE WP-SEASONALITY-ID (WP-IDX)  TO PR-SEASONALITY-ID.                
041800    MOVE WP-LTM-REVENUE (WP-IDX)     TO PR-LTM-REVENUE.                   
041900    MOVE WP-LTM-CM3 (WP-IDX)         TO PR-LTM-CM3.                       
042000    MOVE WP-LTM-EBITDA-PCT (WP-IDX)  TO PR-LTM-EBITDA-PCT.                
042100    MOVE WP-LTM-UNITS (WP-IDX)       TO PR-LTM-UNITS.                     
042200    MOVE WP-L3M-REVENUE (WP-IDX)     TO PR-L3M-REVENUE.                   
042300    MOVE WP-L3M-UNITS (WP-IDX)       TO PR-L3M-UNITS.                     
042400    MOVE WP-STOCK-VALUE (WP-IDX)     TO PR-STOCK-VALUE.                   
042500    MOVE WP-STOCK-UNITS (WP-IDX)     TO PR-STOCK-UNITS.                   
042600    MOVE WP-OVERSTOCK-UNITS (WP-IDX) TO PR-OVERSTOCK-UNITS.               
042700    MOVE WP-OVERSTOCK-VALUE (WP-IDX) TO PR-OVERSTOCK-VALUE.               
042800    MOVE WP-STOCK-IND (WP-IDX)       TO PR-STOCK-IND.                     
042900    WRITE I-ASIN-REC.                                                     
043000                                                                          
043100 2500-BRAND-PASS.                                                         
043200    MOVE ZERO TO BP-COUNT BP-WITH-CNT BP-WITHOUT-CNT                      
043300                 BP-ZEROSTOCK-CNT BP-VALUE-TOT.                           
043400    PERFORM 2550-BRAND-LOOP                                               
043500        VARYING WN-IDX FROM 1 BY 1                                        
043600        UNTIL WN-IDX > BRAND-CNT.                                         
043700    PERFORM 2700-BRAND-PASS-TOTALS.                                       
043800    PERFORM 2750-REWRITE-BRANDS.                                          
043900                                                                          
044000 2550-BRAND-LOOP.                                                         
044100    MOVE ZERO TO WN-OVERSTOCK-UNITS (WN-IDX).                             
044200    MOVE ZERO TO WN-OVERSTOCK-VALUE (WN-IDX).                             
044300    PERFORM 2600-SUM-BRAND-OVERSTOCK                                      
044400        VARYING WP-IDX FROM 1 BY 1                                        
044500        UNTIL WP-IDX > PROD-CNT.                                          
044600    ADD 1 TO BP-COUNT.                                                    
044700    IF WN-OVERSTOCK-UNITS (WN-IDX) > ZERO                                 
044800        ADD 1 TO BP-WITH-CNT                                              
044900    ELSE                                                                  
045000        ADD 1 TO BP-WITHOUT-CNT                                           
045100    END-IF.                                                               
045200    IF WN-STOCK-UNITS (WN-IDX) = ZERO                                     
045300        ADD 1 TO BP-ZEROSTOCK-CNT                                         
045400    END-IF.                                                               
045500    ADD WN-OVERSTOCK-VALUE (WN-IDX) TO BP-VALUE-TOT.                      
045600                                                                          
045700 2600-SUM-BRAND-OVERSTOCK.                                                
045800    IF WP-BRAND-ID (WP-IDX) = WN-BRAND-ID (WN-IDX)                        
045900        ADD WP-OVERSTOCK-UNITS (WP-IDX)                                   
046000          TO WN-OVERSTOCK-UNITS (WN-IDX)                                  
046100        ADD WP-OVERSTOCK-VALUE (WP-IDX)                                   
046200          TO WN-OVERSTOCK-VALUE (WN-IDX)                                  
046300    END-IF.                                                               
046400                                                                          
046500 2700-BRAND-PASS-TOTALS.                                                  
046600    MOVE BP-COUNT         TO O-BP-COUNT.                                  
046700    MOVE BP-WITH-CNT      TO O-BP-WITH-CNT.                               
046800    MOVE BP-WITHOUT-CNT   TO O-BP-WITHOUT-CNT.                            
046900    MOVE BP-ZEROSTOCK-CNT TO O-BP-ZEROSTOCK-CNT.                          
047000    MOVE BP-VALUE-TOT     TO O-BP-VALUE-TOT.                              
047100    WRITE PRTLINE FROM BP-TOTAL-LINE-1 AFTER ADVANCING 2 LINES.           
047200    WRITE PRTLINE FROM BP-TOTAL-LINE-2 AFTER ADVANCING 1 LINES.           
047300    WRITE PRTLINE FROM BP-TOTAL-LINE-3 AFTER ADVANCING 1 LINES.           
047400    WRITE PRTLINE FROM BP-TOTAL-LINE-4 AFTER ADVANCING 1 LINES.           
047500    WRITE PRTLINE FROM BP-TOTAL-LINE-5 AFTER ADVANCING 1 LINES.           
047600                                                                          
047700 2750-REWRITE-BRANDS.                                                     
047800    OPEN OUTPUT BRAND-MASTER.                                             
047900    PERFORM 2760-REWRITE-ONE-BRAND                                        
048000        VARYING WN-IDX FROM 1 BY 1                                        
048100        UNTIL WN-IDX > BRAND-CNT.                                         
048200    CLOSE BRAND-MASTER.                                                   
048300                                                                          
048400 2760-REWRITE-ONE-BRAND.                                                  
048500    MOVE SPACES TO I-BRAND-REC.                                           
048600    MOVE WN-BRAND-ID (WN-IDX)        TO BR-BRAND-ID.                      
048700    MOVE WN-BRAND-NAME (WN-IDX)      TO BR-BRAND-NAME.                    
048800    MOVE WN-CATEGORY-ID (WN-IDX)     TO BR-CATEGORY-ID.                   
048900    MOVE WN-GROUP-TAG (WN-IDX)       TO BR-GROUP-TAG.                     
049000    MOVE WN-LTM-REVENUE (WN-IDX)     TO BR-LTM-REVENUE.                   
049100    MOVE WN-LTM-CM3 (WN-IDX)         TO BR-LTM-CM3.                       
049200    MOVE WN-LTM-EBITDA-PCT (WN-IDX)  TO BR-LTM-EBITDA-PCT.                
049300    MOVE WN-STOCK-VALUE (WN-IDX)     TO BR-STOCK-VALUE.                   
049400    MOVE WN-STOCK-UNITS (WN-IDX)     TO BR-STOCK-UNITS.                   
049500    MOVE WN-OVERSTOCK-UNITS (WN-IDX) TO BR-OVERSTOCK-UNITS.               
049600    MOVE WN-OVERSTOCK-VALUE (WN-IDX) TO BR-OVERSTOCK-VALUE.               
049700    MOVE WN-STOCK-IND (WN-IDX)       TO BR-STOCK-IND.                     
049800    WRITE I-BRAND-REC.                                                    
049900                                                                          
050000 3000-CLOSING.                                                            
050100    CLOSE PRTOUT.                                                         
050200                                                                          
050300 9900-HEADING.                                                            
050400    ADD 1 TO C-PCTR.                                                      
050500    MOVE C-PCTR TO O-PCTR.                                                
050600    WRITE PRTLINE FROM COMPANY-TITLE                                      
050700        AFTER ADVANCING PAGE.                                             
050800                                                                          
