000100*****************************************************************         
000200*   BRNDREC  --  BRAND MASTER RECORD LAYOUT                    *          
000300*   ONE ENTRY PER BRAND IN THE PORTFOLIO.  OWNED BY A           *         
000400*   CATEGORY (OPTIONAL).  CARRIES LAST-TWELVE-MONTH AND         *         
000500*   STOCK/OVERSTOCK TOTALS REFRESHED BY THE NIGHTLY CHAIN.      *         
000600*****************************************************************         
000700* MAINTENANCE HISTORY                                          *          
000800*   03/14/89  D.KOVACH   REQ 8804 - ORIGINAL LAYOUT             *         
000900*   09/08/90  R.ENGLE    REQ 9041 - ADD BR-GROUP-TAG            *         
001000*   02/11/92  S.PATEL    REQ 9203 - ADD OVERSTOCK FIELDS        *         
001100*   06/02/94  D.KOVACH   REQ 9417 - WIDEN REVENUE TOTALS        *         
001200*   01/06/99  M.ORTIZ    REQ 9902 - Y2K REVIEW, NO DATE         *         
001300*                        FIELDS ON THIS RECORD, NO CHANGE       *         
001400*   07/19/01  T.SULLIVAN REQ 0143 - ADD EBITDA PCT REDEFINE     *         
001500*****************************************************************         
001600                                                                          
001700 01  BR-BRAND-RECORD.                                                     
001800*    --- IDENTIFICATION BLOCK ---                                         
001900     05  BR-BRAND-ID         PIC 9(6).                                    
002000     05  BR-BRAND-ID-X REDEFINES BR-BRAND-ID                              
002100                              PIC X(6).                                   
002200     05  BR-BRAND-NAME       PIC X(30).                                   
002300     05  BR-CATEGORY-ID      PIC 9(4).                                    
002400         88  BR-NO-CATEGORY  VALUE ZERO.                                  
002500                                                                          
002600*    --- CLASSIFICATION BLOCK ---                                         
002700     05  BR-GROUP-TAG        PIC X(10).                                   
002800         88  BR-GRP-INFINITE VALUE 'infinite  '.                          
002900         88  BR-GRP-RAZOR    VALUE 'razor     '.                          
003000         88  BR-GRP-STOCK    VALUE 'stock     '.                          
003100         88  BR-GRP-NONE     VALUE SPACES.                                
003200                                                                          
003300*    --- LAST-TWELVE-MONTH FINANCIAL BLOCK ---                            
003400*    WINDOW IS FIXED NOV-2024 THRU OCT-2025.                              
003500     05  BR-LTM-FIGURES.                                                  
003600         10  BR-LTM-REVENUE     PIC S9(11)V99.                            
003700         10  BR-LTM-CM3         PIC S9(11)V99.                            
003800         10  BR-LTM-EBITDA-PCT  PIC S9(3)V99.                             
003900     05  BR-LTM-FIGURES-X REDEFINES BR-LTM-FIGURES.                       
004000         10  BR-LTM-REVENUE-X   PIC X(13).                                
004100         10  BR-LTM-CM3-X       PIC X(13).                                
004200         10  BR-LTM-EBITDA-PX   PIC X(5).                                 
004300                                                                          
004400*    --- STOCK / OVERSTOCK BLOCK ---                                      
004500     05  BR-STOCK-FIGURES.                                                
004600         10  BR-STOCK-VALUE     PIC S9(11)V99.                            
004700         10  BR-STOCK-UNITS     PIC S9(9).                                
004800         10  BR-OVERSTOCK-UNITS PIC S9(9)V99.                             
004900         10  BR-OVERSTOCK-VALUE PIC S9(11)V99.                            
005000     05  BR-STOCK-IND        PIC X(1).                                    
005100         88  BR-HAS-STOCK    VALUE 'Y'.                                   
005200         88  BR-NO-STOCK     VALUE 'N'.                                   
005300                                                                          
005400*    --- PAD TO FIXED RECORD LENGTH ---                                   
005500     05  FILLER              PIC X(53).                                   
