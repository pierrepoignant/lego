000100*****************************************************************         
000200*   FCSTREC  --  FORECAST RECORD LAYOUT                        *          
000300*   ONE ROW PER (KEY-ID, METRIC, MONTH).  KEY-ID IS AN ASIN-ID *          
000400*   ON THE PRODUCT-LEVEL FILE, A BRAND-ID ON THE BRAND-LEVEL   *          
000500*   ROLL-UP FILE.  REBUILT (DELETE-AND-REWRITE) EVERY RUN.     *          
000600*****************************************************************         
000700* MAINTENANCE HISTORY                                          *          
000800*   11/30/93  K.FARRIS   REQ 9388 - ORIGINAL LAYOUT, NEW        *         
000900*                        FORECAST CHAIN                         *         
001000*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - MONTH IS STORED AS    *         
001100*                        9(8) YYYYMMDD ALREADY, NO CHANGE       *         
001200*****************************************************************         
001300                                                                          
001400 01  FC-FORECAST-RECORD.                                                  
001500     05  FC-KEY-ID           PIC 9(6).                                    
001600     05  FC-KEY-ID-X REDEFINES FC-KEY-ID                                  
001700                              PIC X(6).                                   
001800     05  FC-METRIC           PIC X(20).                                   
001900         88  FC-MET-UNITS    VALUE 'Net units           '.                
002000         88  FC-MET-REVENUE  VALUE 'Net revenue         '.                
002100     05  FC-MONTH            PIC 9(8).                                    
002200     05  FC-MONTH-GROUP REDEFINES FC-MONTH.                               
002300         10  FC-MONTH-YYYY   PIC 9(4).                                    
002400         10  FC-MONTH-MM     PIC 9(2).                                    
002500         10  FC-MONTH-DD     PIC 9(2).                                    
002600     05  FC-VALUE            PIC S9(11)V99.                               
002700     05  FILLER              PIC X(20).                                   
