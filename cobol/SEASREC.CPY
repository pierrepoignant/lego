000100*****************************************************************         
000200*   SEASREC  --  SEASONALITY GROUP MASTER RECORD LAYOUT        *          
000300*   ONE ROW PER SEASONALITY GROUP.  12 MONTHLY FRACTIONS OF    *          
000400*   ANNUAL UNITS, DERIVED FROM CALENDAR-2024 NET UNITS OF THE  *          
000500*   GROUP'S ACTIVE (NON-EOL) PRODUCTS.  FRACTIONS SUM TO ~1.0. *          
000600*****************************************************************         
000700* MAINTENANCE HISTORY                                          *          
000800*   07/09/89  D.KOVACH   REQ 8808 - ORIGINAL LAYOUT             *         
000900*   01/06/99  M.ORTIZ    REQ 9902 - Y2K REVIEW, NO DATE         *         
001000*                        FIELDS ON THIS RECORD, NO CHANGE       *         
001100*****************************************************************         
001200                                                                          
001300 01  SE-SEASONALITY-RECORD.                                               
001400     05  SE-SEASONALITY-ID   PIC 9(4).                                    
001500     05  SE-SEASONALITY-NAME PIC X(30).                                   
001600     05  SE-MONTHLY-FACTORS.                                              
001700         10  SE-FACTOR-TBL OCCURS 12 TIMES                                
001800                             INDEXED BY SE-FACTOR-IDX                     
001900                             PIC V9(6).                                   
002000     05  SE-MONTHLY-FACTORS-X REDEFINES SE-MONTHLY-FACTORS.               
002100         10  SE-FACTOR-01    PIC V9(6).                                   
002200         10  SE-FACTOR-02    PIC V9(6).                                   
002300         10  SE-FACTOR-03    PIC V9(6).                                   
002400         10  SE-FACTOR-04    PIC V9(6).                                   
002500         10  SE-FACTOR-05    PIC V9(6).                                   
002600         10  SE-FACTOR-06    PIC V9(6).                                   
002700         10  SE-FACTOR-07    PIC V9(6).                                   
002800         10  SE-FACTOR-08    PIC V9(6).                                   
002900         10  SE-FACTOR-09    PIC V9(6).                                   
003000         10  SE-FACTOR-10    PIC V9(6).                                   
003100         10  SE-FACTOR-11    PIC V9(6).                                   
003200         10  SE-FACTOR-12    PIC V9(6).                                   
003300     05  FILLER              PIC X(30).                                   
