000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLFCST.                                          
000300 AUTHOR.                K. FARRIS.                                        
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          11/30/93.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900******************************************************************        
001000* CHANGE LOG                                                     *        
001100*   11/30/93  K.FARRIS   REQ 9388 - ORIGINAL PROGRAM.  SCALES    *        
001200*                        LAST-3-MONTH ACTUALS TO A FULL SEASONAL *        
001300*                        YEAR BY THE GROUP'S AUG/SEP/OCT FACTORS,*        
001400*                        THEN SPREADS THAT ANNUAL FIGURE ACROSS  *        
001500*                        THE 12 FORECAST MONTHS BY FACTOR.       *        
001600*   09/02/95  S.PATEL    REQ 9531 - EOL AND NO-SEASON PRODUCTS   *        
001700*                        NOW WRITE EXPLICIT ZERO MONTHS INSTEAD  *        
001800*                        BEING SKIPPED, PER AUDIT REQUEST.       *        
001900*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - FORECAST CALENDAR AND  *        
002000*                        FC-MONTH ARE BOTH 4-DIGIT-YEAR 9(8)     *        
002100*                        FIELDS ALREADY, NO DATE MATH CHANGED.   *        
002200*   03/14/00  M.ORTIZ    REQ 0023 - BRAND ROLL-UP NOW GET-OR-    *        
002300*                        CREATES BY BRAND-ID WHILE THE PRODUCT   *        
002400*                        PASS RUNS, SO NO SEPARATE BRAND-MASTER  *        
002500*                        READ IS NEEDED FOR THIS STEP.           *        
002600******************************************************************        
002700* THIS PROGRAM IS THE FORECAST BATCH STEP.  FOR EACH ASIN WITH A *        
002800* BRAND, THE LAST-3-MONTH UNITS ARE SCALED TO AN ANNUAL FIGURE   *        
002900* SPREAD ACROSS NOV/25-OCT/26 BY THE PRODUCT'S SEASONALITY GROUP.*        
003000* EOL AND NO-SEASON PRODUCTS GET EXPLICIT ZERO MONTHS.  PRODUCT  *        
003100* FORECASTS ARE SUMMED BY BRAND-ID INTO A SECOND FORECAST FILE.  *        
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.       IBM-370.                                          
003700 OBJECT-COMPUTER.       IBM-370.                                          
003800 SPECIAL-NAMES.                                                           
003900    C01 IS TOP-OF-FORM.                                                   
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400    SELECT ASIN-MASTER                                                    
004500        ASSIGN TO ASINMAST                                                
004600        ORGANIZATION IS LINE SEQUENTIAL.                                  
004700                                                                          
004800    SELECT SEASONALITY-MASTER                                             
004900        ASSIGN TO SEASMAST                                                
005000        ORGANIZATION IS LINE SEQUENTIAL.                                  
005100                                                                          
005200    SELECT FORECAST-PRODUCT                                               
005300        ASSIGN TO FCSTPROD                                                
005400        ORGANIZATION IS LINE SEQUENTIAL.                                  
005500                                                                          
005600    SELECT FORECAST-BRAND                                                 
005700        ASSIGN TO FCSTBRND                                                
005800        ORGANIZATION IS LINE SEQUENTIAL.                                  
005900                                                                          
006000    SELECT PRTOUT                                                         
006100        ASSIGN TO FCSTRPT                                                 
006200        ORGANIZATION IS RECORD SEQUENTIAL.                                
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700 FD  ASIN-MASTER                                                          
006800    LABEL RECORD IS STANDARD                                              
006900    RECORD CONTAINS 221 CHARACTERS                                        
007000    DATA RECORD IS I-ASIN-REC.                                            
007100 01  I-ASIN-REC              PIC X(221).                                  
007200    COPY PRODREC.                                                         
007300                                                                          
007400 FD  SEASONALITY-MASTER                                                   
007500    LABEL RECORD IS STANDARD                                              
007600    RECORD CONTAINS 136 CHARACTERS                                        
007700    DATA RECORD IS I-SEASON-REC.                                          
007800 01  I-SEASON-REC            PIC X(136).                                  
007900    COPY SEASREC.                                                         
008000                                                                          
008100 FD  FORECAST-PRODUCT                                                     
008200    LABEL RECORD IS STANDARD                                              
008300    RECORD CONTAINS 67 CHARACTERS                                         
008400    DATA RECORD IS O-FCST-PROD-REC.                                       
008500 01  O-FCST-PROD-REC         PIC X(67).                                   
008600    COPY FCSTREC.                                                         
008700                                                                          
008800 FD  FORECAST-BRAND                                                       
008900    LABEL RECORD IS STANDARD                                              
009000    RECORD CONTAINS 67 CHARACTERS                                         
009100    DATA RECORD IS O-FCST-BRND-REC.                                       
009200 01  O-FCST-BRND-REC         PIC X(67).                                   
009300    COPY FCSTREC.                                                         
009400                                                                          
009500 FD  PRTOUT                                                               
009600    LABEL RECORD IS OMITTED                                               
009700    RECORD CONTAINS 132 CHARACTERS                                        
009800    LINAGE IS 60 WITH FOOTING AT 55                                       
009900    DATA RECORD IS PRTLINE.                                               
010000 01  PRTLINE                 PIC X(132).                                  
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300 01  WORK-AREA.                                                           
010400    05  MORE-RECS              PIC XXX  VALUE "YES".                      
010500    05  C-PCTR                 PIC 99   VALUE ZERO     COMP.              
010600    05  C-PROCESSED-CNT        PIC 9(6) VALUE ZERO     COMP.              
010700    05  C-FORECAST-CNT         PIC 9(6) VALUE ZERO     COMP.              
010800    05  C-EOL-CNT              PIC 9(6) VALUE ZERO     COMP.              
010900    05  C-NOSEASON-CNT         PIC 9(6) VALUE ZERO     COMP.              
011000    05  C-NOBRAND-CNT          PIC 9(6) VALUE ZERO     COMP.              
011100    05  C-BRAND-CNT            PIC 9(4) VALUE ZERO     COMP.              
011200                                                                          
011300    05  FILLER          PIC X(02).                                        
011400 01  I-DATE.                                                              
011500    05  I-YEAR                 PIC 9(4).                                  
011600    05  I-MONTH                PIC 99.                                    
011700    05  I-DAY                  PIC 99.                                    
011800                                                                          
011900*    --- IN-MEMORY SEASONALITY TABLE, LOADED ONCE AT INIT ---             
012000    05  FILLER          PIC X(02).                                        
012100 01  SEASON-TABLE.                                                        
012200    05  SEASON-CNT          PIC 9(4) VALUE ZERO     COMP.                 
012300    05  SEASON-ENTRY OCCURS 300 TIMES                                     
012400                            INDEXED BY SX-IDX.                            
012500        10  SE-ID           PIC 9(4).                                     
012600        10  SE-ID-X REDEFINES SE-ID                                       
012700                             PIC X(4).                                    
012800        10  SE-NAME         PIC X(30).                                    
012900        10  SE-UNITS OCCURS 12 TIMES                                      
013000                            INDEXED BY UN-IDX                             
013100                                        PIC V9(6).                        
013200        05  FILLER          PIC X(02).                                    
013300 01  SAVE-SX-IDX             USAGE INDEX.                                 
013400                                                                          
013500*    --- FORECAST CALENDAR, NOV/25 THRU OCT/26, HARD-CODED ---            
013600 01  FCST-MONTH-DATES.                                                    
013700    05  FILLER                 PIC 9(8) VALUE 20251101.                   
013800    05  FILLER                 PIC 9(8) VALUE 20251201.                   
013900    05  FILLER                 PIC 9(8) VALUE 20260101.                   
014000    05  FILLER                 PIC 9(8) VALUE 20260201.                   
014100    05  FILLER                 PIC 9(8) VALUE 20260301.                   
014200    05  FILLER                 PIC 9(8) VALUE 20260401.                   
014300    05  FILLER                 PIC 9(8) VALUE 20260501.                   
014400    05  FILLER                 PIC 9(8) VALUE 20260601.                   
014500    05  FILLER                 PIC 9(8) VALUE 20260701.                   
014600    05  FILLER                 PIC 9(8) VALUE 20260801.                   
014700    05  FILLER                 PIC 9(8) VALUE 20260901.                   
014800    05  FILLER                 PIC 9(8) VALUE 20261001.                   
014900 01  FCST-MONTH-DATE-TBL REDEFINES FCST-MONTH-DATES.                      
015000    05  FMD-TBL OCCURS 12 TIMES PIC 9(8).                                 
015100                                                                          
015200*    --- CALENDAR MONTH NUMBER FOR EACH FORECAST MONTH, SAME ---          
015300*    --- ORDER, USED TO PICK THE SEASONALITY FACTOR SLOT.    ---          
015400    05  FILLER          PIC X(02).                                        
015500 01  FCST-MONTH-NUMS.                                                     
015600    05  FILLER                 PIC 99   VALUE 11.                         
015700    05  FILLER                 PIC 99   VALUE 12.                         
015800    05  FILLER                 PIC 99   VALUE 01.                         
015900    05  FILLER                 PIC 99   VALUE 02.                         
016000    05  FILLER                 PIC 99   VALUE 03.                         
016100    05  FILLER                 PIC 99   VALUE 04.                         
016200    05  FILLER                 PIC 99   VALUE 05.                         
016300    05  FILLER                 PIC 99   VALUE 06.                         
016400    05  FILLER                 PIC 99   VALUE 07.                         
016500    05  FILLER                 PIC 99   VALUE 08.                         
016600    05  FILLER                 PIC 99   VALUE 09.                         
016700    05  FILLER                 PIC 99   VALUE 10.                         
016800 01  FCST-MONTH-NUM-TBL REDEFINES FCST-MONTH-NUMS.                        
016900    05  FMN-TBL OCCURS 12 TIMES PIC 99.                                   
017000                                                                          
017100*    --- IN-MEMORY BRAND ROLL-UP TABLE, GET-OR-CREATE BY ID ---           
017200    05  FILLER          PIC X(02).                                        
017300 01  BRAND-TABLE.                                                         
017400    05  BRAND-CNT           PIC 9(4) VALUE ZERO     COMP.                 
017500    05  WN-ENTRY OCCURS 300 TIMES                                         
017600                            INDEXED BY WN-IDX.                            
017700        10  WN-BRAND-ID        PIC 9(6).                                  
017800        10  WN-BRAND-ID-X REDEFINES WN-BRAND-ID                           
017900                             PIC X(6).                                    
018000        10  WN-UNITS-TBL OCCURS 12 TIMES                                  
018100                             PIC S9(9)V99   COMP.                         
018200        10  WN-REVENUE-TBL OCCURS 12 TIMES                                
018300                             PIC S9(11)V99  COMP.                         
018400        10  FILLER             PIC X(20).                                 
018500 01  SAVE-WN-IDX             USAGE INDEX.                                 
018600                                                                          
018700*    --- PER-PRODUCT MONTHLY WORK ARRAYS, REBUILT EACH ASIN ---           
018800 01  MONTH-CALC-AREA.                                                     
018900    05  MONTH-UNITS OCCURS 12 TIMES                                       
019000                             PIC S9(9)V99   COMP.                         
019100    05  MONTH-REVENUE OCCURS 12 TIMES                                     
019200                             PIC S9(11)V99  COMP.                         
019300                                                                          
019400    05  FILLER          PIC X(02).                                        
019500 01  CALC-AREA.                                                           
019600    05  BASE                PIC S9V9(6)     COMP.                         
019700    05  ANNUAL-UNITS        PIC S9(9)V99    COMP.                         
019800    05  ASP                 PIC S9(7)V9999  COMP.                         
019900    05  CALC-IDX            PIC 99          COMP.                         
020000    05  CAL-MONTH           PIC 99          COMP.                         
020100                                                                          
020200    05  FILLER          PIC X(02).                                        
020300 01  COMPANY-TITLE.                                                       
020400    05  FILLER                 PIC X(6) VALUE "DATE:".                    
020500    05  O-MONTH                PIC 99.                                    
020600    05  FILLER                 PIC X    VALUE "/".                        
020700    05  O-DAY                  PIC 99.                                    
020800    05  FILLER                 PIC X    VALUE "/".                        
020900    05  O-YEAR                 PIC 9(4).                                  
021000    05  FILLER                 PIC X(28) VALUE SPACES.                    
021100    05  FILLER                 PIC X(33)                                  
021200                             VALUE 'FORECAST - REFRESH RUN'.              
021300    05  FILLER                 PIC X(27) VALUE SPACES.                    
021400    05  FILLER                 PIC X(6) VALUE "PAGE:".                    
021500    05  O-PCTR                 PIC Z9.                                    
021600                                                                          
021700 01  FCST-TOTAL-LINE-1.                                                   
021800    05  FILLER            PIC X(20) VALUE 'PRODUCTS PROCESSED..'.         
021900    05  O-PROCESSED-CNT         PIC ZZZ,ZZ9.                              
022000 01  FCST-TOTAL-LINE-2.                                                   
022100    05  FILLER            PIC X(20) VALUE 'PRODUCTS FORECASTED.'.         
022200    05  O-FORECAST-CNT          PIC ZZZ,ZZ9.                              
022300 01  FCST-TOTAL-LINE-3.                                                   
022400    05  FILLER            PIC X(20) VALUE 'EOL PRODUCTS ZEROED.'.         
022500    05  O-EOL-CNT               PIC ZZZ,ZZ9.                              
022600 01  FCST-TOTAL-LINE-4.                                                   
022700    05  FILLER            PIC X(20) VALUE 'NO-SEASON ZEROED....'.         
022800    05  O-NOSEASON-CNT          PIC ZZZ,ZZ9.                              
022900 01  FCST-TOTAL-LINE-5.                                                   
023000    05  FILLER            PIC X(20) VALUE 'NO-BRAND SKIPPED....'.         
023100    05  O-NOBRAND-CNT           PIC ZZZ,ZZ9.                              
023200 01  FCST-TOTAL-LINE-6.                                                   
023300    05  FILLER            PIC X(20) VALUE 'BRANDS ROLLED UP....'.         
023400    05  O-BRAND-CNT             PIC ZZZ,ZZ9.                              
023500                                                                          
023600 PROCEDURE DIVISION.                                                      
023700                                                                          
023800 0000-CBLFCST.                                                            
023900    PERFORM 1000-INIT.                                                    
024000    PERFORM 2000-MAINLINE                                                 
024100        UNTIL MORE-RECS = "NO".                                           
024200    PERFORM 2800-BRAND-ROLLUP.                                            
024300    PERFORM 3000-CLOSING.                                                 
024400    STOP RUN.                                                             
024500                                                                          
024600 1000-INIT.                                                               
024700    MOVE FUNCTION CURRENT-DATE TO I-DATE.                                 
024800    MOVE I-MONTH TO O-MONTH.                                              
024900    MOVE I-DAY TO O-DAY.                                                  
025000    MOVE I-YEAR TO O-YEAR.                                                
025100                                                                          
025200    OPEN INPUT SEASONALITY-MASTER.                                        
025300    PERFORM 1100-LOAD-SEASON-TABLE                                        
025400        UNTIL MORE-RECS = "NO".                                           
025500    CLOSE SEASONALITY-MASTER.                                             
025600    MOVE "YES" TO MORE-RECS.                                              
025700                                                                          
025800    OPEN INPUT ASIN-MASTER.                                               
025900    OPEN OUTPUT FORECAST-PRODUCT.                                         
026000    OPEN OUTPUT FORECAST-BRAND.                                           
026100    OPEN OUTPUT PRTOUT.                                                   
026200    PERFORM 9900-HEADING.                                                 
026300    PERFORM 9000-READ.                                                    
026400                                                                          
026500 1100-LOAD-SEASON-TABLE.                                                  
026600    READ SEASONALITY-MASTER INTO I-SEASON-REC                             
026700        AT END                                                            
026800            MOVE "NO" TO MORE-RECS                                        
026900        NOT AT END                                                        
027000            ADD 1 TO SEASON-CNT                                           
027100            SET SX-IDX TO SEASON-CNT                                      
027200            MOVE SE-SEASONALITY-ID                                        
027300              TO SE-ID (SX-IDX)                                           
027400            MOVE SE-SEASONALITY-NAME                                      
027500              TO SE-NAME (SX-IDX)                                         
027600            PERFORM 1110-LOAD-ONE-FACTOR                                  
027700                VARYING UN-IDX FROM 1 BY 1                                
027800                    UNTIL UN-IDX > 12                                     
027900    END-READ.                                                             
028000                                                                          
028100 1110-LOAD-ONE-FACTOR.                                                    
028200    MOVE SE-FACTOR-TBL (UN-IDX)                                           
028300      TO SE-UNITS (SX-IDX, UN-IDX).                                       
028400                                                                          
028500 2000-MAINLINE.                                                           
028600    ADD 1 TO C-PROCESSED-CNT.                                             
028700    IF PR-NO-BRAND                                                        
028800        ADD 1 TO C-NOBRAND-CNT                                            
028900    ELSE                                                                  
029000        PERFORM 2100-FIND-SEASONALITY                                     
029100        PERFORM 2200-CALC-MONTHLY-ARRAYS                                  
029200        PERFORM 2500-WRITE-PRODUCT-MONTHS                                 
029300        PERFORM 2700-ACCUM-BRAND                                          
029400    END-IF.                                                               
029500    PERFORM 9000-READ.                                                    
029600                                                                          
029700 2100-FIND-SEASONALITY.                                                   
029800    MOVE ZERO TO SAVE-SX-IDX.                                             
029900    IF SEASON-CNT > 0                                                     
030000        PERFORM 2110-SCAN-SEASON                                          
030100            VARYING SX-IDX FROM 1 BY 1                                    
030200                UNTIL SX-IDX > SEASON-CNT                                 
030300    END-IF.                                                               
030400                                                                          
030500 2110-SCAN-SEASON.                                                        
030600    IF SE-ID (SX-IDX) = PR-SEASONALITY-ID                                 
030700        SET SAVE-SX-IDX TO SX-IDX                                         
030800    END-IF.                                                               
030900                                                                          
031000*    --- DECIDE ZERO-FORECAST VS COMPUTED FORECAST, THEN FILL ---         
031100*    --- MONTH-UNITS/MONTH-REVENUE FOR ALL 12 MONTHS.    ---              
031200 2200-CALC-MONTHLY-ARRAYS.                                                
031300    IF PR-IS-EOL                                                          
031400        PERFORM 2250-ZERO-MONTHS                                          
031500        ADD 1 TO C-EOL-CNT                                                
031600    ELSE                                                                  
031700        IF SAVE-SX-IDX = ZERO                                             
031800            PERFORM 2250-ZERO-MONTHS                                      
031900            ADD 1 TO C-NOSEASON-CNT                                       
032000        ELSE                                                              
032100            COMPUTE BASE =                                                
032200                SE-UNITS (SAVE-SX-IDX, 8) +                               
032300                SE-UNITS (SAVE-SX-IDX, 9) +                               
032400                SE-UNITS (SAVE-SX-IDX, 10)                                
032500            IF SE-UNITS (SAVE-SX-IDX, 8) = ZERO                           
032600                    OR BASE = ZERO                                        
032700                PERFORM 2250-ZERO-MONTHS                                  
032800                ADD 1 TO C-NOSEASON-CNT                                   
032900            ELSE                                                          
033000                PERFORM 2300-CALC-ANNUAL-UNITS                            
033100                PERFORM 2400-CALC-ASP                                     
033200                PERFORM 2450-CALC-MONTHS                                  
033300                ADD 1 TO C-FORECAST-CNT                                   
033400            END-IF                                                        
033500        END-IF                                                            
033600    END-IF.                                                               
033700                                                                          
033800 2250-ZERO-MONTHS.                                                        
033900    PERFORM 2260-ZERO-ONE-MONTH                                           
034000        VARYING CALC-IDX FROM 1 BY 1                                      
034100            UNTIL CALC-IDX > 12.                                          
034200                                                                          
034300 2260-ZERO-ONE-MONTH.                                                     
034400    MOVE ZERO TO MONTH-UNITS (CALC-IDX).                                  
034500    MOVE ZERO TO MONTH-REVENUE (CALC-IDX).                                
034600                                                                          
034700*    --- ANNUAL-UNITS = L3M-UNITS SCALED UP BY THE GROUP'S    ---         
034800*    --- AUG/SEP/OCT FACTOR SHARE OF THE SEASONAL YEAR.       ---         
034900 2300-CALC-ANNUAL-UNITS.                                                  
035000    COMPUTE ANNUAL-UNITS ROUNDED =                                        
035100        PR-L3M-UNITS / BASE.                                              
035200                                                                          
035300*    --- ASP FALLBACK CHAIN -- L3M PRICE, THEN LTM PRICE,     ---         
035400*    --- THEN ZERO WHEN NEITHER WINDOW HAS ANY UNITS.         ---         
035500 2400-CALC-ASP.                                                           
035600    IF PR-L3M-UNITS > ZERO                                                
035700        COMPUTE ASP ROUNDED =                                             
035800            PR-L3M-REVENUE / PR-L3M-UNITS                                 
035900    ELSE                                                                  
036000        IF PR-LTM-UNITS > ZERO                                            
036100            COMPUTE ASP ROUNDED =                                         
036200                PR-LTM-REVENUE / PR-LTM-UNITS                             
036300        ELSE                                                              
036400            MOVE ZERO TO ASP                                              
036500        END-IF                                                            
036600    END-IF.                                                               
036700                                                                          
036800 2450-CALC-MONTHS.                                                        
036900    PERFORM 2460-CALC-ONE-MONTH                                           
037000        VARYING CALC-IDX FROM 1 BY 1                                      
037100            UNTIL CALC-IDX > 12.                                          
037200                                                                          
037300 2460-CALC-ONE-MONTH.                                                     
037400    MOVE FMN-TBL (CALC-IDX) TO CAL-MONTH.                                 
037500    COMPUTE MONTH-UNITS (CALC-IDX) ROUNDED =                              
037600        SE-UNITS (SAVE-SX-IDX, CAL-MONTH) *                               
037700        ANNUAL-UNITS.                                                     
037800    COMPUTE MONTH-REVENUE (CALC-IDX) ROUNDED =                            
037900        MONTH-UNITS (CALC-IDX) * ASP.                                     
038000                                                                          
038100*    --- WRITES 2 RECORDS (UNITS, REVENUE) PER FORECAST MONTH ---         
038200 2500-WRITE-PRODUCT-MONTHS.                                               
038300    PERFORM 2510-WRITE-ONE-MONTH                                          
038400        VARYING CALC-IDX FROM 1 BY 1                                      
038500            UNTIL CALC-IDX > 12.                                          
038600                                                                          
038700 2510-WRITE-ONE-MONTH.                                                    
038800    MOVE SPACES TO O-FCST-PROD-REC.                                       
038900    MOVE PR-ASIN-ID TO FC-KEY-ID.                                         
039000    MOVE FMD-TBL (CALC-IDX) TO FC-MONTH.                                  
039100    MOVE 'Net units' TO FC-METRIC.                                        
039200    MOVE MONTH-UNITS (CALC-IDX) TO FC-VALUE.                              
039300    WRITE O-FCST-PROD-REC.                                                
039400    MOVE SPACES TO O-FCST-PROD-REC.                                       
039500    MOVE PR-ASIN-ID TO FC-KEY-ID.                                         
039600    MOVE FMD-TBL (CALC-IDX) TO FC-MONTH.                                  
039700    MOVE 'Net revenue' TO FC-METRIC.                                      
039800    MOVE MONTH-REVENUE (CALC-IDX) TO FC-VALUE.                            
039900    WRITE O-FCST-PROD-REC.                                                
040000                                                                          
040100*    --- GET-OR-CREATE THE PRODUCT'S BRAND IN BRAND-TABLE  ---            
040200*    --- THEN ADD THIS PRODUCT'S 12 MONTHS INTO ITS TOTALS.   ---         
040300 2700-ACCUM-BRAND.                                                        
040400    MOVE ZERO TO SAVE-WN-IDX.                                             
040500    IF BRAND-CNT > 0                                                      
040600        PERFORM 2710-SCAN-BRAND                                           
040700            VARYING WN-IDX FROM 1 BY 1                                    
040800                UNTIL WN-IDX > BRAND-CNT                                  
040900    END-IF.                                                               
041000    IF SAVE-WN-IDX = ZERO                                                 
041100        PERFORM 2720-CREATE-BRAND-ENTRY                                   
041200    END-IF.                                                               
041300    PERFORM 2730-ADD-ONE-MONTH                                            
041400        VARYING CALC-IDX FROM 1 BY 1                                      
041500            UNTIL CALC-IDX > 12.                                          
041600                                                                          
041700 2710-SCAN-BRAND.                                                         
041800    IF WN-BRAND-ID (WN-IDX) = PR-BRAND-ID                                 
041900        SET SAVE-WN-IDX TO WN-IDX                                         
042000    END-IF.                                                               
042100                                                                          
042200 2720-CREATE-BRAND-ENTRY.                                                 
042300    ADD 1 TO BRAND-CNT.                                                   
042400    SET WN-IDX TO BRAND-CNT.                                              
042500    MOVE PR-BRAND-ID TO WN-BRAND-ID (WN-IDX).                             
042600    SET SAVE-WN-IDX TO WN-IDX.                                            
042700                                                                          
042800 2730-ADD-ONE-MONTH.                                                      
042900    ADD MONTH-UNITS (CALC-IDX)                                            
043000      TO WN-UNITS-TBL (SAVE-WN-IDX, CALC-IDX).                            
043100    ADD MONTH-REVENUE (CALC-IDX)                                          
043200      TO WN-REVENUE-TBL (SAVE-WN-IDX, CALC-IDX).                          
043300                                                                          
043400*    --- WRITES THE BRAND FORECAST FILE FROM BRAND-TABLE   ---            
043500 2800-BRAND-ROLLUP.                                                       
043600    PERFORM 2810-ROLLUP-ONE-BRAND                                         
043700        VARYING WN-IDX FROM 1 BY 1                                        
043800            UNTIL WN-IDX > BRAND-CNT.                                     
043900                                                                          
044000 2810-ROLLUP-ONE-BRAND.                                                   
044100    ADD 1 TO C-BRAND-CNT.                                                 
044200    PERFORM 2820-WRITE-ONE-BRAND-MONTH                                    
044300        VARYING CALC-IDX FROM 1 BY 1                                      
044400            UNTIL CALC-IDX > 12.                                          
044500                                                                          
044600 2820-WRITE-ONE-BRAND-MONTH.                                              
044700    MOVE SPACES TO O-FCST-BRND-REC.                                       
044800    MOVE WN-BRAND-ID (WN-IDX) TO FC-KEY-ID.                               
044900    MOVE FMD-TBL (CALC-IDX) TO FC-MONTH.                                  
045000    MOVE 'Net units' TO FC-METRIC.                                        
045100    MOVE WN-UNITS-TBL (WN-IDX, CALC-IDX) TO FC-VALUE.                     
045200    WRITE O-FCST-BRND-REC.                                                
045300    MOVE SPACES TO O-FCST-BRND-REC.                                       
045400    MOVE WN-BRAND-ID (WN-IDX) TO FC-KEY-ID.                               
045500    MOVE FMD-TBL (CALC-IDX) TO FC-MONTH.                                  
045600    MOVE 'Net revenue' TO FC-METRIC.                                      
045700    MOVE WN-REVENUE-TBL (WN-IDX, CALC-IDX) TO FC-VALUE.                   
045800    WRITE O-FCST-BRND-REC.                                                
045900                                                                          
046000 3000-CLOSING.                                                            
046100    MOVE C-PROCESSED-CNT TO O-PROCESSED-CNT.                              
046200    MOVE C-FORECAST-CNT  TO O-FORECAST-CNT.                               
046300    MOVE C-EOL-CNT       TO O-EOL-CNT.                                    
046400    MOVE C-NOSEASON-CNT  TO O-NOSEASON-CNT.                               
046500    MOVE C-NOBRAND-CNT   TO O-NOBRAND-CNT.                                
046600    MOVE C-BRAND-CNT     TO O-BRAND-CNT.                                  
046700    WRITE PRTLINE FROM FCST-TOTAL-LINE-1                                  
046800        AFTER ADVANCING 3 LINES.                                          
046900    WRITE PRTLINE FROM FCST-TOTAL-LINE-2                                  
047000        AFTER ADVANCING 2 LINES.                                          
047100    WRITE PRTLINE FROM FCST-TOTAL-LINE-3                                  
047200        AFTER ADVANCING 2 LINES.                                          
047300    WRITE PRTLINE FROM FCST-TOTAL-LINE-4                                  
047400        AFTER ADVANCING 2 LINES.                                          
047500    WRITE PRTLINE FROM FCST-TOTAL-LINE-5                                  
047600        AFTER ADVANCING 2 LINES.                                          
047700    WRITE PRTLINE FROM FCST-TOTAL-LINE-6                                  
047800        AFTER ADVANCING 2 LINES.                                          
047900    CLOSE ASIN-MASTER.                                                    
048000    CLOSE FORECAST-PRODUCT.                                               
048100    CLOSE FORECAST-BRAND.                                                 
048200    CLOSE PRTOUT.                                                         
048300                                                                          
048400 9000-READ.                                                               
048500    READ ASIN-MASTER                                                      
048600        AT END                                                            
048700            MOVE "NO" TO MORE-RECS                                        
048800    END-READ.                                                             
048900                                                                          
049000 9900-HEADING.                                                            
049100    ADD 1 TO C-PCTR.                                                      
049200    MOVE C-PCTR TO O-PCTR.                                                
049300    WRITE PRTLINE                                                         
049400        FROM COMPANY-TITLE                                                
049500            AFTER ADVANCING PAGE.                                         
049600                                                                          
