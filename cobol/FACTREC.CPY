000100*****************************************************************         
000200*   FACTREC  --  FINANCIAL FACT / SUMMARY RECORD LAYOUT        *          
000300*   ONE ROW PER (PRODUCT, MARKETPLACE, METRIC, MONTH) CELL.    *          
000400*   SAME LAYOUT SERVES THE RAW IMPORTED FACTS AND ALL THREE    *          
000500*   REBUILT SUMMARY TABLES (PRODUCT+MARKETPLACE, BRAND,        *          
000600*   CATEGORY) -- THE SUMMARY PASSES JUST LEAVE SOME KEYS AT    *          
000700*   ZERO OR 'ALL'.                                              *         
000800*****************************************************************         
000900* MAINTENANCE HISTORY                                          *          
001000*   05/11/89  D.KOVACH   REQ 8806 - ORIGINAL LAYOUT             *         
001100*   09/08/90  R.ENGLE    REQ 9041 - ADD CATEGORY-ID FOR THE     *         
001200*                        CATEGORY-LEVEL SUMMARY PASS            *         
001300*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - MONTH IS STORED AS    *         
001400*                        9(8) YYYYMMDD ALREADY, NO CHANGE       *         
001500*****************************************************************         
001600                                                                          
001700 01  FR-FACT-RECORD.                                                      
001800     05  FR-ASIN-ID          PIC 9(6).                                    
001900     05  FR-BRAND-ID         PIC 9(6).                                    
002000     05  FR-CATEGORY-ID      PIC 9(4).                                    
002100     05  FR-MARKETPLACE      PIC X(4).                                    
002200         88  FR-MP-ALL       VALUE 'ALL '.                                
002300     05  FR-METRIC           PIC X(20).                                   
002400     05  FR-MONTH            PIC 9(8).                                    
002500     05  FR-MONTH-GROUP REDEFINES FR-MONTH.                               
002600         10  FR-MONTH-YYYY   PIC 9(4).                                    
002700         10  FR-MONTH-MM     PIC 9(2).                                    
002800         10  FR-MONTH-DD     PIC 9(2).                                    
002900     05  FR-VALUE            PIC S9(11)V99.                               
003000     05  FR-VALUE-X REDEFINES FR-VALUE                                    
003100                              PIC X(13).                                  
003200     05  FILLER              PIC X(20).                                   
