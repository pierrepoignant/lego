000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLIMPF.                                          
000300 AUTHOR.                D. KOVACH.                                        
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          03/21/89.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900*****************************************************************         
001000* CHANGE LOG                                                   *          
001100*   03/21/89  D.KOVACH   REQ 8809 - ORIGINAL PROGRAM.  READS   *          
001200*                        THE SEMICOLON FINANCIAL EXTRACT AND   *          
001300*                        BUILDS THE BRAND / ASIN MASTERS AND   *          
001400*                        THE FINANCIAL FACT FILE.               *         
001500*   08/02/90  R.ENGLE    REQ 9040 - SUPPORT THE RAZOR-VENDOR    *         
001600*                        COLUMN LAYOUT (ASIN AS BOTH CODE AND   *         
001700*                        PRODUCT ID, NO STATUS COLUMN).          *        
001800*   02/09/92  S.PATEL    REQ 9204 - STRIP '(' ')' NEGATIVE      *         
001900*                        NOTATION FOR RAZOR VALUE CELLS.        *         
002000*   11/30/93  K.FARRIS   REQ 9390 - RAISE TABLE SIZES, PORTFOLIO*         
002100*                        HAS OUTGROWN THE ORIGINAL LIMITS.       *        
002200*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - MONTH HEADER PARSE    *         
002300*                        NOW ALWAYS STORES A 4-DIGIT YYYY, RAZOR*         
002400*                        2-DIGIT YEAR WINDOWED TO 20XX.          *        
002500*   03/14/00  M.ORTIZ    REQ 0016 - PROGRESS LINE EVERY 100     *         
002600*                        ROWS PER OPERATIONS REQUEST.            *        
002700*   08/09/02  T.SULLIVAN REQ 0212 - TABLE SCANS AND HEADER/      *        
002800*                        TOKENIZER LOOPS NO LONGER USE INLINE    *        
002900*                        PERFORM - OUT-OF-LINE PER SHOP STD.     *        
003000*   08/09/02  T.SULLIVAN REQ 0213 - DROPPED FUNCTION MOD, LENGTH,*        
003100*                        TRIM, NUMVAL, TEST-NUMVAL - HAND-ROLLED *        
003200*                        REPLACEMENTS, NO INTRINSIC FUNCTIONS.   *        
003300*   02/14/03  T.SULLIVAN REQ 0239 - HEADER-2 MONTH BUILDER HAD A *        
003400*                        10-DIGIT LEADING LITERAL IN THE YYYYMMDD*        
003500*                        COMPUTE, OVERFLOWING MONTH-TBL ON EVERY *        
003600*                        COLUMN.  CORRECTED TO 8 DIGITS.         *        
003700*****************************************************************         
003800* THIS PROGRAM IS THE IMPORT-FINANCIALS BATCH STEP.             *         
003900* INPUT IS A ';'-DELIMITED FLAT FILE WITH TWO HEADER LINES.     *         
004000* LINE 1 CARRIES METRIC NAMES (BLANK CELLS INHERIT THE METRIC   *         
004100* TO THEIR LEFT).  LINE 2 CARRIES THE ID COLUMNS FOLLOWED BY    *         
004200* MONTH LABELS.  EVERY DATA ROW GETS OR CREATES ITS BRAND AND   *         
004300* PRODUCT, THEN WRITES ONE FACT PER NON-BLANK VALUE CELL.       *         
004400*****************************************************************         
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.       IBM-370.                                          
004900 OBJECT-COMPUTER.       IBM-370.                                          
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600     SELECT FIN-IMPORT-FILE                                               
005700         ASSIGN TO FININPUT                                               
005800         ORGANIZATION IS LINE SEQUENTIAL.                                 
005900                                                                          
006000     SELECT BRAND-MASTER                                                  
006100         ASSIGN TO BRNDMAST                                               
006200         ORGANIZATION IS LINE SEQUENTIAL.                                 
006300                                                                          
006400     SELECT ASIN-MASTER                                                   
006500         ASSIGN TO ASINMAST                                               
006600         ORGANIZATION IS LINE SEQUENTIAL.                                 
006700                                                                          
006800     SELECT FACT-FILE                                                     
006900         ASSIGN TO FACTFILE                                               
007000         ORGANIZATION IS LINE SEQUENTIAL.                                 
007100                                                                          
007200     SELECT PRTOUT                                                        
007300         ASSIGN TO IMPFRPT                                                
007400         ORGANIZATION IS RECORD SEQUENTIAL.                               
007500                                                                          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800                                                                          
007900 FD  FIN-IMPORT-FILE                                                      
008000     LABEL RECORD IS STANDARD                                             
008100     RECORD CONTAINS 250 CHARACTERS                                       
008200     DATA RECORD IS I-FIN-LINE.                                           
008300 01  I-FIN-LINE                 PIC X(250).                               
008400                                                                          
008500 FD  BRAND-MASTER                                                         
008600     LABEL RECORD IS STANDARD                                             
008700     RECORD CONTAINS 181 CHARACTERS                                       
008800     DATA RECORD IS I-BRAND-REC.                                          
008900 01  I-BRAND-REC              PIC X(181).                                 
009000     COPY BRNDREC.                                                        
009100                                                                          
009200 FD  ASIN-MASTER                                                          
009300     LABEL RECORD IS STANDARD                                             
009400     RECORD CONTAINS 221 CHARACTERS                                       
009500     DATA RECORD IS I-ASIN-REC.                                           
009600 01  I-ASIN-REC              PIC X(221).                                  
009700     COPY PRODREC.                                                        
009800                                                                          
009900 FD  FACT-FILE                                                            
010000     LABEL RECORD IS STANDARD                                             
010100     RECORD CONTAINS 81 CHARACTERS                                        
010200     DATA RECORD IS O-FACT-REC.                                           
010300 01  O-FACT-REC               PIC X(81).                                  
010400     COPY FACTREC.                                                        
010500                                                                          
010600 FD  PRTOUT                                                               
010700     LABEL RECORD IS OMITTED                                              
010800     RECORD CONTAINS 132 CHARACTERS                                       
010900     LINAGE IS 60 WITH FOOTING AT 55                                      
011000     DATA RECORD IS PRTLINE.                                              
011100 01  PRTLINE                    PIC X(132).                               
011200                                                                          
011300 WORKING-STORAGE SECTION.                                                 
011400                                                                          
011500 01  WORK-AREA.                                                           
011600     05  MORE-RECS              PIC XXX    VALUE "YES".                   
011700     05  LAYOUT              PIC X(8)   VALUE 'INFINITE'.                 
011800         88  IS-INFINITE     VALUE 'INFINITE'.                            
011900         88  IS-RAZOR        VALUE 'RAZOR   '.                            
012000     05  HEADER-STATE        PIC 9      VALUE 1.                          
012100         88  NEED-HDR1       VALUE 1.                                     
012200         88  NEED-HDR2       VALUE 2.                                     
012300         88  HDRS-DONE       VALUE 3.                                     
012400     05  C-PCTR                 PIC 99     VALUE ZERO        COMP.        
012500     05  C-ROREAD            PIC 9(7)   VALUE ZERO        COMP.           
012600     05  C-FACTS-WRITTEN        PIC 9(7)   VALUE ZERO        COMP.        
012700     05  C-BRANDS-NEW           PIC 9(5)   VALUE ZERO        COMP.        
012800     05  C-PRODUCTS-NEW         PIC 9(5)   VALUE ZERO        COMP.        
012900     05  PROGRESS-QUOT       PIC 9(5)   VALUE ZERO        COMP.           
013000     05  PROGRESS-REM        PIC 9(3)   VALUE ZERO        COMP.           
013100                                                                          
013200     05  FILLER          PIC X(02).                                       
013300 01  I-DATE.                                                              
013400     05  I-YEAR                 PIC 9(4).                                 
013500     05  I-MONTH                PIC 99.                                   
013600     05  I-DAY                  PIC 99.                                   
013700                                                                          
013800*    --- TOKENIZER WORK AREA ---                                          
013900     05  FILLER          PIC X(02).                                       
014000 01  TOKEN-AREA.                                                          
014100     05  COL-COUNT            PIC 99   VALUE ZERO         COMP.           
014200     05  PTR                  PIC 9(3) VALUE 1            COMP.           
014300     05  LINE-LEN              PIC 9(3)  VALUE ZERO       COMP.           
014400     05  TOKEN                PIC X(40).                                  
014500     05  COL-TBL OCCURS 60 TIMES                                          
014600                             INDEXED BY COL-IDX                           
014700                                         PIC X(40).                       
014800     05  FILLER          PIC X(02).                                       
014900 01  COL-TBL-X REDEFINES COL-TBL.                                         
015000     05  COL-BYTES            PIC X(2400).                                
015100                                                                          
015200*    --- HEADER MAPS (ONE ENTRY PER VALUE COLUMN) ---                     
015300     05  FILLER          PIC X(02).                                       
015400 01  HEADER-MAPS.                                                         
015500     05  FIRST-VALUE-COL      PIC 99   VALUE 5            COMP.           
015600     05  METRIC-TBL OCCURS 60 TIMES                                       
015700                             INDEXED BY MET-IDX                           
015800                                         PIC X(20).                       
015900     05  MONTH-TBL OCCURS 60 TIMES                                        
016000                             INDEXED BY MTH-IDX                           
016100                                         PIC 9(8).                        
016200     05  FILLER          PIC X(02).                                       
016300 01  MONTH-TBL-X REDEFINES MONTH-TBL.                                     
016400     05  MONTH-BYTES           PIC X(480).                                
016500                                                                          
016600*    --- MONTH ABBREVIATION TABLE (HARD-CODED, CP2-STYLE) ---             
016700     05  FILLER          PIC X(02).                                       
016800 01  MONTH-NAMES.                                                         
016900     05  FILLER  PIC X(3)  VALUE 'JAN'.                                   
017000     05  FILLER  PIC X(3)  VALUE 'FEB'.                                   
017100     05  FILLER  PIC X(3)  VALUE 'MAR'.                                   
017200     05  FILLER  PIC X(3)  VALUE 'APR'.                                   
017300     05  FILLER  PIC X(3)  VALUE 'MAY'.                                   
017400     05  FILLER  PIC X(3)  VALUE 'JUN'.                                   
017500     05  FILLER  PIC X(3)  VALUE 'JUL'.                                   
017600     05  FILLER  PIC X(3)  VALUE 'AUG'.                                   
017700     05  FILLER  PIC X(3)  VALUE 'SEP'.                                   
017800     05  FILLER  PIC X(3)  VALUE 'OCT'.                                   
017900     05  FILLER  PIC X(3)  VALUE 'NOV'.                                   
018000     05  FILLER  PIC X(3)  VALUE 'DEC'.                                   
018100 01  MONTH-TABLE REDEFINES MONTH-NAMES.                                   
018200     05  MONTH-NAME-TBL OCCURS 12 TIMES                                   
018300                             INDEXED BY MON-IDX                           
018400                                         PIC X(3).                        
018500     05  FILLER          PIC X(02).                                       
018600 01  MONTH-SCAN          PIC 99   VALUE ZERO     COMP.                    
018700                                                                          
018800*    --- IN-MEMORY BRAND TABLE (GET-OR-CREATE) ---                        
018900 01  BRAND-TABLE.                                                         
019000     05  BRAND-CNT       PIC 9(4) VALUE ZERO     COMP.                    
019100     05  BRAND-ENTRY OCCURS 300 TIMES                                     
019200                             INDEXED BY BR-IDX.                           
019300         10  WB-BRAND-ID          PIC 9(6).                               
019400         10  WB-BRAND-NAME        PIC X(30).                              
019500         10  WB-CATEGORY-ID       PIC 9(4) VALUE ZERO.                    
019600         10  WB-GROUP-TAG         PIC X(10).                              
019700         05  FILLER          PIC X(02).                                   
019800 01  BRAND-ENTRY-X REDEFINES BRAND-ENTRY.                                 
019900     05  WB-ENTRY-BYTES           PIC X(15000).                           
020000                                                                          
020100*    --- IN-MEMORY PRODUCT TABLE (GET-OR-CREATE) ---                      
020200     05  FILLER          PIC X(02).                                       
020300 01  PRODUCT-TABLE.                                                       
020400     05  PROD-CNT        PIC 9(6) VALUE ZERO     COMP.                    
020500     05  PROD-ENTRY OCCURS 4000 TIMES                                     
020600                             INDEXED BY PR-IDX.                           
020700         10  WP-ASIN-ID            PIC 9(6).                              
020800         10  WP-ASIN-CODE          PIC X(20).                             
020900         10  WP-PRODUCT-ID         PIC X(20).                             
021000         10  WP-BRAND-ID           PIC 9(6).                              
021100         10  WP-STATUS             PIC X(20).                             
021200                                                                          
021300         05  FILLER          PIC X(02).                                   
021400 01  FOUND-SW                  PIC X(1)   VALUE 'N'.                      
021500     88  FOUND                 VALUE 'Y'.                                 
021600     88  NOT-FOUND              VALUE 'N'.                                
021700 01  CURR-BRAND-ID              PIC 9(6)  VALUE ZERO.                     
021800 01  CURR-ASIN-ID                PIC 9(6) VALUE ZERO.                     
021900 01  CURR-ASIN-CODE             PIC X(20).                                
022000 01  CELL-VALUE                  PIC S9(11)V99 VALUE ZERO.                
022100 01  CELL-NUMERIC-SW              PIC X(1) VALUE 'N'.                     
022200     88  CELL-IS-NUMERIC          VALUE 'Y'.                              
022300 01  YY-NUM                    PIC 99    VALUE ZERO.                      
022400                                                                          
022500*    --- HAND-ROLLED DECIMAL PARSE WORK AREA (NO NUMVAL) ---              
022600 01  NUMERIC-PARSE.                                                       
022700     05  NP-TOKEN          PIC X(20)  VALUE SPACES.                       
022800     05  NP-SIGN           PIC X(1)   VALUE SPACE.                        
022900     05  NP-VALID-SW       PIC X(1)   VALUE 'N'.                          
023000         88  NP-IS-VALID   VALUE 'Y'.                                     
023100     05  NP-WHOLE-LEN      PIC 9(2)   VALUE ZERO     COMP.                
023200     05  NP-FRAC-LEN       PIC 9(2)   VALUE ZERO     COMP.                
023300     05  NP-WHOLE-RAW      PIC X(9)   VALUE SPACES.                       
023400     05  NP-FRAC-RAW       PIC X(2)   VALUE SPACES.                       
023500     05  NP-WHOLE-A        PIC X(9)   VALUE SPACES                        
023600                                  JUSTIFIED RIGHT.                        
023700     05  NP-FRAC-A         PIC X(2)   VALUE SPACES                        
023800                                  JUSTIFIED RIGHT.                        
023900     05  NP-WHOLE-N REDEFINES NP-WHOLE-A                                  
024000                                  PIC 9(9).                               
024100     05  NP-FRAC-N  REDEFINES NP-FRAC-A                                   
024200                                  PIC 9(2).                               
024300     05  NP-RESULT         PIC S9(9)V99 VALUE ZERO.                       
024400                                                                          
024500     05  FILLER          PIC X(02).                                       
024600 01  COMPANY-TITLE.                                                       
024700     05  FILLER                  PIC X(6)   VALUE "DATE: ".               
024800     05  O-MONTH                 PIC 99.                                  
024900     05  FILLER                  PIC X      VALUE "/".                    
025000     05  O-DAY                   PIC 99.                                  
025100     05  FILLER                  PIC X      VALUE "/".                    
025200     05  O-YEAR                  PIC 9(4).                                
025300     05  FILLER                  PIC X(30)  VALUE SPACES.                 
025400     05  FILLER                  PIC X(29)  VALUE                         
025500         'IMPORT-FINANCIALS - FACT LOAD'.                                 
025600     05  FILLER                  PIC X(45) VALUE SPACES.                  
025700     05  FILLER                  PIC X(6)   VALUE "PAGE: ".               
025800     05  O-PCTR                  PIC Z9.                                  
025900                                                                          
026000 01  PROGRESS-LINE.                                                       
026100     05  FILLER                  PIC X(14) VALUE 'ROWS READ... '.         
026200     05  O-ROREAD             PIC ZZZ,ZZ9.                                
026300                                                                          
026400 01  TOTAL-LINE-1.                                                        
026500     05  FILLER             PIC X(20) VALUE 'TOTAL ROWS READ....'.        
026600     05  O-T-ROWS                PIC ZZZ,ZZ9.                             
026700 01  TOTAL-LINE-2.                                                        
026800     05  FILLER             PIC X(20) VALUE 'TOTAL FACTS WRITTEN'.        
026900     05  O-T-FACTS               PIC ZZZ,ZZ9.                             
027000 01  TOTAL-LINE-3.                                                        
027100     05  FILLER             PIC X(20) VALUE 'NEW BRANDS CREATED..'        
027200     05  O-T-BRANDS              PIC ZZ9.                                 
027300 01  TOTAL-LINE-4.                                                        
027400     05  FILLER             PIC X(20) VALUE 'NEW PRODUCTS CREATED'        
027500     05  O-T-PRODUCTS            PIC ZZ9.                                 
027600                                                                          
027700 PROCEDURE DIVISION.                                                      
027800                                                                          
027900 0000-CBLIMPF.                                                            
028000     PERFORM 1000-INIT.                                                   
028100     PERFORM 2000-MAINLINE                                                
028200         UNTIL MORE-RECS = "NO".                                          
028300     PERFORM 3000-CLOSING.                                                
028400     STOP RUN.                                                            
028500                                                                          
028600 1000-INIT.                                                               
028700     MOVE FUNCTION CURRENT-DATE TO I-DATE.                                
028800     MOVE I-MONTH TO O-MONTH.                                             
028900     MOVE I-DAY TO O-DAY.                                                 
029000     MOVE I-YEAR TO O-YEAR.                                               
029100     OPEN INPUT FIN-IMPORT-FILE.                                          
029200     OPEN INPUT BRAND-MASTER.                                             
029300     PERFORM 1100-LOAD-BRAND-TABLE                                        
029400         UNTIL MORE-RECS = "NO".                                          
029500     CLOSE BRAND-MASTER.                                                  
029600     MOVE "YES" TO MORE-RECS.                                             
029700     OPEN INPUT ASIN-MASTER.                                              
029800     PERFORM 1200-LOAD-PRODUCT-TABLE                                      
029900         UNTIL MORE-RECS = "NO".                                          
030000     CLOSE ASIN-MASTER.                                                   
030100     MOVE "YES" TO MORE-RECS.                                             
030200     OPEN OUTPUT FACT-FILE.                                               
030300     OPEN OUTPUT PRTOUT.                                                  
030400     PERFORM 9900-HEADING.                                                
030500     PERFORM 9000-READ-FIN.                                               
030600     SET NEED-HDR1 TO TRUE.                                               
030700                                                                          
030800 1100-LOAD-BRAND-TABLE.                                                   
030900     READ BRAND-MASTER INTO I-BRAND-REC                                   
031000         AT END                                                           
031100             MOVE "NO" TO MORE-RECS                                       
031200         NOT AT END                                                       
031300             ADD 1 TO BRAND-CNT                                           
031400             SET BR-IDX TO BRAND-CNT                                      
031500             MOVE BR-BRAND-ID   TO WB-BRAND-ID (BR-IDX)                   
031600             MOVE BR-BRAND-NAME TO WB-BRAND-NAME (BR-IDX)                 
031700             MOVE BR-CATEGORY-ID TO WB-CATEGORY-ID (BR-IDX)               
031800             MOVE BR-GROUP-TAG  TO WB-GROUP-TAG (BR-IDX)                  
031900     END-READ.                                                            
032000                                                                          
032100 1200-LOAD-PRODUCT-TABLE.                                                 
032200     READ ASIN-MASTER INTO I-ASIN-REC                                     
032300         AT END                                                           
032400             MOVE "NO" TO MORE-RECS                                       
032500         NOT AT END                                                       
032600             ADD 1 TO PROD-CNT                                            
032700             SET PR-IDX TO PROD-CNT                                       
032800             MOVE PR-ASIN-ID    TO WP-ASIN-ID (PR-IDX)                    
032900             MOVE PR-ASIN-CODE  TO WP-ASIN-CODE (PR-IDX)                  
033000             MOVE PR-PRODUCT-ID TO WP-PRODUCT-ID (PR-IDX)                 
033100             MOVE PR-BRAND-ID   TO WP-BRAND-ID (PR-IDX)                   
033200             MOVE PR-STATUS     TO WP-STATUS (PR-IDX)                     
033300     END-READ.                                                            
033400                                                                          
033500 2000-MAINLINE.                                                           
033600     ADD 1 TO C-ROREAD.                                                   
033700     IF C-ROREAD > 0                                                      
033800         DIVIDE C-ROREAD BY 100                                           
033900             GIVING PROGRESS-QUOT                                         
034000             REMAINDER PROGRESS-REM                                       
034100         IF PROGRESS-REM = 0                                              
034200             MOVE C-ROREAD TO O-ROREAD                                    
034300             WRITE PRTLINE FROM PROGRESS-LINE                             
034400                 AFTER ADVANCING 1 LINE                                   
034500         END-IF                                                           
034600     END-IF.                                                              
034700     PERFORM 2100-TOKENIZE.                                               
034800     EVALUATE TRUE                                                        
034900         WHEN NEED-HDR1                                                   
035000             PERFORM 2200-PARSE-HEADER-1                                  
035100             SET NEED-HDR2 TO TRUE                                        
035200         WHEN NEED-HDR2                                                   
035300             PERFORM 2300-PARSE-HEADER-2                                  
035400             SET HDRS-DONE TO TRUE                                        
035500         WHEN OTHER                                                       
035600             PERFORM 2400-PROCESS-DETAIL                                  
035700     END-EVALUATE.                                                        
035800     PERFORM 9000-READ-FIN.                                               
035900                                                                          
036000*    --- SPLIT THE ';'-DELIMITED LINE INTO COL-TBL ---                    
036100 2100-TOKENIZE.                                                           
036200     MOVE ZERO TO COL-COUNT.                                              
036300     MOVE 1 TO PTR.                                                       
036400     MOVE SPACES TO COL-BYTES.                                            
036500     MOVE 250 TO LINE-LEN.                                                
036600     PERFORM 2101-TRIM-LINE-LEN                                           
036700         UNTIL LINE-LEN = 0                                               
036800             OR I-FIN-LINE (LINE-LEN:1) NOT = SPACE.                      
036900     IF LINE-LEN = 0                                                      
037000         MOVE 250 TO LINE-LEN                                             
037100     END-IF.                                                              
037200     PERFORM 2102-TOKENIZE-ONE-COL                                        
037300         UNTIL PTR > LINE-LEN.                                            
037400                                                                          
037500*    --- BACK UP OVER TRAILING BLANKS TO FIND TRUE LENGTH ---             
037600 2101-TRIM-LINE-LEN.                                                      
037700     SUBTRACT 1 FROM LINE-LEN.                                            
037800                                                                          
037900 2102-TOKENIZE-ONE-COL.                                                   
038000     ADD 1 TO COL-COUNT.                                                  
038100     SET COL-IDX TO COL-COUNT.                                            
038200     UNSTRING I-FIN-LINE DELIMITED BY ';'                                 
038300         INTO COL-TBL (COL-IDX)                                           
038400         WITH POINTER PTR.                                                
038500                                                                          
038600*    --- HEADER LINE 1: METRIC NAMES, BLANK INHERITS LEFT ---             
038700 2200-PARSE-HEADER-1.                                                     
038800     SET MET-IDX TO 1.                                                    
038900     PERFORM 2205-PARSE-ONE-METRIC                                        
039000         VARYING COL-IDX FROM FIRST-VALUE-COL BY 1                        
039100             UNTIL COL-IDX > COL-COUNT.                                   
039200                                                                          
039300 2205-PARSE-ONE-METRIC.                                                   
039400     IF COL-TBL (COL-IDX) NOT = SPACES                                    
039500         MOVE COL-TBL (COL-IDX)                                           
039600                                 TO METRIC-TBL (MET-IDX)                  
039700     ELSE                                                                 
039800         IF MET-IDX > 1                                                   
039900             MOVE METRIC-TBL (MET-IDX - 1)                                
040000                                 TO METRIC-TBL (MET-IDX)                  
040100         END-IF                                                           
040200     END-IF.                                                              
040300     SET MET-IDX UP BY 1.                                                 
040400                                                                          
040500*    --- HEADER LINE 2: ID COLUMNS THEN MONTH LABELS ---                  
040600 2300-PARSE-HEADER-2.                                                     
040700     IF COL-TBL (4) NOT = SPACES                                          
040800         SET IS-INFINITE TO TRUE                                          
040900     ELSE                                                                 
041000         SET IS-RAZOR TO TRUE                                             
041100     END-IF.                                                              
041200     SET MTH-IDX TO 1.                                                    
041300     PERFORM 2305-PARSE-ONE-MONTH                                         
041400         VARYING COL-IDX FROM FIRST-VALUE-COL BY 1                        
041500             UNTIL COL-IDX > COL-COUNT.                                   
041600                                                                          
041700 2305-PARSE-ONE-MONTH.                                                    
041800     PERFORM 2310-PARSE-MONTH-LABEL.                                      
041900     SET MTH-IDX UP BY 1.                                                 
042000                                                                          
042100 2310-PARSE-MONTH-LABEL.                                                  
042200     MOVE ZERO TO MONTH-TBL (MTH-IDX).                                    
042300     MOVE ZERO TO MONTH-SCAN.                                             
042400     PERFORM 2315-SCAN-MONTH-NAME                                         
042500         VARYING MON-IDX FROM 1 BY 1                                      
042600             UNTIL MON-IDX > 12.                                          
042700     IF MONTH-SCAN > 0                                                    
042800         PERFORM 2320-BUILD-MONTH-VALUE                                   
042900     END-IF.                                                              
043000                                                                          
043100 2315-SCAN-MONTH-NAME.                                                    
043200     IF COL-TBL (COL-IDX) (1:3) =                                         
043300         MONTH-NAME-TBL (MON-IDX)                                         
043400         COMPUTE MONTH-SCAN = MON-IDX                                     
043500     END-IF.                                                              
043600                                                                          
043700*    --- 'JAN-24' OR (RAZOR) 'JAN 24' / 'JAN 2024' -> YYYYMMDD ---        
043800*    02/14/03 T.S. - WAS 10-DIGIT LITERAL, OVERFLOWED MONTH-TBL.          
043900 2320-BUILD-MONTH-VALUE.                                                  
044000     MOVE ZERO TO MONTH-TBL (MTH-IDX).                                    
044100     IF COL-TBL (COL-IDX) (6:2) IS NUMERIC                                
044200         MOVE COL-TBL (COL-IDX) (6:2) TO YY-NUM                           
044300         COMPUTE MONTH-TBL (MTH-IDX) =                                    
044400             20000000 +                                                   
044500             (MON-IDX * 100) +                                            
044600             1 +                                                          
044700             (YY-NUM * 10000)                                             
044800     END-IF.                                                              
044900                                                                          
045000*    --- DATA ROW: GET/CREATE BRAND, PRODUCT, WRITE FACTS ---             
045100 2400-PROCESS-DETAIL.                                                     
045200     PERFORM 2410-FIND-OR-CREATE-BRAND.                                   
045300     PERFORM 2430-FIND-OR-CREATE-PRODUCT.                                 
045400     PERFORM 2500-WRITE-FACTS.                                            
045500                                                                          
045600 2410-FIND-OR-CREATE-BRAND.                                               
045700     SET NOT-FOUND TO TRUE.                                               
045800     SET BR-IDX TO 1.                                                     
045900     PERFORM 2415-SCAN-BRAND                                              
046000         VARYING BR-IDX FROM 1 BY 1                                       
046100             UNTIL BR-IDX > BRAND-CNT.                                    
046200     IF NOT-FOUND                                                         
046300         PERFORM 2420-CREATE-BRAND                                        
046400     END-IF.                                                              
046500                                                                          
046600 2415-SCAN-BRAND.                                                         
046700     IF WB-BRAND-NAME (BR-IDX) = COL-TBL (2) (1:30)                       
046800         SET FOUND TO TRUE                                                
046900         MOVE WB-BRAND-ID (BR-IDX) TO CURR-BRAND-ID                       
047000     END-IF.                                                              
047100                                                                          
047200 2420-CREATE-BRAND.                                                       
047300     ADD 1 TO BRAND-CNT.                                                  
047400     ADD 1 TO C-BRANDS-NEW.                                               
047500     SET BR-IDX TO BRAND-CNT.                                             
047600     COMPUTE WB-BRAND-ID (BR-IDX) = 500000 + BRAND-CNT.                   
047700     MOVE COL-TBL (2) (1:30)    TO WB-BRAND-NAME (BR-IDX).                
047800     IF IS-INFINITE                                                       
047900         MOVE 'infinite  '         TO WB-GROUP-TAG (BR-IDX)               
048000     ELSE                                                                 
048100         MOVE 'razor     '         TO WB-GROUP-TAG (BR-IDX)               
048200     END-IF.                                                              
048300     MOVE WB-BRAND-ID (BR-IDX) TO CURR-BRAND-ID.                          
048400                                                                          
048500 2430-FIND-OR-CREATE-PRODUCT.                                             
048600     IF IS-INFINITE                                                       
048700         MOVE 'ASIN-'                TO CURR-ASIN-CODE (1:5)              
048800         MOVE COL-TBL (1) (1:15)   TO CURR-ASIN-CODE (6:15)               
048900     ELSE                                                                 
049000         MOVE COL-TBL (1) (1:20)   TO CURR-ASIN-CODE                      
049100     END-IF.                                                              
049200     SET NOT-FOUND TO TRUE.                                               
049300     PERFORM 2435-SCAN-PRODUCT                                            
049400         VARYING PR-IDX FROM 1 BY 1                                       
049500             UNTIL PR-IDX > PROD-CNT.                                     
049600     IF NOT-FOUND                                                         
049700         PERFORM 2440-CREATE-PRODUCT                                      
049800     END-IF.                                                              
049900                                                                          
050000 2435-SCAN-PRODUCT.                                                       
050100     IF WP-ASIN-CODE (PR-IDX) = CURR-ASIN-CODE                            
050200         SET FOUND TO TRUE                                                
050300         MOVE WP-ASIN-ID (PR-IDX) TO CURR-ASIN-ID                         
050400         IF WB-BRAND-NAME (BR-IDX) NOT = SPACES AND                       
050500                 COL-TBL (4) NOT = SPACES                                 
050600             MOVE CURR-BRAND-ID TO                                        
050700                 WP-BRAND-ID (PR-IDX)                                     
050800             MOVE COL-TBL (4) (1:20) TO                                   
050900                 WP-STATUS (PR-IDX)                                       
051000         END-IF                                                           
051100     END-IF.                                                              
051200                                                                          
051300 2440-CREATE-PRODUCT.                                                     
051400     ADD 1 TO PROD-CNT.                                                   
051500     ADD 1 TO C-PRODUCTS-NEW.                                             
051600     SET PR-IDX TO PROD-CNT.                                              
051700     COMPUTE WP-ASIN-ID (PR-IDX) = 700000 + PROD-CNT.                     
051800     MOVE CURR-ASIN-CODE       TO WP-ASIN-CODE (PR-IDX).                  
051900     IF IS-INFINITE                                                       
052000         MOVE COL-TBL (1) (1:20) TO WP-PRODUCT-ID (PR-IDX)                
052100         MOVE COL-TBL (4) (1:20) TO WP-STATUS (PR-IDX)                    
052200     ELSE                                                                 
052300         MOVE CURR-ASIN-CODE     TO WP-PRODUCT-ID (PR-IDX)                
052400         MOVE SPACES                TO WP-STATUS (PR-IDX)                 
052500     END-IF.                                                              
052600     MOVE CURR-BRAND-ID         TO WP-BRAND-ID (PR-IDX).                  
052700     MOVE WP-ASIN-ID (PR-IDX)   TO CURR-ASIN-ID.                          
052800                                                                          
052900*    --- ONE FACT RECORD PER NON-BLANK, NUMERIC VALUE CELL ---            
053000 2500-WRITE-FACTS.                                                        
053100     SET MET-IDX TO 1.                                                    
053200     SET MTH-IDX TO 1.                                                    
053300     PERFORM 2505-WRITE-ONE-FACT                                          
053400         VARYING COL-IDX FROM FIRST-VALUE-COL BY 1                        
053500             UNTIL COL-IDX > COL-COUNT.                                   
053600                                                                          
053700 2505-WRITE-ONE-FACT.                                                     
053800     PERFORM 2600-CLEAN-VALUE.                                            
053900     IF CELL-IS-NUMERIC                                                   
054000         MOVE CURR-ASIN-ID          TO FR-ASIN-ID                         
054100         MOVE CURR-BRAND-ID         TO FR-BRAND-ID                        
054200         MOVE ZERO                     TO FR-CATEGORY-ID                  
054300         MOVE COL-TBL (3) (1:4)     TO FR-MARKETPLACE                     
054400         MOVE METRIC-TBL (MET-IDX) TO FR-METRIC                           
054500         MOVE MONTH-TBL (MTH-IDX)   TO FR-MONTH                           
054600         MOVE CELL-VALUE             TO FR-VALUE                          
054700         WRITE O-FACT-REC                                                 
054800         ADD 1 TO C-FACTS-WRITTEN                                         
054900     END-IF.                                                              
055000     SET MET-IDX UP BY 1.                                                 
055100     SET MTH-IDX UP BY 1.                                                 
055200                                                                          
055300*    --- STRIP '$', ',', SPACES; RAZOR '(X)' MEANS -X ---                 
055400 2600-CLEAN-VALUE.                                                        
055500     MOVE SPACES TO TOKEN.                                                
055600     MOVE ZERO TO CELL-VALUE.                                             
055700     SET NOT-FOUND TO TRUE.                                               
055800     MOVE COL-TBL (COL-IDX) TO TOKEN.                                     
055900     IF TOKEN = SPACES OR TOKEN = '-'                                     
056000         SET CELL-NUMERIC-SW TO 'N'                                       
056100     ELSE                                                                 
056200         INSPECT TOKEN REPLACING ALL '$' BY SPACE                         
056300         INSPECT TOKEN REPLACING ALL ',' BY SPACE                         
056400         IF IS-RAZOR AND TOKEN (1:1) = '('                                
056500             MOVE '-' TO TOKEN (1:1)                                      
056600             INSPECT TOKEN REPLACING ALL ')' BY SPACE                     
056700         END-IF                                                           
056800         MOVE TOKEN TO NP-TOKEN                                           
056900         PERFORM 2610-VALIDATE-VALUE                                      
057000         IF NP-IS-VALID                                                   
057100             PERFORM 2620-PARSE-DECIMAL                                   
057200             MOVE NP-RESULT TO CELL-VALUE                                 
057300             MOVE 'Y' TO CELL-NUMERIC-SW                                  
057400         ELSE                                                             
057500             MOVE 'N' TO CELL-NUMERIC-SW                                  
057600         END-IF                                                           
057700     END-IF.                                                              
057800                                                                          
057900*    --- CONFIRM THE TOKEN IS ALL DIGITS, OPTIONAL SIGN/POINT ---         
058000 2610-VALIDATE-VALUE.                                                     
058100     MOVE 'Y' TO NP-VALID-SW.                                             
058200     MOVE SPACES TO NP-WHOLE-RAW NP-FRAC-RAW.                             
058300     MOVE ZERO   TO NP-WHOLE-LEN NP-FRAC-LEN.                             
058400     MOVE SPACE  TO NP-SIGN.                                              
058500     IF NP-TOKEN (1:1) = '-'                                              
058600         MOVE '-' TO NP-SIGN                                              
058700         UNSTRING NP-TOKEN (2:19) DELIMITED BY '.'                        
058800             INTO NP-WHOLE-RAW COUNT IN NP-WHOLE-LEN                      
058900                  NP-FRAC-RAW  COUNT IN NP-FRAC-LEN                       
059000     ELSE                                                                 
059100         UNSTRING NP-TOKEN DELIMITED BY '.'                               
059200             INTO NP-WHOLE-RAW COUNT IN NP-WHOLE-LEN                      
059300                  NP-FRAC-RAW  COUNT IN NP-FRAC-LEN                       
059400     END-IF.                                                              
059500     IF NP-WHOLE-LEN = 0                                                  
059600         MOVE 'N' TO NP-VALID-SW                                          
059700     ELSE                                                                 
059800         IF NP-WHOLE-RAW (1:NP-WHOLE-LEN) IS NOT NUMERIC                  
059900             MOVE 'N' TO NP-VALID-SW                                      
060000         END-IF                                                           
060100     END-IF.                                                              
060200     IF NP-FRAC-LEN > 0                                                   
060300         IF NP-FRAC-RAW (1:NP-FRAC-LEN) IS NOT NUMERIC                    
060400             MOVE 'N' TO NP-VALID-SW                                      
060500         END-IF                                                           
060600     END-IF.                                                              
060700                                                                          
060800*    --- RIGHT-JUSTIFY AND ZERO-FILL FOR THE NUMERIC VALUE ---            
060900 2620-PARSE-DECIMAL.                                                      
061000     MOVE SPACES TO NP-WHOLE-A NP-FRAC-A.                                 
061100     MOVE NP-WHOLE-RAW (1:NP-WHOLE-LEN) TO NP-WHOLE-A.                    
061200     IF NP-FRAC-LEN > 0                                                   
061300         MOVE NP-FRAC-RAW (1:NP-FRAC-LEN) TO NP-FRAC-A                    
061400     END-IF.                                                              
061500     INSPECT NP-WHOLE-A REPLACING ALL SPACE BY ZERO.                      
061600     INSPECT NP-FRAC-A REPLACING ALL SPACE BY ZERO.                       
061700     COMPUTE NP-RESULT =                                                  
061800         NP-WHOLE-N + (NP-FRAC-N / 100).                                  
061900     IF NP-SIGN = '-'                                                     
062000         COMPUTE NP-RESULT = NP-RESULT * -1                               
062100     END-IF.                                                              
062200                                                                          
062300 3000-CLOSING.                                                            
062400     MOVE C-ROREAD       TO O-T-ROWS.                                     
062500     MOVE C-FACTS-WRITTEN    TO O-T-FACTS.                                
062600     MOVE C-BRANDS-NEW       TO O-T-BRANDS.                               
062700     MOVE C-PRODUCTS-NEW     TO O-T-PRODUCTS.                             
062800     WRITE PRTLINE FROM TOTAL-LINE-1 AFTER ADVANCING 2 LINES.             
062900     WRITE PRTLINE FROM TOTAL-LINE-2 AFTER ADVANCING 1 LINES.             
063000     WRITE PRTLINE FROM TOTAL-LINE-3 AFTER ADVANCING 1 LINES.             
063100     WRITE PRTLINE FROM TOTAL-LINE-4 AFTER ADVANCING 1 LINES.             
063200     CLOSE FIN-IMPORT-FILE.                                               
063300     CLOSE FACT-FILE.                                                     
063400     CLOSE PRTOUT.                                                        
063500     OPEN OUTPUT BRAND-MASTER.                                            
063600     PERFORM 3100-REWRITE-BRANDS                                          
063700         VARYING BR-IDX FROM 1 BY 1                                       
063800             UNTIL BR-IDX > BRAND-CNT.                                    
063900     CLOSE BRAND-MASTER.                                                  
064000     OPEN OUTPUT ASIN-MASTER.                                             
064100     PERFORM 3200-REWRITE-PRODUCTS                                        
064200         VARYING PR-IDX FROM 1 BY 1                                       
064300             UNTIL PR-IDX > PROD-CNT.                                     
064400     CLOSE ASIN-MASTER.                                                   
064500                                                                          
064600 3100-REWRITE-BRANDS.                                                     
064700     MOVE SPACES            TO I-BRAND-REC.                               
064800     MOVE WB-BRAND-ID (BR-IDX)    TO BR-BRAND-ID.                         
064900     MOVE WB-BRAND-NAME (BR-IDX)  TO BR-BRAND-NAME.                       
065000     MOVE WB-CATEGORY-ID (BR-IDX) TO BR-CATEGORY-ID.                      
065100     MOVE WB-GROUP-TAG (BR-IDX)   TO BR-GROUP-TAG.                        
065200     WRITE I-BRAND-REC.                                                   
065300                                                                          
065400 3200-REWRITE-PRODUCTS.                                                   
065500     MOVE SPACES             TO I-ASIN-REC.                               
065600     MOVE WP-ASIN-ID (PR-IDX)     TO PR-ASIN-ID.                          
065700     MOVE WP-ASIN-CODE (PR-IDX)   TO PR-ASIN-CODE.                        
065800     MOVE WP-PRODUCT-ID (PR-IDX)  TO PR-PRODUCT-ID.                       
065900     MOVE WP-BRAND-ID (PR-IDX)    TO PR-BRAND-ID.                         
066000     MOVE WP-STATUS (PR-IDX)      TO PR-STATUS.                           
066100     WRITE I-ASIN-REC.                                                    
066200                                                                          
066300 9000-READ-FIN.                                                           
066400     READ FIN-IMPORT-FILE                                                 
066500         AT END                                                           
066600             MOVE "NO" TO MORE-RECS                                       
066700     END-READ.                                                            
066800                                                                          
066900 9900-HEADING.                                                            
067000     ADD 1 TO C-PCTR.                                                     
067100     MOVE C-PCTR TO O-PCTR.                                               
067200     WRITE PRTLINE FROM COMPANY-TITLE                                     
067300         AFTER ADVANCING PAGE.                                            
