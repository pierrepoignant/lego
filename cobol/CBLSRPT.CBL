000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.            CBLSRPT.                                          
000300 AUTHOR.                R. ENGLE.                                         
000400 INSTALLATION.          PORTFOLIO DATA PROCESSING CTR.                    
000500 DATE-WRITTEN.          09/08/90.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000800                                                                          
000900******************************************************************        
001000* CHANGE LOG                                                     *        
001100*   09/08/90  R.ENGLE    REQ 9041 - ORIGINAL PROGRAM.  PRINTS THE*        
001200*                        NIGHTLY PORTFOLIO SUMMARY - COUNTS, TOP *        
001300*                        BRANDS, MARKETPLACE VOLUME AND THE TOP  *        
001400*                        REVENUE LINES OF THE LATEST FACT MONTH. *        
001500*   06/02/94  D.KOVACH   REQ 9417 - ADD TOP-5 NET REVENUE LINES  *        
001600*                        SECTION PER THE PORTFOLIO DESK REQUEST. *        
001700*   01/06/99  M.ORTIZ    REQ 9902 - Y2K - FACT MONTH IS STORED AS*        
001800*                        9(8) YYYYMMDD ALREADY, NO CHANGE NEEDED.*        
001900*   07/19/01  T.SULLIVAN REQ 0143 - STATUS AND MARKETPLACE TABLES*        
002000*                        NOW GET-OR-CREATE INSTEAD OF HARD-CODED,*        
002100*                        SINCE THE DESK KEEPS ADDING NEW ONES.   *        
002200*   02/14/03  T.SULLIVAN REQ 0239 - TOP-5 REVENUE SCAN COMPARED  *        
002300*                        FR-METRIC AGAINST AN EXACT-CASE LITERAL.*        
002400*                        NOW USES METRIC-WORK/88 LIKE STEP2,     *        
002500*                        PER THE CBLLTMM/CBLSEAS IDIOM.          *        
002600******************************************************************        
002700* THIS PROGRAM IS THE SUMMARY-REPORT BATCH STEP.  IT MAKES ONE   *        
002800* PASS OVER THE ASIN MASTER TO COUNT PRODUCTS BY STATUS AND BY   *        
002900* BRAND, ONE PASS OVER THE FACT FILE TO TALLY MARKETPLACES,      *        
003000* METRICS AND THE EARLIEST/LATEST FACT MONTH, AND A SECOND FACT  *        
003100* PASS TO PICK THE TOP 5 NET REVENUE LINES OF THE LATEST MONTH.  *        
003200* ALL BREAKDOWN TABLES ARE SORTED IN MEMORY BEFORE PRINTING -    *        
003300* NO SORT VERB, THE TABLES ARE SMALL.                            *        
003400******************************************************************        
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.       IBM-370.                                          
003900 OBJECT-COMPUTER.       IBM-370.                                          
004000 SPECIAL-NAMES.                                                           
004100    C01 IS TOP-OF-FORM.                                                   
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600    SELECT ASIN-MASTER                                                    
004700        ASSIGN TO ASINMAST                                                
004800        ORGANIZATION IS LINE SEQUENTIAL.                                  
004900                                                                          
005000    SELECT BRAND-MASTER                                                   
005100        ASSIGN TO BRNDMAST                                                
005200        ORGANIZATION IS LINE SEQUENTIAL.                                  
005300                                                                          
005400    SELECT FACT-FILE                                                      
005500        ASSIGN TO FACTFILE                                                
005600        ORGANIZATION IS LINE SEQUENTIAL.                                  
005700                                                                          
005800    SELECT PRTOUT                                                         
005900        ASSIGN TO SRPTRPT                                                 
006000        ORGANIZATION IS RECORD SEQUENTIAL.                                
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  ASIN-MASTER                                                          
006600    LABEL RECORD IS STANDARD                                              
006700    RECORD CONTAINS 221 CHARACTERS                                        
006800    DATA RECORD IS I-ASIN-REC.                                            
006900 01  I-ASIN-REC              PIC X(221).                                  
007000    COPY PRODREC.                                                         
007100                                                                          
007200 FD  BRAND-MASTER                                                         
007300    LABEL RECORD IS STANDARD                                              
007400    RECORD CONTAINS 181 CHARACTERS                                        
007500    DATA RECORD IS I-BRAND-REC.                                           
007600 01  I-BRAND-REC             PIC X(181).                                  
007700    COPY BRNDREC.                                                         
007800                                                                          
007900 FD  FACT-FILE                                                            
008000    LABEL RECORD IS STANDARD                                              
008100    RECORD CONTAINS 81 CHARACTERS                                         
008200    DATA RECORD IS I-FACT-REC.                                            
008300 01  I-FACT-REC              PIC X(81).                                   
008400    COPY FACTREC.                                                         
008500                                                                          
008600 FD  PRTOUT                                                               
008700    LABEL RECORD IS OMITTED                                               
008800    RECORD CONTAINS 132 CHARACTERS                                        
008900    LINAGE IS 60 WITH FOOTING AT 55                                       
009000    DATA RECORD IS PRTLINE.                                               
009100 01  PRTLINE                 PIC X(132).                                  
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400 01  WORK-AREA.                                                           
009500    05  MORE-RECS              PIC XXX  VALUE "YES".                      
009600    05  C-PCTR                 PIC 99   VALUE ZERO     COMP.              
009700                                                                          
009800    05  FILLER          PIC X(02).                                        
009900 01  I-DATE.                                                              
010000    05  I-YEAR                 PIC 9(4).                                  
010100    05  I-MONTH                PIC 99.                                    
010200    05  I-DAY                  PIC 99.                                    
010300    05  FILLER          PIC X(02).                                        
010400 01  I-DATE-N REDEFINES I-DATE  PIC 9(8).                                 
010500                                                                          
010600*    --- CASE-INSENSITIVE METRIC TEST (NO UPPER-CASE FUNC) ---            
010700    05  FILLER          PIC X(02).                                        
010800 01  METRIC-CHECK.                                                        
010900    05  METRIC-WORK         PIC X(20).                                    
011000        88  METRIC-IS-REVENUE VALUE                                       
011100                'Net revenue         '                                    
011200                'NET REVENUE         '                                    
011300                'net revenue         '                                    
011400                'Net Revenue         '.                                   
011500                                                                          
011600*    --- PRODUCT-ID LOOKUP TABLE, LOADED WITH THE ASIN PASS ---           
011700 01  PRODUCT-TABLE.                                                       
011800    05  PROD-CNT        PIC 9(4) VALUE ZERO     COMP.                     
011900    05  WP-ENTRY OCCURS 4000 TIMES                                        
012000                            INDEXED BY WP-IDX.                            
012100        10  WP-ASIN-ID            PIC 9(6).                               
012200        10  WP-ASIN-ID-X REDEFINES WP-ASIN-ID                             
012300                                  PIC X(6).                               
012400        10  WP-PRODUCT-ID         PIC X(20).                              
012500                                                                          
012600*    --- BRAND TABLE WITH RUNNING PRODUCT COUNT ---                       
012700        05  FILLER          PIC X(02).                                    
012800 01  BRAND-TABLE.                                                         
012900    05  BRAND-CNT       PIC 9(4) VALUE ZERO     COMP.                     
013000    05  WN-ENTRY OCCURS 300 TIMES                                         
013100                            INDEXED BY WN-IDX.                            
013200        10  WN-BRAND-ID           PIC 9(6).                               
013300        10  WN-BRAND-ID-X REDEFINES WN-BRAND-ID                           
013400                                  PIC X(6).                               
013500        10  WN-BRAND-NAME         PIC X(30).                              
013600        10  WN-PRODUCT-CNT        PIC 9(6) COMP.                          
013700                                                                          
013800        05  FILLER          PIC X(02).                                    
013900 01  SAVE-WN-IDX            USAGE INDEX.                                  
014000                                                                          
014100*    --- STATUS TALLY, GET-OR-CREATE, SORTED DESC AT PRINT ---            
014200 01  STATUS-TABLE.                                                        
014300    05  STATUS-CNT      PIC 9(4) VALUE ZERO     COMP.                     
014400    05  ST-ENTRY OCCURS 20 TIMES                                          
014500                            INDEXED BY ST-IDX.                            
014600        10  ST-NAME            PIC X(20).                                 
014700        10  ST-COUNT           PIC 9(6) COMP.                             
014800        05  FILLER          PIC X(02).                                    
014900 01  SAVE-ST-IDX             USAGE INDEX.                                 
015000                                                                          
015100*    --- MARKETPLACE TALLY, GET-OR-CREATE, SORTED DESC ---                
015200 01  MKT-TABLE.                                                           
015300    05  MKT-CNT         PIC 9(4) VALUE ZERO     COMP.                     
015400    05  MK-ENTRY OCCURS 20 TIMES                                          
015500                            INDEXED BY MK-IDX.                            
015600        10  MK-CODE            PIC X(4).                                  
015700        10  MK-COUNT           PIC 9(6) COMP.                             
015800        05  FILLER          PIC X(02).                                    
015900 01  SAVE-MK-IDX             USAGE INDEX.                                 
016000                                                                          
016100*    --- DISTINCT METRIC TALLY, GET-OR-CREATE, SORTED ASC ---             
016200 01  METRIC-TABLE.                                                        
016300    05  METRIC-CNT      PIC 9(4) VALUE ZERO     COMP.                     
016400    05  MT-ENTRY OCCURS 20 TIMES                                          
016500                            INDEXED BY MT-IDX.                            
016600        10  MT-NAME            PIC X(20).                                 
016700        05  FILLER          PIC X(02).                                    
016800 01  SAVE-MT-IDX             USAGE INDEX.                                 
016900                                                                          
017000*    --- RUNNING TOP-5 NET REVENUE LINES, INSERTION-SORTED ---            
017100 01  TOP5-TABLE.                                                          
017200    05  TOP5-CNT        PIC 9    VALUE ZERO     COMP.                     
017300    05  T5-ENTRY OCCURS 5 TIMES                                           
017400                            INDEXED BY T5-IDX.                            
017500        10  T5-PRODUCT-ID      PIC X(12).                                 
017600        10  T5-BRAND-NAME      PIC X(20).                                 
017700        10  T5-MARKETPLACE     PIC X(4).                                  
017800        10  T5-METRIC          PIC X(15).                                 
017900        10  T5-MONTH           PIC 9(8).                                  
018000        10  T5-VALUE           PIC S9(11)V99.                             
018100        05  FILLER          PIC X(02).                                    
018200 01  HOLD-T5-ENTRY.                                                       
018300    05  HT5-PRODUCT-ID      PIC X(12).                                    
018400    05  HT5-BRAND-NAME      PIC X(20).                                    
018500    05  HT5-MARKETPLACE     PIC X(4).                                     
018600    05  HT5-METRIC          PIC X(15).                                    
018700    05  HT5-MONTH           PIC 9(8).                                     
018800    05  HT5-VALUE           PIC S9(11)V99.                                
018900    05  FILLER          PIC X(02).                                        
019000 01  HOLD-BRAND-ENTRY.                                                    
019100    05  HB-BRAND-ID         PIC 9(6).                                     
019200    05  HB-BRAND-NAME       PIC X(30).                                    
019300    05  HB-PRODUCT-CNT      PIC 9(6) COMP.                                
019400                                                                          
019500    05  FILLER          PIC X(02).                                        
019600 01  SCRATCH-AREA.                                                        
019700    05  TOT-BRANDS          PIC 9(6) VALUE ZERO   COMP.                   
019800    05  TOT-PRODUCTS        PIC 9(6) VALUE ZERO   COMP.                   
019900    05  TOT-FACTS           PIC 9(8) VALUE ZERO   COMP.                   
020000    05  EARLIEST-MONTH      PIC 9(8) VALUE 99999999 COMP.                 
020100    05  LATEST-MONTH        PIC 9(8) VALUE ZERO   COMP.                   
020200    05  SWAP-FLAG           PIC X    VALUE 'N'.                           
020300        88  MORE-SWAPS      VALUE 'Y'.                                    
020400    05  HOLD-NAME           PIC X(30).                                    
020500    05  HOLD-ID             PIC 9(6).                                     
020600    05  HOLD-COUNT          PIC 9(6) COMP.                                
020700    05  HOLD-CODE           PIC X(4).                                     
020800    05  OUTER-IDX           PIC 9(4) VALUE ZERO   COMP.                   
020900                                                                          
021000    05  FILLER          PIC X(02).                                        
021100 01  COMPANY-TITLE.                                                       
021200    05  FILLER                 PIC X(6) VALUE "DATE:".                    
021300    05  O-MONTH                PIC 99.                                    
021400    05  FILLER                 PIC X    VALUE "/".                        
021500    05  O-DAY                  PIC 99.                                    
021600    05  FILLER                 PIC X    VALUE "/".                        
021700    05  O-YEAR                 PIC 9(4).                                  
021800    05  FILLER                 PIC X(26) VALUE SPACES.                    
021900    05  FILLER                 PIC X(29)                                  
022000                             VALUE 'PORTFOLIO SUMMARY REPORT'.            
022100    05  FILLER                 PIC X(31) VALUE SPACES.                    
022200    05  FILLER                 PIC X(6) VALUE "PAGE:".                    
022300    05  O-PCTR                 PIC Z9.                                    
022400                                                                          
022500 01  SRPT-SEP-LINE.                                                       
022600    05  FILLER                 PIC X(80) VALUE ALL '='.                   
022700    05  FILLER                 PIC X(52) VALUE SPACES.                    
022800                                                                          
022900 01  SRPT-SECTION-LINE.                                                   
023000    05  O-SECTION-TITLE        PIC X(40).                                 
023100    05  FILLER                 PIC X(92) VALUE SPACES.                    
023200                                                                          
023300 01  SRPT-STATS-LINE.                                                     
023400    05  O-STATS-LABEL          PIC X(25).                                 
023500    05  O-STATS-COUNT          PIC ZZZ,ZZZ,ZZ9.                           
023600    05  FILLER                 PIC X(94) VALUE SPACES.                    
023700                                                                          
023800 01  SRPT-STATUS-LINE.                                                    
023900    05  FILLER                 PIC X(4)  VALUE SPACES.                    
024000    05  O-STATUS-NAME          PIC X(20).                                 
024100    05  O-STATUS-COUNT         PIC ZZZ,ZZ9.                               
024200    05  FILLER                 PIC X(94) VALUE SPACES.                    
024300                                                                          
024400 01  SRPT-BRAND-LINE.                                                     
024500    05  FILLER                 PIC X(4)  VALUE SPACES.                    
024600    05  O-BRAND-RANK           PIC Z9.                                    
024700    05  FILLER                 PIC X(2)  VALUE SPACES.                    
024800    05  O-BRAND-NAME           PIC X(30).                                 
024900    05  O-BRAND-PROD-CNT       PIC ZZZ,ZZ9.                               
025000    05  FILLER                 PIC X(81) VALUE SPACES.                    
025100                                                                          
025200 01  SRPT-MKT-LINE.                                                       
025300    05  FILLER                 PIC X(4)  VALUE SPACES.                    
025400    05  O-MKT-CODE             PIC X(4).                                  
025500    05  FILLER                 PIC X(4)  VALUE SPACES.                    
025600    05  O-MKT-COUNT            PIC ZZZ,ZZ9.                               
025700    05  FILLER                 PIC X(108) VALUE SPACES.                   
025800                                                                          
025900 01  SRPT-METRIC-LINE.                                                    
026000    05  FILLER                 PIC X(4)  VALUE SPACES.                    
026100    05  O-METRIC-NAME          PIC X(20).                                 
026200    05  FILLER                 PIC X(108) VALUE SPACES.                   
026300                                                                          
026400 01  SRPT-DATE-LINE.                                                      
026500    05  FILLER                 PIC X(16) VALUE 'EARLIEST MONTH:'.         
026600    05  O-EARLIEST-MONTH       PIC 9(8).                                  
026700    05  FILLER                 PIC X(6)  VALUE SPACES.                    
026800    05  FILLER                 PIC X(14) VALUE 'LATEST MONTH:'.           
026900    05  O-LATEST-MONTH         PIC 9(8).                                  
027000    05  FILLER                 PIC X(76) VALUE SPACES.                    
027100                                                                          
027200 01  SRPT-REV-HDR.                                                        
027300    05  FILLER                 PIC X(4)  VALUE SPACES.                    
027400    05  FILLER                 PIC X(12) VALUE 'PRODUCT-ID'.              
027500    05  FILLER                 PIC X(20) VALUE 'BRAND'.                   
027600    05  FILLER                 PIC X(4)  VALUE 'MP'.                      
027700    05  FILLER                 PIC X(15) VALUE 'METRIC'.                  
027800    05  FILLER                 PIC X(12) VALUE 'MONTH'.                   
027900    05  FILLER                 PIC X(15) VALUE 'VALUE'.                   
028000    05  FILLER                 PIC X(50) VALUE SPACES.                    
028100                                                                          
028200 01  SRPT-REV-LINE.                                                       
028300    05  FILLER                 PIC X(4)  VALUE SPACES.                    
028400    05  O-REV-PRODUCT-ID       PIC X(12).                                 
028500    05  O-REV-BRAND            PIC X(20).                                 
028600    05  O-REV-MKT              PIC X(4).                                  
028700    05  O-REV-METRIC           PIC X(15).                                 
028800    05  O-REV-MONTH            PIC 9(8).                                  
028900    05  FILLER                 PIC X(4)  VALUE SPACES.                    
029000    05  O-REV-VALUE            PIC $$$,$$$,$$9.99-.                       
029100    05  FILLER                 PIC X(36) VALUE SPACES.                    
029200                                                                          
029300 PROCEDURE DIVISION.                                                      
029400                                                                          
029500 0000-CBLSRPT.                                                            
029600    PERFORM 1000-INIT.                                                    
029700    PERFORM 2000-SCAN-PRODUCTS.                                           
029800    PERFORM 3000-SCAN-FACTS.                                              
029900    PERFORM 4000-SCAN-TOP-REVENUE.                                        
030000    PERFORM 5000-SORT-TABLES.                                             
030100    PERFORM 6000-PRINT-REPORT.                                            
030200    PERFORM 7000-CLOSING.                                                 
030300    STOP RUN.                                                             
030400                                                                          
030500 1000-INIT.                                                               
030600    MOVE FUNCTION CURRENT-DATE TO I-DATE.                                 
030700    MOVE I-MONTH TO O-MONTH.                                              
030800    MOVE I-DAY TO O-DAY.                                                  
030900    MOVE I-YEAR TO O-YEAR.                                                
031000    OPEN OUTPUT PRTOUT.                                                   
031100    PERFORM 9900-HEADING.                                                 
031200    OPEN INPUT BRAND-MASTER.                                              
031300    PERFORM 1100-LOAD-BRAND-TABLE                                         
031400        UNTIL MORE-RECS = "NO".                                           
031500    CLOSE BRAND-MASTER.                                                   
031600    MOVE "YES" TO MORE-RECS.                                              
031700    MOVE BRAND-CNT TO TOT-BRANDS.                                         
031800                                                                          
031900 1100-LOAD-BRAND-TABLE.                                                   
032000    READ BRAND-MASTER INTO I-BRAND-REC                                    
032100        AT END                                                            
032200            MOVE "NO" TO MORE-RECS                                        
032300        NOT AT END                                                        
032400            ADD 1 TO BRAND-CNT                                            
032500            SET WN-IDX TO BRAND-CNT                                       
032600            MOVE BR-BRAND-ID   TO WN-BRAND-ID (WN-IDX)                    
032700            MOVE BR-BRAND-NAME TO WN-BRAND-NAME (WN-IDX)                  
032800            MOVE ZERO          TO WN-PRODUCT-CNT (WN-IDX)                 
032900    END-READ.                                                             
033000                                                                          
033100 2000-SCAN-PRODUCTS.                                                      
033200    OPEN INPUT ASIN-MASTER.                                               
033300    PERFORM 2050-SCAN-ONE-PRODUCT                                         
033400        UNTIL MORE-RECS = "NO".                                           
033500    CLOSE ASIN-MASTER.                                                    
033600    MOVE "YES" TO MORE-RECS.                                              
033700    MOVE PROD-CNT TO TOT-PRODUCTS.                                        
033800                                                                          
033900 2050-SCAN-ONE-PRODUCT.                                                   
034000    READ ASIN-MASTER INTO I-ASIN-REC                                      
034100        AT END                                                            
034200            MOVE "NO" TO MORE-RECS                                        
034300        NOT AT END                                                        
034400            ADD 1 TO PROD-CNT                                             
034500            SET WP-IDX TO PROD-CNT                                        
034600            MOVE PR-ASIN-ID      TO WP-ASIN-ID (WP-IDX)                   
034700            MOVE PR-PRODUCT-ID   TO WP-PRODUCT-ID (WP-IDX)                
034800            PERFORM 2100-TALLY-STATUS                                     
034900            PERFORM 2200-BUMP-BRAND-COUNT                                 
035000    END-READ.                                                             
035100                                                                          
035200*    --- GET-OR-CREATE STATUS ENTRY, THEN BUMP ITS COUNT ---              
035300 2100-TALLY-STATUS.                                                       
035400    MOVE ZERO TO SAVE-ST-IDX.                                             
035500    PERFORM 2110-SCAN-STATUS                                              
035600        VARYING ST-IDX FROM 1 BY 1                                        
035700        UNTIL ST-IDX > STATUS-CNT.                                        
035800    IF SAVE-ST-IDX = ZERO                                                 
035900        ADD 1 TO STATUS-CNT                                               
036000        SET ST-IDX TO STATUS-CNT                                          
036100        MOVE PR-STATUS TO ST-NAME (ST-IDX)                                
036200        MOVE ZERO TO ST-COUNT (ST-IDX)                                    
036300        SET SAVE-ST-IDX TO ST-IDX                                         
036400    END-IF.                                                               
036500    ADD 1 TO ST-COUNT (SAVE-ST-IDX).                                      
036600                                                                          
036700 2110-SCAN-STATUS.                                                        
036800    IF ST-NAME (ST-IDX) = PR-STATUS                                       
036900        SET SAVE-ST-IDX TO ST-IDX                                         
037000    END-IF.                                                               
037100                                                                          
037200*    --- FIND THE PRODUCT'S BRAND ENTRY, BUMP ITS COUNT ---               
037300 2200-BUMP-BRAND-COUNT.                                                   
037400    MOVE ZERO TO SAVE-WN-IDX.                                             
037500    PERFORM 2210-SCAN-BRAND                                               
037600        VARYING WN-IDX FROM 1 BY 1                                        
037700        UNTIL WN-IDX > BRAND-CNT.                                         
037800    IF SAVE-WN-IDX NOT = ZERO                                             
037900        ADD 1 TO WN-PRODUCT-CNT (SAVE-WN-IDX)                             
038000    END-IF.                                                               
038100                                                                          
038200 2210-SCAN-BRAND.                                                         
038300    IF WN-BRAND-ID (WN-IDX) = PR-BRAND-ID                                 
038400        SET SAVE-WN-IDX TO WN-IDX                                         
038500    END-IF.                                                               
038600                                                                          
038700 3000-SCAN-FACTS.                                                         
038800    OPEN INPUT FACT-FILE.                                                 
038900    PERFORM 3050-SCAN-ONE-FACT                                            
039000        UNTIL MORE-RECS = "NO".                                           
039100    CLOSE FACT-FILE.                                                      
039200    MOVE "YES" TO MORE-RECS.                                              
039300                                                                          
039400 3050-SCAN-ONE-FACT.                                                      
039500    READ FACT-FILE INTO I-FACT-REC                                        
039600        AT END                                                            
039700            MOVE "NO" TO MORE-RECS                                        
039800        NOT AT END                                                        
039900            ADD 1 TO TOT-FACTS                                            
040000            PERFORM 3100-TALLY-MARKETPLACE                                
040100            PERFORM 3200-TALLY-METRIC                                     
040200            IF FR-MONTH < EARLIEST-MONTH                                  
040300                MOVE FR-MONTH TO EARLIEST-MONTH                           
040400            END-IF                                                        
040500            IF FR-MONTH > LATEST-MONTH                                    
040600                MOVE FR-MONTH TO LATEST-MONTH                             
040700            END-IF                                                        
040800    END-READ.                                                             
040900                                                                          
041000 3100-TALLY-MARKETPLACE.                                                  
041100    MOVE ZERO TO SAVE-MK-IDX.                                             
041200    PERFORM 3110-SCAN-MARKETPLACE                                         
041300        VARYING MK-IDX FROM 1 BY 1                                        
041400        UNTIL MK-IDX > MKT-CNT.                                           
041500    IF SAVE-MK-IDX = ZERO                                                 
041600        ADD 1 TO MKT-CNT                                                  
041700        SET MK-IDX TO MKT-CNT                                             
041800        MOVE FR-MARKETPLACE TO MK-CODE (MK-IDX)                           
041900        MOVE ZERO TO MK-COUNT (MK-IDX)                                    
042000        SET SAVE-MK-IDX TO MK-IDX                                         
042100    END-IF.                                                               
042200    ADD 1 TO MK-COUNT (SAVE-MK-IDX).                                      
042300                                                                          
042400 3110-SCAN-MARKETPLACE.                                                   
042500    IF MK-CODE (MK-IDX) = FR-MARKETPLACE                                  
042600        SET SAVE-MK-IDX TO MK-IDX                                         
042700    END-IF.                                                               
042800                                                                          
042900 3200-TALLY-METRIC.                                                       
043000    MOVE ZERO TO SAVE-MT-IDX.                                             
043100    PERFORM 3210-SCAN-METRIC                                              
043200        VARYING MT-IDX FROM 1 BY 1                                        
043300        UNTIL MT-IDX > METRIC-CNT.                                        
043400    IF SAVE-MT-IDX = ZERO                                                 
043500        ADD 1 TO METRIC-CNT                                               
043600        SET MT-IDX TO METRIC-CNT                                          
043700        MOVE FR-METRIC TO MT-NAME (MT-IDX)                                
043800    END-IF.                                                               
043900                                                                          
044000 3210-SCAN-METRIC.                                                        
044100    IF MT-NAME (MT-IDX) = FR-METRIC                                       
044200        SET SAVE-MT-IDX TO MT-IDX                                         
044300    END-IF.                                                               
044400                                                                          
044500*    --- SECOND FACT PASS: NET REVENUE, LATEST MONTH ONLY ---             
044600 4000-SCAN-TOP-REVENUE.                                                   
044700    OPEN INPUT FACT-FILE.                                                 
044800    PERFORM 4050-SCAN-ONE-REVENUE                                         
044900        UNTIL MORE-RECS = "NO".                                           
045000    CLOSE FACT-FILE.                                                      
045100    MOVE "YES" TO MORE-RECS.                                              
045200                                                                          
045300*    02/14/03 T.S. - WAS AN EXACT-CASE LITERAL COMPARE, MISSED            
045400*             OTHER METRIC CASINGS.  NOW USES METRIC-WORK/88              
045500*             LIKE CBLLTMM/CBLSEAS.                                       
045600 4050-SCAN-ONE-REVENUE.                                                   
045700    READ FACT-FILE INTO I-FACT-REC                                        
045800        AT END                                                            
045900            MOVE "NO" TO MORE-RECS                                        
046000        NOT AT END                                                        
046100           MOVE FR-METRIC TO METRIC-WORK                                  
046200           IF METRIC-IS-REVENUE                                           
046300                    AND FR-MONTH = LATEST-MONTH                           
046400                PERFORM 4100-INSERT-TOP5                                  
046500            END-IF                                                        
046600    END-READ.                                                             
046700                                                                          
046800*    --- KEEPS TOP5-TABLE SORTED HIGH-TO-LOW, 5 SLOTS ---                 
046900 4100-INSERT-TOP5.                                                        
047000    IF TOP5-CNT < 5                                                       
047100        ADD 1 TO TOP5-CNT                                                 
047200        SET T5-IDX TO TOP5-CNT                                            
047300        PERFORM 4200-FILL-TOP5-ENTRY                                      
047400        PERFORM 4300-BUBBLE-UP-TOP5                                       
047500    ELSE                                                                  
047600        IF FR-VALUE > T5-VALUE (5)                                        
047700            SET T5-IDX TO 5                                               
047800            PERFORM 4200-FILL-TOP5-ENTRY                                  
047900            PERFORM 4300-BUBBLE-UP-TOP5                                   
048000        END-IF                                                            
048100    END-IF.                                                               
048200                                                                          
048300 4200-FILL-TOP5-ENTRY.                                                    
048400    MOVE ZERO TO SAVE-WN-IDX.                                             
048500    PERFORM 4210-SCAN-BRAND-FOR-REV                                       
048600        VARYING WN-IDX FROM 1 BY 1                                        
048700        UNTIL WN-IDX > BRAND-CNT.                                         
048800    MOVE ZERO TO HOLD-ID.                                                 
048900    PERFORM 4220-SCAN-PRODUCT-FOR-REV                                     
049000        VARYING WP-IDX FROM 1 BY 1                                        
049100        UNTIL WP-IDX > PROD-CNT.                                          
049200    MOVE HOLD-ID          TO T5-PRODUCT-ID (T5-IDX).                      
049300    IF SAVE-WN-IDX NOT = ZERO                                             
049400        MOVE WN-BRAND-NAME (SAVE-WN-IDX)                                  
049500            TO T5-BRAND-NAME (T5-IDX)                                     
049600    ELSE                                                                  
049700        MOVE SPACES TO T5-BRAND-NAME (T5-IDX)                             
049800    END-IF.                                                               
049900    MOVE FR-MARKETPLACE      TO T5-MARKETPLACE (T5-IDX).                  
050000    MOVE FR-METRIC           TO T5-METRIC (T5-IDX).                       
050100    MOVE FR-MONTH            TO T5-MONTH (T5-IDX).                        
050200    MOVE FR-VALUE            TO T5-VALUE (T5-IDX).                        
050300                                                                          
050400 4210-SCAN-BRAND-FOR-REV.                                                 
050500    IF WN-BRAND-ID (WN-IDX) = FR-BRAND-ID                                 
050600        SET SAVE-WN-IDX TO WN-IDX                                         
050700    END-IF.                                                               
050800                                                                          
050900 4220-SCAN-PRODUCT-FOR-REV.                                               
051000    IF WP-ASIN-ID (WP-IDX) = FR-ASIN-ID                                   
051100        MOVE WP-PRODUCT-ID (WP-IDX) TO HOLD-ID                            
051200    END-IF.                                                               
051300                                                                          
051400*    --- TOP5 ENTRY JUST FILLED AT T5-IDX BUBBLES INTO ---                
051500*    --- VALUE-DESCENDING ORDER AMONG THE FILLED SLOTS.    ---            
051600 4300-BUBBLE-UP-TOP5.                                                     
051700    MOVE 'Y' TO SWAP-FLAG.                                                
051800    PERFORM 4310-ONE-BUBBLE-PASS                                          
051900        UNTIL NOT MORE-SWAPS.                                             
052000                                                                          
052100 4310-ONE-BUBBLE-PASS.                                                    
052200    MOVE 'N' TO SWAP-FLAG.                                                
052300    PERFORM 4320-BUBBLE-COMPARE                                           
052400        VARYING T5-IDX FROM 1 BY 1                                        
052500        UNTIL T5-IDX > TOP5-CNT - 1.                                      
052600                                                                          
052700 4320-BUBBLE-COMPARE.                                                     
052800    IF T5-VALUE (T5-IDX) < T5-VALUE (T5-IDX + 1)                          
052900        PERFORM 4330-SWAP-TOP5                                            
053000        MOVE 'Y' TO SWAP-FLAG                                             
053100    END-IF.                                                               
053200                                                                          
053300 4330-SWAP-TOP5.                                                          
053400    MOVE T5-ENTRY (T5-IDX) TO HOLD-T5-ENTRY.                              
053500    MOVE T5-ENTRY (T5-IDX + 1) TO T5-ENTRY (T5-IDX).                      
053600    MOVE HOLD-T5-ENTRY TO T5-ENTRY (T5-IDX + 1).                          
053700                                                                          
053800 5000-SORT-TABLES.                                                        
053900    PERFORM 5100-SORT-STATUS-DESC.                                        
054000    PERFORM 5300-SORT-BRANDS-DESC.                                        
054100    PERFORM 5500-SORT-MARKETPLACE-DESC.                                   
054200    PERFORM 5700-SORT-METRICS-ASC.                                        
054300                                                                          
054400 5100-SORT-STATUS-DESC.                                                   
054500    MOVE 'Y' TO SWAP-FLAG.                                                
054600    PERFORM 5110-ONE-STATUS-PASS                                          
054700        UNTIL NOT MORE-SWAPS.                                             
054800                                                                          
054900 5110-ONE-STATUS-PASS.                                                    
055000    MOVE 'N' TO SWAP-FLAG.                                                
055100    PERFORM 5120-STATUS-COMPARE                                           
055200        VARYING ST-IDX FROM 1 BY 1                                        
055300        UNTIL ST-IDX > STATUS-CNT - 1.                                    
055400                                                                          
055500 5120-STATUS-COMPARE.                                                     
055600    IF ST-COUNT (ST-IDX) < ST-COUNT (ST-IDX + 1)                          
055700        MOVE ST-NAME (ST-IDX)   TO HOLD-NAME                              
055800        MOVE ST-COUNT (ST-IDX)  TO HOLD-COUNT                             
055900        MOVE ST-NAME (ST-IDX + 1) TO ST-NAME (ST-IDX)                     
056000        MOVE ST-COUNT (ST-IDX + 1)                                        
056100            TO ST-COUNT (ST-IDX)                                          
056200        MOVE HOLD-NAME  TO ST-NAME (ST-IDX + 1)                           
056300        MOVE HOLD-COUNT TO ST-COUNT (ST-IDX + 1)                          
056400        MOVE 'Y' TO SWAP-FLAG                                             
056500    END-IF.                                                               
056600                                                                          
056700 5300-SORT-BRANDS-DESC.                                                   
056800    MOVE 'Y' TO SWAP-FLAG.                                                
056900    PERFORM 5310-ONE-BRAND-PASS                                           
057000        UNTIL NOT MORE-SWAPS.                                             
057100                                                                          
057200 5310-ONE-BRAND-PASS.                                                     
057300    MOVE 'N' TO SWAP-FLAG.                                                
057400    PERFORM 5320-BRAND-COMPARE                                            
057500        VARYING WN-IDX FROM 1 BY 1                                        
057600        UNTIL WN-IDX > BRAND-CNT - 1.                                     
057700                                                                          
057800 5320-BRAND-COMPARE.                                                      
057900    IF WN-PRODUCT-CNT (WN-IDX) < WN-PRODUCT-CNT (WN-IDX + 1)              
058000        MOVE WN-ENTRY (WN-IDX) TO HOLD-BRAND-ENTRY                        
058100        MOVE WN-ENTRY (WN-IDX + 1) TO WN-ENTRY (WN-IDX)                   
058200        MOVE HOLD-BRAND-ENTRY TO WN-ENTRY (WN-IDX + 1)                    
058300        MOVE 'Y' TO SWAP-FLAG                                             
058400    END-IF.                                                               
058500                                                                          
058600 5500-SORT-MARKETPLACE-DESC.                                              
058700    MOVE 'Y' TO SWAP-FLAG.                                                
058800    PERFORM 5510-ONE-MARKETPLACE-PASS                                     
058900        UNTIL NOT MORE-SWAPS.                                             
059000                                                                          
059100 5510-ONE-MARKETPLACE-PASS.                                               
059200    MOVE 'N' TO SWAP-FLAG.                                                
059300    PERFORM 5520-MARKETPLACE-COMPARE                                      
059400        VARYING MK-IDX FROM 1 BY 1                                        
059500        UNTIL MK-IDX > MKT-CNT - 1.                                       
059600                                                                          
059700 5520-MARKETPLACE-COMPARE.                                                
059800    IF MK-COUNT (MK-IDX) < MK-COUNT (MK-IDX + 1)                          
059900        MOVE MK-CODE (MK-IDX)   TO HOLD-CODE                              
060000        MOVE MK-COUNT (MK-IDX)  TO HOLD-COUNT                             
060100        MOVE MK-CODE (MK-IDX + 1) TO MK-CODE (MK-IDX)                     
060200        MOVE MK-COUNT (MK-IDX + 1)                                        
060300            TO MK-COUNT (MK-IDX)                                          
060400        MOVE HOLD-CODE  TO MK-CODE (MK-IDX + 1)                           
060500        MOVE HOLD-COUNT TO MK-COUNT (MK-IDX + 1)                          
060600        MOVE 'Y' TO SWAP-FLAG                                             
060700    END-IF.                                                               
060800                                                                          
060900 5700-SORT-METRICS-ASC.                                                   
061000    MOVE 'Y' TO SWAP-FLAG.                                                
061100    PERFORM 5710-ONE-METRIC-PASS                                          
061200        UNTIL NOT MORE-SWAPS.                                             
061300                                                                          
061400 5710-ONE-METRIC-PASS.                                                    
061500    MOVE 'N' TO SWAP-FLAG.                                                
061600    PERFORM 5720-METRIC-COMPARE                                           
061700        VARYING MT-IDX FROM 1 BY 1                                        
061800        UNTIL MT-IDX > METRIC-CNT - 1.                                    
061900                                                                          
062000 5720-METRIC-COMPARE.                                                     
062100    IF MT-NAME (MT-IDX) > MT-NAME (MT-IDX + 1)                            
062200        MOVE MT-NAME (MT-IDX)   TO HOLD-NAME                              
062300        MOVE MT-NAME (MT-IDX + 1) TO MT-NAME (MT-IDX)                     
062400        MOVE HOLD-NAME TO MT-NAME (MT-IDX + 1)                            
062500        MOVE 'Y' TO SWAP-FLAG                                             
062600    END-IF.                                                               
062700                                                                          
062800 6000-PRINT-REPORT.                                                       
062900    WRITE PRTLINE FROM SRPT-SEP-LINE AFTER ADVANCING 1 LINE.              
063000    MOVE 'OVERALL STATISTICS' TO O-SECTION-TITLE.                         
063100    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 1 LINE.          
063200    MOVE 'TOTAL BRANDS'        TO O-STATS-LABEL.                          
063300    MOVE TOT-BRANDS         TO O-STATS-COUNT.                             
063400    WRITE PRTLINE FROM SRPT-STATS-LINE AFTER ADVANCING 1 LINE.            
063500    MOVE 'TOTAL PRODUCTS'      TO O-STATS-LABEL.                          
063600    MOVE TOT-PRODUCTS       TO O-STATS-COUNT.                             
063700    WRITE PRTLINE FROM SRPT-STATS-LINE AFTER ADVANCING 1 LINE.            
063800    MOVE 'TOTAL FACT RECORDS'  TO O-STATS-LABEL.                          
063900    MOVE TOT-FACTS          TO O-STATS-COUNT.                             
064000    WRITE PRTLINE FROM SRPT-STATS-LINE AFTER ADVANCING 1 LINE.            
064100    MOVE 'STATUS BREAKDOWN' TO O-SECTION-TITLE.                           
064200    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 2 LINES.         
064300    PERFORM 6100-PRINT-STATUS                                             
064400        VARYING ST-IDX FROM 1 BY 1                                        
064500        UNTIL ST-IDX > STATUS-CNT.                                        
064600    MOVE 'TOP 10 BRANDS' TO O-SECTION-TITLE.                              
064700    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 2 LINES.         
064800    MOVE ZERO TO OUTER-IDX.                                               
064900    PERFORM 6200-PRINT-BRAND                                              
065000        VARYING WN-IDX FROM 1 BY 1                                        
065100        UNTIL WN-IDX > BRAND-CNT OR WN-IDX > 10.                          
065200    MOVE 'MARKETPLACES' TO O-SECTION-TITLE.                               
065300    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 2 LINES.         
065400    PERFORM 6300-PRINT-MARKETPLACE                                        
065500        VARYING MK-IDX FROM 1 BY 1                                        
065600        UNTIL MK-IDX > MKT-CNT.                                           
065700    MOVE 'METRICS' TO O-SECTION-TITLE.                                    
065800    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 2 LINES.         
065900    PERFORM 6400-PRINT-METRIC                                             
066000        VARYING MT-IDX FROM 1 BY 1                                        
066100        UNTIL MT-IDX > METRIC-CNT.                                        
066200    MOVE 'DATE RANGE' TO O-SECTION-TITLE.                                 
066300    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 2 LINES.         
066400    MOVE EARLIEST-MONTH TO O-EARLIEST-MONTH.                              
066500    MOVE LATEST-MONTH   TO O-LATEST-MONTH.                                
066600    WRITE PRTLINE FROM SRPT-DATE-LINE AFTER ADVANCING 1 LINE.             
066700    MOVE 'TOP REVENUE LINES' TO O-SECTION-TITLE.                          
066800    WRITE PRTLINE FROM SRPT-SECTION-LINE AFTER ADVANCING 2 LINES.         
066900    WRITE PRTLINE FROM SRPT-REV-HDR AFTER ADVANCING 1 LINE.               
067000    PERFORM 6500-PRINT-REVENUE                                            
067100        VARYING T5-IDX FROM 1 BY 1                                        
067200        UNTIL T5-IDX > TOP5-CNT.                                          
067300    WRITE PRTLINE FROM SRPT-SEP-LINE AFTER ADVANCING 2 LINES.             
067400                                                                          
067500 6100-PRINT-STATUS.                                                       
067600    MOVE ST-NAME (ST-IDX)  TO O-STATUS-NAME.                              
067700    MOVE ST-COUNT (ST-IDX) TO O-STATUS-COUNT.                             
067800    WRITE PRTLINE FROM SRPT-STATUS-LINE AFTER ADVANCING 1 LINE.           
067900                                                                          
068000 6200-PRINT-BRAND.                                                        
068100    ADD 1 TO OUTER-IDX.                                                   
068200    MOVE OUTER-IDX TO O-BRAND-RANK.                                       
068300    MOVE WN-BRAND-NAME (WN-IDX)   TO O-BRAND-NAME.                        
068400    MOVE WN-PRODUCT-CNT (WN-IDX)  TO O-BRAND-PROD-CNT.                    
068500    WRITE PRTLINE FROM SRPT-BRAND-LINE AFTER ADVANCING 1 LINE.            
068600                                                                          
068700 6300-PRINT-MARKETPLACE.                                                  
068800    MOVE MK-CODE (MK-IDX)  TO O-MKT-CODE.                                 
068900    MOVE MK-COUNT (MK-IDX) TO O-MKT-COUNT.                                
069000    WRITE PRTLINE FROM SRPT-MKT-LINE AFTER ADVANCING 1 LINE.              
069100                                                                          
069200 6400-PRINT-METRIC.                                                       
069300    MOVE MT-NAME (MT-IDX) TO O-METRIC-NAME.                               
069400    WRITE PRTLINE FROM SRPT-METRIC-LINE AFTER ADVANCING 1 LINE.           
069500                                                                          
069600 6500-PRINT-REVENUE.                                                      
069700    MOVE T5-PRODUCT-ID (T5-IDX)   TO O-REV-PRODUCT-ID.                    
069800    MOVE T5-BRAND-NAME (T5-IDX)   TO O-REV-BRAND.                         
069900    MOVE T5-MARKETPLACE (T5-IDX)  TO O-REV-MKT.                           
070000    MOVE T5-METRIC (T5-IDX)       TO O-REV-METRIC.                        
070100    MOVE T5-MONTH (T5-IDX)        TO O-REV-MONTH.                         
070200    MOVE T5-VALUE (T5-IDX)        TO O-REV-VALUE.                         
070300    WRITE PRTLINE FROM SRPT-REV-LINE AFTER ADVANCING 1 LINE.              
070400                                                                          
070500 7000-CLOSING.                                                            
070600    CLOSE PRTOUT.                                                         
070700                                                                          
070800 9900-HEADING.                                                            
070900    ADD 1 TO C-PCTR.                                                      
071000    MOVE C-PCTR TO O-PCTR.                                                
071100    WRITE PRTLINE FROM COMPANY-TITLE                                      
071200        AFTER ADVANCING PAGE.                                             
071300                                                                          
